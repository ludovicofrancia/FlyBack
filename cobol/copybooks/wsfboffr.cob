000100*****************************************************
000200*                                                    *
000300*    WSFBOFFR   -  FLIGHT OFFER RECORD LAYOUT        *
000400*                                                    *
000500*****************************************************
000600*   File size 80 bytes.  Line sequential, one offer
000700*   per line.  Key is Offer-From + Offer-To + the
000800*   date part of Offer-Dep-Ts.
000900*
001000* CHANGE LOG.
001100* 21/05/1987 RHT - Created for the nightly fares feed.
001200* 30/01/1993 RHT - Split Stops & Segments into their
001300*                  own 9(1) fields, were packed into
001400*                  one byte with the airline code and
001500*                  nobody could remember the packing.
001600* 08/12/1998 PJM - Y2K - Dep-Ts / Arr-Ts already hold
001700*                  a 4 digit year, no change needed.
001800* 23/04/2009 KLS - CR-1042 Widened filler, reserved
001900*                  room in case Duration ever needs a
002000*                  seconds component.
002100* 09/11/2025 vbc - FB-1002 Renamed onto the FlyBack
002200*                  search batch - offer universe is
002300*                  now always a flat file, the old
002400*                  live pricing feed interface this
002500*                  record once matched is retired.
002550* 13/08/2026 vbc - FB-1031 Offer-Price packed COMP-3,
002560*                  same as every other money field this
002570*                  shop keeps - review caught it still
002580*                  sitting in DISPLAY from the FB-1002
002590*                  rename.
002600*
002700 01  FB-OFFER-RECORD.
002800     03  OFFER-FROM           PIC X(3).
002900     03  OFFER-TO             PIC X(3).
003000     03  OFFER-DEP-TS         PIC X(19).
003100     03  OFFER-ARR-TS         PIC X(19).
003200     03  OFFER-AIRLINE        PIC X(2).
003300     03  OFFER-PRICE          PIC 9(7)V99 COMP-3.
003400     03  OFFER-CURRENCY       PIC X(3).
003500     03  OFFER-STOPS          PIC 9(1).
003600     03  OFFER-SEGMENTS       PIC 9(1).
003700     03  OFFER-DURATION       PIC X(8).
003800     03  FILLER               PIC X(12).
003900*
