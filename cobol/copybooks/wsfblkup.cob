000100*****************************************************
000200*                                                    *
000300*    WSFBLKUP   -  AIRLINE & IATA CITY LOOKUP        *
000400*                  RECORD LAYOUTS                    *
000500*                                                    *
000600*****************************************************
000700*   AIRLINE-CODE record = 32 bytes.
000800*   IATA-CODE   record = 23 bytes.
000900*   Both lookups loaded whole into a table at Start
001000*   of day - small enough files not to bother with
001100*   indexed access.
001200*
001300* CHANGE LOG.
001400* 14/03/1989 RHT - Created for the agency fares run.
001500* 02/09/1991 RHT - City-Name widened 16 -> 20, Rio
001600*                  de Janeiro kept truncating.
001700* 26/11/1998 PJM - Y2K - confirmed no date fields on
001800*                  this copybook, nothing to convert.
001900* 19/07/2006 KLS - Airline-Name widened 24 -> 30 for
002000*                  the long European charter names.
002100* 11/02/2026 vbc - FB-1001 - Renamed fields onto the
002200*                  FlyBack search batch, layout is
002300*                  otherwise unchanged from the old
002400*                  fares lookup.
002500*
002600 01  FB-AIRLINE-RECORD.
002700     03  AIRLINE-CODE         PIC X(2).
002800     03  AIRLINE-NAME         PIC X(30).
002900*
003000 01  FB-IATA-RECORD.
003100     03  IATA-CODE            PIC X(3).
003200     03  CITY-NAME            PIC X(20).
003300*
