000100*****************************************************
000200*                                                    *
000300*    WSFBREQ    -  SEARCH REQUEST RECORD LAYOUT      *
000400*                                                    *
000500*****************************************************
000600*   File size 80 bytes.  One request per line.
000700*   Req-Type selects Basic (B) or Weekday (W) search.
000800*
000900* CHANGE LOG.
001000* 21/05/1987 RHT - Created, one transaction per
001100*                  booking clerk enquiry, replaces
001200*                  the old counter-slip punch cards.
001300* 17/06/1994 RHT - Req-Min-Dep-Time / Req-Max-Arr-Time
001400*                  added for the time-window filter
001500*                  work the fares desk asked for.
001600* 10/12/1998 PJM - Y2K - Req-Dep-Date / Req-Ret-Date
001700*                  already 4 digit year, confirmed ok.
001800* 14/08/2011 KLS - CR-1187 Req-Dep-Weekday / Ret-
001900*                  Weekday widened 8 -> 9, WEDNESDAY
002000*                  would not fit.
002100* 09/11/2025 vbc - FB-1003 Renamed onto the FlyBack
002200*                  search batch - replaces the old
002300*                  interactive re-prompt loops, a
002400*                  bad request is rejected here and
002500*                  the run carries on.
002600*
002700 01  FB-REQUEST-RECORD.
002800     03  REQ-TYPE             PIC X.
002900     03  REQ-FROM             PIC X(3).
003000     03  REQ-TO               PIC X(3).
003100     03  REQ-PASSENGERS       PIC 9(2).
003200     03  REQ-DEP-DATE         PIC X(10).
003300     03  REQ-RET-DATE         PIC X(10).
003400     03  REQ-MIN-DEP-TIME     PIC X(5).
003500     03  REQ-MAX-ARR-TIME     PIC X(5).
003600     03  REQ-DEP-WEEKDAY      PIC X(9).
003700     03  REQ-RET-WEEKDAY      PIC X(9).
003800     03  FILLER               PIC X(23).
003900*
