000100****************************************************************
000200*                FLYBACK FLIGHT DEAL SEARCH RUN                *
000300*                                                               *
000400*         BASIC & WEEKDAY ROUND TRIP SEARCH AGAINST THE        *
000500*         NIGHTLY FARES FEED, REPLACES THE OLD COUNTER         *
000600*         ENQUIRY SLIP RUN                                     *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.       FBSRCH.
001300*
001400 AUTHOR.           R H TYLER.
001500*
001600 INSTALLATION.     APPLEWOOD TRAVEL SYSTEMS - FARES BUREAU.
001700*
001800 DATE-WRITTEN.     21/05/1987.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.         COPYRIGHT (C) 1987 - 2026 & LATER, APPLEWOOD
002300*                  TRAVEL SYSTEMS.  DISTRIBUTED UNDER THE GNU
002400*                  GENERAL PUBLIC LICENSE.  SEE THE FILE
002500*                  COPYING FOR DETAILS.
002600*
002700*    REMARKS.      READS THE NIGHTLY FARES FEED (FLIGHT-OFFERS)
002800*                  AND THE AIRLINE & IATA CITY LOOKUPS INTO
002900*                  TABLES, THEN RUNS EVERY REQUEST ON
003000*                  SEARCH-REQUESTS AGAINST THEM - A BASIC
003100*                  SINGLE/RETURN FARE SEARCH, OR A WEEKDAY
003200*                  ROUND TRIP SEARCH OVER A DATE RANGE.
003300*                  REPLACES THE OLD COUNTER ENQUIRY SLIP RUN
003400*                  AND THE LIVE PRICING SERVICE DIALOGUE IT
003500*                  ONCE DROVE - THE BUREAU NOW SUPPLIES A
003600*                  FLAT FARES FILE EVERY NIGHT INSTEAD.
003700*
003800*    VERSION.      SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.
004100*                  NONE.
004200*
004300*    FUNCTIONS USED:
004400*                  NONE.
004500*
004600*    FILES USED :
004700*                  AIRLINE-CODES.  AIRLINE CODE -> NAME LOOKUP.
004800*                  IATA-CODES.     AIRPORT CODE -> CITY LOOKUP.
004900*                  FLIGHT-OFFERS.  THE OFFER UNIVERSE.
005000*                  SEARCH-REQUESTS.  ONE SEARCH PER RECORD.
005100*                  REPORT.         FORMATTED SEARCH RESULTS.
005200*
005300*    ERROR MESSAGES USED.
005400*                  SEE FB-ERROR-MESSAGES IN WSFBWORK.
005500*
005600*    PROGRAM SPECIFIC:
005700*                  FB001 - 004, FB010 - 018, FB090 - 094.
005800*
005900* CHANGE LOG.
006000* 21/05/1987 RHT - 1.0 Created - basic single leg and return leg
006100*                  search against the morning fares punch run.
006200* 14/09/1988 RHT - 1.1 Return leg search added, prior release
006300*                  was single leg only.
006400* 02/09/1991 RHT - 1.2 City/IATA directory listing added ahead
006500*                  of each counter enquiry, bureau staff were
006600*                  having to thumb a paper list.
006700* 30/01/1993 RHT - 1.3 Min departure / max arrival time window
006800*                  filters added for the charter desk.
006900* 19/03/1996 RHT - 1.4 Weekday round trip search added - walks
007000*                  the calendar for a date range and finds the
007100*                  cheapest combination per weekday pair.
007200* 08/12/1998 PJM - 1.5 Y2K - every date field on this run
007300*                  already carries a 4 digit year (fares feed
007400*                  was changed ahead of most of the bureau's
007500*                  other runs) - checked the weekday arithmetic
007600*                  rolls correctly over 1999/2000/2001 test
007700*                  dates and the leap year test for 2000, no
007800*                  code changes required, logging the check.
007900* 17/06/2002 PJM - 1.6 Insertion sort on the offer lists made
008000*                  stable - equal priced offers were coming out
008100*                  in a different order to the input file, fares
008200*                  desk noticed on a rerun.
008300* 30/06/2007 KLS - 1.7 CR-1255 Weekday pair generation reworked
008400*                  to use a proper day index (Monday=0) instead
008500*                  of comparing weekday names string for string
008600*                  seven times over.
008700* 23/04/2009 KLS - 1.8 CR-1042 Control totals trailer added at
008800*                  EOJ - requests read/processed/rejected and
008900*                  offers loaded, to match the rest of the
009000*                  bureau's nightly runs.
009100* 08/05/2013 KLS - 1.9 CR-1301 Table limits raised, see WSFBTABS
009200*                  change log.
009300* 14/08/2011 KLS - 1.10 CR-1187 Request validation tightened -
009400*                  a bad request now produces a rejection line
009500*                  on the report and the run carries on, it no
009600*                  longer aborts the whole batch.
009700* 09/11/2025 VBC - 2.0 FB-1000 Converted from the interactive
009800*                  fares desk terminal program to a batch run -
009900*                  requests and the offer universe are now both
010000*                  flat files, replacing the live pricing
010100*                  service call and the operator prompt loops.
010200* 02/01/2026 VBC - 2.1 FB-1018 Offer validation added at load
010300*                  time (FB090-094) - the old terminal program
010400*                  trusted everything the pricing service sent
010500*                  back, a flat file feed needs checking.
010600* 19/01/2026 VBC - 2.2 FB-1021 Leg search airline name fallback
010700*                  to the raw code confirmed working when the
010800*                  code is not on AIRLINE-CODES.
010900* 06/02/2026 VBC - 2.3 FB-1024 Tidied up after the GnuCOBOL
011000*                  build check run by the tools group - no
011100*                  logic changes.
011150* 10/08/2026 VBC - 2.4 CR-1714 Other Options lines on the
011160*                  weekday section now carry a sequence
011170*                  number - counter desk were losing their
011180*                  place matching options to callers on the
011190*                  phone.
011195* 13/08/2026 VBC - 2.5 FB-1031 Review pass: city directory
011196*                  was overlapping itself instead of
011197*                  printing five clean columns, the basic
011198*                  and weekday report sections were
011199*                  missing most of the narrative lines the
011200*                  fares bureau asked for (arrival time and
011201*                  duration were never even being picked up
011202*                  off the leg table), and a one way basic
011203*                  request (no return date given) was being
011204*                  rejected at validation and re-searched on
011205*                  the return leg regardless.  All fixed -
011206*                  see EE100/EE200/EE210/EE300/EE310 and
011207*                  ZZ600/CC100 below.  Price fields packed
011208*                  COMP-3 to match the rest of the shop, see
011209*                  WSFBOFFR/WSFBTABS/WSFBWORK change logs.
011210*
011300******************************************************************
011400* COPYRIGHT NOTICE.
011500* ****************
011600*
011700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
011800*
011900* THIS PROGRAM IS PART OF THE APPLEWOOD TRAVEL SYSTEMS FARES
012000* BUREAU SUITE AND IS COPYRIGHT (C) R H TYLER, 1987-2026 & LATER.
012100*
012200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
012300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
012400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
012500*
012600* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
012700* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED
012800* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
012900* PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE FOR DETAILS.
013000*
013100******************************************************************
013200*
013300 ENVIRONMENT             DIVISION.
013400*================================
013500*
013600 CONFIGURATION           SECTION.
013700 SPECIAL-NAMES.
013800     C01 IS TOP-OF-FORM
013900     CLASS UPPER-ALPHA IS "A" THRU "Z"
014000     UPSI-0 ON STATUS IS WS-UPSI-0-ON
014100            OFF STATUS IS WS-UPSI-0-OFF.
014200*
014300 INPUT-OUTPUT            SECTION.
014400 FILE-CONTROL.
014500     SELECT AIRLINE-FILE
014600         ASSIGN TO "AIRLINES"
014700         ORGANIZATION LINE SEQUENTIAL
014800         STATUS IS WS-AIRLINE-STATUS.
014900*
015000     SELECT IATA-FILE
015100         ASSIGN TO "IATACODE"
015200         ORGANIZATION LINE SEQUENTIAL
015300         STATUS IS WS-IATA-STATUS.
015400*
015500     SELECT OFFER-FILE
015600         ASSIGN TO "OFFERS"
015700         ORGANIZATION LINE SEQUENTIAL
015800         STATUS IS WS-OFFER-STATUS.
015900*
016000     SELECT REQUEST-FILE
016100         ASSIGN TO "REQUESTS"
016200         ORGANIZATION LINE SEQUENTIAL
016300         STATUS IS WS-REQUEST-STATUS.
016400*
016500     SELECT REPORT-FILE
016600         ASSIGN TO "REPORT"
016700         ORGANIZATION LINE SEQUENTIAL
016800         STATUS IS WS-REPORT-STATUS.
016900*
017000 DATA                    DIVISION.
017100*================================
017200*
017300 FILE SECTION.
017400*
017500 FD  AIRLINE-FILE.
017600 01  AIRLINE-FILE-RECORD      PIC X(32).
017700*
017800 FD  IATA-FILE.
017900 01  IATA-FILE-RECORD         PIC X(23).
018000*
018100 FD  OFFER-FILE.
018200 01  OFFER-FILE-RECORD        PIC X(80).
018300*
018400 FD  REQUEST-FILE.
018500 01  REQUEST-FILE-RECORD      PIC X(80).
018600*
018700 FD  REPORT-FILE.
018800 01  REPORT-FILE-RECORD       PIC X(132).
018900*
019000 WORKING-STORAGE SECTION.
019100*-----------------------
019200 77  PROG-NAME            PIC X(16) VALUE "FBSRCH V2.5".
019300*
019400 01  WS-DATA.
019500     03  WS-AIRLINE-STATUS    PIC XX  VALUE ZERO.
019600     03  WS-IATA-STATUS       PIC XX  VALUE ZERO.
019700     03  WS-OFFER-STATUS      PIC XX  VALUE ZERO.
019800     03  WS-REQUEST-STATUS    PIC XX  VALUE ZERO.
019900     03  WS-REPORT-STATUS     PIC XX  VALUE ZERO.
020000     03  FILLER               PIC X(10).
020100*
020200 01  WS-PRINT-LINE            PIC X(132) VALUE SPACES.
020250* FB-1031 - CITY DIRECTORY IS FIVE ENTRIES A ROW, NOT
020260* THREE - RE-CUT TO FIVE 26-BYTE COLUMNS, 2 BYTES OF
020270* FILLER TO MAKE UP THE 132.
020300 01  WS-PRINT-LINE-COLS REDEFINES WS-PRINT-LINE.
020400     03  WS-PL-COL-1          PIC X(26).
020410     03  WS-PL-COL-2          PIC X(26).
020420     03  WS-PL-COL-3          PIC X(26).
020430     03  WS-PL-COL-4          PIC X(26).
020440     03  WS-PL-COL-5          PIC X(26).
020450     03  FILLER               PIC X(2).
020700*
020800 COPY "WSFBLKUP.COB".
020900 COPY "WSFBOFFR.COB".
021000 COPY "WSFBREQ.COB".
021100 COPY "WSFBWORK.COB".
021200 COPY "WSFBTABS.COB".
021300*
021400 PROCEDURE                DIVISION.
021500*================================
021600*
021700 AA000-MAIN SECTION.
021800*
021900 AA000-START.
022000     PERFORM AA010-LOAD-AIRLINES THRU AA010-EXIT.
022100     PERFORM AA020-LOAD-IATA THRU AA020-EXIT.
022200     PERFORM AA025-SORT-IATA-BY-CITY THRU AA025-EXIT.
022300     PERFORM AA030-LOAD-OFFERS THRU AA030-EXIT.
022400     PERFORM EE100-PRINT-CITY-DIRECTORY THRU EE100-EXIT.
022500     PERFORM AA040-PROCESS-REQUESTS THRU AA040-EXIT.
022600     PERFORM EE900-CONTROL-TOTALS THRU EE900-EXIT.
022700     CLOSE AIRLINE-FILE IATA-FILE OFFER-FILE
022800           REQUEST-FILE REPORT-FILE.
022900     STOP RUN.
023000*
023100 AA000-EXIT.
023200     EXIT.
023300*
023400* --- LOAD THE AIRLINE CODE -> NAME LOOKUP ----------------
023500*
023600 AA010-LOAD-AIRLINES.
023700     OPEN INPUT AIRLINE-FILE.
023800     IF WS-AIRLINE-STATUS NOT = "00"
023900         MOVE FB001 TO FB-REJECT-MESSAGE
024000         DISPLAY FB-REJECT-MESSAGE
024100         GO TO AA010-EXIT
024200     END-IF.
024300     PERFORM AA011-READ-AIRLINE THRU AA011-EXIT.
024400 AA010-NEXT.
024500     IF WS-AIRLINE-EOF = "Y"
024600         GO TO AA010-DONE
024700     END-IF.
024800     ADD 1 TO WS-AIRLINES-LOADED.
024900     SET AIRLINE-IX TO WS-AIRLINES-LOADED.
025000     MOVE FB-AIRLINE-RECORD TO WS-AIRLINE-ENTRY (AIRLINE-IX).
025100     PERFORM AA011-READ-AIRLINE THRU AA011-EXIT.
025200     GO TO AA010-NEXT.
025300 AA010-DONE.
025400     CLOSE AIRLINE-FILE.
025500 AA010-EXIT.
025600     EXIT.
025700*
025800 AA011-READ-AIRLINE.
025900     READ AIRLINE-FILE INTO FB-AIRLINE-RECORD
026000         AT END
026100             MOVE "Y" TO WS-AIRLINE-EOF
026200             GO TO AA011-EXIT
026300     END-READ.
026400 AA011-EXIT.
026500     EXIT.
026600*
026700* --- LOAD THE IATA AIRPORT CODE -> CITY LOOKUP -----------
026800*
026900 AA020-LOAD-IATA.
027000     OPEN INPUT IATA-FILE.
027100     IF WS-IATA-STATUS NOT = "00"
027200         MOVE FB002 TO FB-REJECT-MESSAGE
027300         DISPLAY FB-REJECT-MESSAGE
027400         GO TO AA020-EXIT
027500     END-IF.
027600     PERFORM AA021-READ-IATA THRU AA021-EXIT.
027700 AA020-NEXT.
027800     IF WS-IATA-EOF = "Y"
027900         GO TO AA020-DONE
028000     END-IF.
028100     ADD 1 TO WS-IATA-LOADED.
028200     SET IATA-IX TO WS-IATA-LOADED.
028300     MOVE FB-IATA-RECORD TO WS-IATA-ENTRY (IATA-IX).
028400     PERFORM AA021-READ-IATA THRU AA021-EXIT.
028500     GO TO AA020-NEXT.
028600 AA020-DONE.
028700     CLOSE IATA-FILE.
028800 AA020-EXIT.
028900     EXIT.
029000*
029100 AA021-READ-IATA.
029200     READ IATA-FILE INTO FB-IATA-RECORD
029300         AT END
029400             MOVE "Y" TO WS-IATA-EOF
029500             GO TO AA021-EXIT
029600     END-READ.
029700 AA021-EXIT.
029800     EXIT.
029900*
030000* --- SORT THE IATA TABLE INTO CITY NAME ORDER, FOR THE ---
030100*     CITY DIRECTORY LISTING (EE100) - A STABLE INSERTION
030200*     SORT, THE SAME SHAPE AS THE OLD DISCOUNT-BAND SORT
030300*     IN MAPS01.
030400*
030500 AA025-SORT-IATA-BY-CITY.
030600     IF WS-IATA-LOADED < 2
030700         GO TO AA025-EXIT
030800     END-IF.
030900     MOVE 2 TO WS-IX1.
031000 AA025-NEXT-CITY.
031100     IF WS-IX1 > WS-IATA-LOADED
031200         GO TO AA025-EXIT
031300     END-IF.
031400     SET IATA-IX TO WS-IX1.
031500     MOVE WS-IATA-ENTRY (IATA-IX) TO WS-IATA-HOLD-ENTRY.
031600     PERFORM AA026-INSERT-ONE-CITY THRU AA026-EXIT.
031700     ADD 1 TO WS-IX1.
031800     GO TO AA025-NEXT-CITY.
031900 AA025-EXIT.
032000     EXIT.
032100*
032200 AA026-INSERT-ONE-CITY.
032300     MOVE WS-IX1 TO WS-IX2.
032400 AA027-SHIFT-UP.
032500     IF WS-IX2 < 2
032600         GO TO AA027-PLACE
032700     END-IF.
032800     SET IATA-IX TO WS-IX2.
032900     COMPUTE WS-IX3 = WS-IX2 - 1.
033000     SET AIRLINE-IX TO WS-IX3.
033100     IF WS-HOLD-CITY < WS-IC-CITY (WS-IX3)
033200         MOVE WS-IATA-ENTRY (WS-IX3) TO WS-IATA-ENTRY (WS-IX2)
033300         SUBTRACT 1 FROM WS-IX2
033400         GO TO AA027-SHIFT-UP
033500     END-IF.
033600 AA027-PLACE.
033700     SET IATA-IX TO WS-IX2.
033800     MOVE WS-HOLD-CODE TO WS-IC-CODE (IATA-IX).
033900     MOVE WS-HOLD-CITY TO WS-IC-CITY (IATA-IX).
034000 AA026-EXIT.
034100     EXIT.
034200*
034300* --- LOAD & VALIDATE THE FLIGHT OFFER UNIVERSE -----------
034400*
034500 AA030-LOAD-OFFERS.
034600     OPEN INPUT OFFER-FILE.
034700     IF WS-OFFER-STATUS NOT = "00"
034800         MOVE FB003 TO FB-REJECT-MESSAGE
034900         DISPLAY FB-REJECT-MESSAGE
035000         GO TO AA030-EXIT
035100     END-IF.
035200     PERFORM AA031-READ-OFFER THRU AA031-EXIT.
035300 AA030-NEXT.
035400     IF WS-OFFER-EOF = "Y"
035500         GO TO AA030-DONE
035600     END-IF.
035700     MOVE "Y" TO WS-OFFER-VALID.
035800     PERFORM ZZ500-VALIDATE-OFFER THRU ZZ500-EXIT.
035900     IF WS-OFFER-VALID = "Y"
036000         ADD 1 TO WS-OFFERS-LOADED
036100         SET OFFER-IX TO WS-OFFERS-LOADED
036200         MOVE FB-OFFER-RECORD TO WS-OFFER-ENTRY (OFFER-IX)
036300     ELSE
036400         ADD 1 TO WS-OFFERS-REJECTED
036500         DISPLAY FB-REJECT-MESSAGE
036600     END-IF.
036700     PERFORM AA031-READ-OFFER THRU AA031-EXIT.
036800     GO TO AA030-NEXT.
036900 AA030-DONE.
037000     CLOSE OFFER-FILE.
037100 AA030-EXIT.
037200     EXIT.
037300*
037400 AA031-READ-OFFER.
037500     READ OFFER-FILE INTO FB-OFFER-RECORD
037600         AT END
037700             MOVE "Y" TO WS-OFFER-EOF
037800             GO TO AA031-EXIT
037900     END-READ.
038000 AA031-EXIT.
038100     EXIT.
038200*
038300* --- OFFER VALIDATION, FB090-094 - A BAD OFFER DOES NOT --
038400*     STOP THE LOAD, IT IS COUNTED AND LOGGED (FB-1018) --
038450* FB-1033 - FROM/TO ARE JUST CHECKED NON-BLANK HERE, NOT
038460* AGAINST THE IATA TABLE - THAT STRICTER CHECK BELONGS TO
038470* THE SEARCH REQUEST (SEE ZZ600 BELOW), AN OFFER ISN'T TO
038480* BE THROWN OUT OF THE UNIVERSE JUST BECAUSE ITS AIRPORT
038490* HAPPENS NOT TO BE ON THE IATA FILE.
038500*
038600 ZZ500-VALIDATE-OFFER.
038700     IF OFFER-FROM = SPACES
039100         MOVE FB090 TO FB-REJECT-MESSAGE
039200         MOVE "N" TO WS-OFFER-VALID
039300         GO TO ZZ500-EXIT
039400     END-IF.
039700     IF OFFER-TO = SPACES
039800         MOVE FB090 TO FB-REJECT-MESSAGE
039900         MOVE "N" TO WS-OFFER-VALID
040000         GO TO ZZ500-EXIT
040100     END-IF.
040200     MOVE OFFER-DEP-TS TO WS-CHK-TS.
040300     PERFORM ZZ510-CHECK-TIMESTAMP THRU ZZ510-EXIT.
040400     IF WS-DATE-VALID = "N"
040500         MOVE FB091 TO FB-REJECT-MESSAGE
040600         MOVE "N" TO WS-OFFER-VALID
040700         GO TO ZZ500-EXIT
040800     END-IF.
040900     MOVE OFFER-ARR-TS TO WS-CHK-TS.
041000     PERFORM ZZ510-CHECK-TIMESTAMP THRU ZZ510-EXIT.
041100     IF WS-DATE-VALID = "N"
041200         MOVE FB091 TO FB-REJECT-MESSAGE
041300         MOVE "N" TO WS-OFFER-VALID
041400         GO TO ZZ500-EXIT
041500     END-IF.
041600     IF OFFER-PRICE NOT > ZERO
041700         MOVE FB092 TO FB-REJECT-MESSAGE
041800         MOVE "N" TO WS-OFFER-VALID
041900         GO TO ZZ500-EXIT
042000     END-IF.
042100     IF OFFER-CURRENCY = SPACES
042200         MOVE FB093 TO FB-REJECT-MESSAGE
042300         MOVE "N" TO WS-OFFER-VALID
042400         GO TO ZZ500-EXIT
042500     END-IF.
042600     IF OFFER-DURATION (1:2) NOT = "PT"
042700         MOVE FB094 TO FB-REJECT-MESSAGE
042800         MOVE "N" TO WS-OFFER-VALID
042900         GO TO ZZ500-EXIT
043000     END-IF.
043100 ZZ500-EXIT.
043200     EXIT.
043300*
043400* --- TIMESTAMP PICTURE CHECK, YYYY-MM-DDTHH:MM:SS --------
043500*     (NOT A CALENDAR CHECK - SEE ZZ610 FOR THAT)
043600*
043700 ZZ510-CHECK-TIMESTAMP.
043800     MOVE "Y" TO WS-DATE-VALID.
043900     IF WS-CHK-TS (5:1) NOT = "-" OR
044000        WS-CHK-TS (8:1) NOT = "-" OR
044100        WS-CHK-TS (11:1) NOT = "T" OR
044200        WS-CHK-TS (14:1) NOT = ":" OR
044300        WS-CHK-TS (17:1) NOT = ":"
044400         MOVE "N" TO WS-DATE-VALID
044500         GO TO ZZ510-EXIT
044600     END-IF.
044700     MOVE WS-CHK-TS (6:2) TO WS-CHK-MM.
044800     MOVE WS-CHK-TS (9:2) TO WS-CHK-DD.
044900     MOVE WS-CHK-TS (12:2) TO WS-CHK-HH.
045000     MOVE WS-CHK-TS (15:2) TO WS-CHK-MI.
045100     MOVE WS-CHK-TS (18:2) TO WS-CHK-SE.
045200     IF WS-CHK-MM < 1 OR WS-CHK-MM > 12 OR
045300        WS-CHK-DD < 1 OR WS-CHK-DD > 31 OR
045400        WS-CHK-HH > 23 OR WS-CHK-MI > 59 OR
045500        WS-CHK-SE > 59
045600         MOVE "N" TO WS-DATE-VALID
045700     END-IF.
045800 ZZ510-EXIT.
045900     EXIT.
046000*
046100* --- READ & VALIDATE EVERY SEARCH REQUEST ----------------
046200*
046300 AA040-PROCESS-REQUESTS.
046400     OPEN INPUT REQUEST-FILE.
046500     OPEN OUTPUT REPORT-FILE.
046600     IF WS-REQUEST-STATUS NOT = "00"
046700         MOVE FB004 TO FB-REJECT-MESSAGE
046800         DISPLAY FB-REJECT-MESSAGE
046900         GO TO AA040-EXIT
047000     END-IF.
047100     PERFORM AA041-READ-REQUEST THRU AA041-EXIT.
047200 AA040-NEXT.
047300     IF WS-REQUEST-EOF = "Y"
047400         GO TO AA040-DONE
047500     END-IF.
047600     ADD 1 TO WS-REQUESTS-READ.
047700     MOVE "N" TO WS-REQUEST-REJECTED.
047800     PERFORM ZZ600-VALIDATE-REQUEST THRU ZZ600-EXIT.
047900     IF WS-REQUEST-REJECTED = "Y"
048000         ADD 1 TO WS-REQUESTS-REJD
048100         MOVE SPACES TO WS-PRINT-LINE
048200         STRING "*** REQUEST REJECTED - "
048300             FB-REJECT-MESSAGE DELIMITED BY SIZE
048400             INTO WS-PRINT-LINE
048500         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
048600     ELSE
048700         ADD 1 TO WS-REQUESTS-DONE
048800         IF REQ-TYPE = "B"
048900             PERFORM CC100-BASIC-SEARCH THRU CC100-EXIT
049000         ELSE
049100             PERFORM DD200-WEEKDAY-SEARCH THRU DD200-EXIT
049200         END-IF
049300     END-IF.
049400     PERFORM AA041-READ-REQUEST THRU AA041-EXIT.
049500     GO TO AA040-NEXT.
049600 AA040-DONE.
049700     CLOSE REQUEST-FILE.
049800 AA040-EXIT.
049900     EXIT.
050000*
050100 AA041-READ-REQUEST.
050200     READ REQUEST-FILE INTO FB-REQUEST-RECORD
050300         AT END
050400             MOVE "Y" TO WS-REQUEST-EOF
050500             GO TO AA041-EXIT
050600     END-READ.
050700 AA041-EXIT.
050800     EXIT.
050900*
051000* --- REQUEST FIELD VALIDATION, FB010-018 (CR-1187) -------
051100*
051200 ZZ600-VALIDATE-REQUEST.
051300     IF REQ-TYPE NOT = "B" AND REQ-TYPE NOT = "W"
051400         MOVE FB010 TO FB-REJECT-MESSAGE
051500         MOVE "Y" TO WS-REQUEST-REJECTED
051600         GO TO ZZ600-EXIT
051700     END-IF.
051800     MOVE REQ-FROM TO WS-LOOKUP-CODE.
051900     PERFORM ZZ930-FIND-IATA THRU ZZ930-EXIT.
052000     IF WS-FOUND-FLAG = "N"
052100         MOVE FB011 TO FB-REJECT-MESSAGE
052200         MOVE "Y" TO WS-REQUEST-REJECTED
052300         GO TO ZZ600-EXIT
052400     END-IF.
052500     MOVE REQ-TO TO WS-LOOKUP-CODE.
052600     PERFORM ZZ930-FIND-IATA THRU ZZ930-EXIT.
052700     IF WS-FOUND-FLAG = "N"
052800         MOVE FB012 TO FB-REJECT-MESSAGE
052900         MOVE "Y" TO WS-REQUEST-REJECTED
053000         GO TO ZZ600-EXIT
053100     END-IF.
053200     IF REQ-PASSENGERS NOT > ZERO
053300         MOVE FB013 TO FB-REJECT-MESSAGE
053400         MOVE "Y" TO WS-REQUEST-REJECTED
053500         GO TO ZZ600-EXIT
053600     END-IF.
053700     MOVE REQ-DEP-DATE TO WS-CHK-DATE-IN.
053800     PERFORM ZZ610-CHECK-DATE THRU ZZ610-EXIT.
053900     IF WS-DATE-VALID = "N"
054000         MOVE FB014 TO FB-REJECT-MESSAGE
054100         MOVE "Y" TO WS-REQUEST-REJECTED
054200         GO TO ZZ600-EXIT
054300     END-IF.
054400     IF REQ-TYPE = "B" AND REQ-RET-DATE NOT = SPACES
054500         MOVE REQ-RET-DATE TO WS-CHK-DATE-IN
054600         PERFORM ZZ610-CHECK-DATE THRU ZZ610-EXIT
054700         IF WS-DATE-VALID = "N"
054800             MOVE FB015 TO FB-REJECT-MESSAGE
054900             MOVE "Y" TO WS-REQUEST-REJECTED
055000             GO TO ZZ600-EXIT
055100         END-IF
055200         IF REQ-RET-DATE NOT > REQ-DEP-DATE
055300             MOVE FB016 TO FB-REJECT-MESSAGE
055400             MOVE "Y" TO WS-REQUEST-REJECTED
055500             GO TO ZZ600-EXIT
055600         END-IF
055700     END-IF.
055800     IF REQ-TYPE = "W"
055900         MOVE REQ-RET-DATE TO WS-CHK-DATE-IN
056000         PERFORM ZZ610-CHECK-DATE THRU ZZ610-EXIT
056100         IF WS-DATE-VALID = "N"
056200             MOVE FB015 TO FB-REJECT-MESSAGE
056300             MOVE "Y" TO WS-REQUEST-REJECTED
056400             GO TO ZZ600-EXIT
056500         END-IF
056600         IF REQ-RET-DATE NOT > REQ-DEP-DATE
056700             MOVE FB016 TO FB-REJECT-MESSAGE
056800             MOVE "Y" TO WS-REQUEST-REJECTED
056900             GO TO ZZ600-EXIT
057000         END-IF
057100     END-IF.
057200     IF REQ-MIN-DEP-TIME NOT = SPACES
057300         MOVE REQ-MIN-DEP-TIME TO WS-CHK-TIME-IN
057400         PERFORM ZZ620-CHECK-TIME THRU ZZ620-EXIT
057500         IF WS-TIME-VALID = "N"
057600             MOVE FB017 TO FB-REJECT-MESSAGE
057700             MOVE "Y" TO WS-REQUEST-REJECTED
057800             GO TO ZZ600-EXIT
057900         END-IF
058000     END-IF.
058100     IF REQ-MAX-ARR-TIME NOT = SPACES
058200         MOVE REQ-MAX-ARR-TIME TO WS-CHK-TIME-IN
058300         PERFORM ZZ620-CHECK-TIME THRU ZZ620-EXIT
058400         IF WS-TIME-VALID = "N"
058500             MOVE FB017 TO FB-REJECT-MESSAGE
058600             MOVE "Y" TO WS-REQUEST-REJECTED
058700             GO TO ZZ600-EXIT
058800         END-IF
058900     END-IF.
059000     IF REQ-TYPE = "W"
059100         MOVE REQ-DEP-WEEKDAY TO WS-LOOKUP-WEEKDAY
059200         PERFORM ZZ940-CHECK-WEEKDAY-NAME THRU ZZ940-EXIT
059300         IF WS-FOUND-FLAG = "N"
059400             MOVE FB018 TO FB-REJECT-MESSAGE
059500             MOVE "Y" TO WS-REQUEST-REJECTED
059600             GO TO ZZ600-EXIT
059700         END-IF
059800         MOVE WS-WEEKDAY-IDX-OUT TO WS-DEP-WEEKDAY-IDX
059900         MOVE REQ-RET-WEEKDAY TO WS-LOOKUP-WEEKDAY
060000         PERFORM ZZ940-CHECK-WEEKDAY-NAME THRU ZZ940-EXIT
060100         IF WS-FOUND-FLAG = "N"
060200             MOVE FB018 TO FB-REJECT-MESSAGE
060300             MOVE "Y" TO WS-REQUEST-REJECTED
060400             GO TO ZZ600-EXIT
060500         END-IF
060600         MOVE WS-WEEKDAY-IDX-OUT TO WS-RET-WEEKDAY-IDX
060700     END-IF.
060800 ZZ600-EXIT.
060900     EXIT.
061000*
061100* --- CALENDAR CHECK ON A YYYY-MM-DD FIELD, LEAP YEAR -----
061200*     AWARE (GREGORIAN RULE, DIV4/DIV100/DIV400)
061300*
061400 ZZ610-CHECK-DATE.
061500     MOVE "Y" TO WS-DATE-VALID.
061600     IF WS-CHK-DATE-IN (5:1) NOT = "-" OR
061700        WS-CHK-DATE-IN (8:1) NOT = "-"
061800         MOVE "N" TO WS-DATE-VALID
061900         GO TO ZZ610-EXIT
062000     END-IF.
062100     MOVE WS-CHK-DATE-IN (6:2) TO WS-CDT-MM.
062200     MOVE WS-CHK-DATE-IN (9:2) TO WS-CDT-DD.
062300     IF WS-CDT-MM < 1 OR WS-CDT-MM > 12
062400         MOVE "N" TO WS-DATE-VALID
062500         GO TO ZZ610-EXIT
062600     END-IF.
062700     IF WS-CDT-DD < 1
062800         MOVE "N" TO WS-DATE-VALID
062900         GO TO ZZ610-EXIT
063000     END-IF.
063100     MOVE WS-CDT-MM TO WS-IX1.
063200     IF WS-CDT-DD > WS-MONTH-DAYS (WS-IX1)
063300         IF WS-CDT-MM = 2 AND WS-CDT-DD = 29
063400             MOVE WS-CHK-DATE-IN (1:4) TO WS-TMP-YEAR
063500             PERFORM ZZ611-CHECK-LEAP-YEAR THRU ZZ611-EXIT
063600             IF WS-FOUND-FLAG = "N"
063700                 MOVE "N" TO WS-DATE-VALID
063800             END-IF
063900         ELSE
064000             MOVE "N" TO WS-DATE-VALID
064100         END-IF
064200     END-IF.
064300 ZZ610-EXIT.
064400     EXIT.
064500*
064600* --- IS WS-TMP-YEAR A LEAP YEAR? (DIV4/DIV100/DIV400) ----
064700*     USED ONLY TO VALIDATE A 29 FEB REQUEST DATE, DOES
064800*     NOT TOUCH THE WS-MONTH-DAYS TABLE.
064900*
065000 ZZ611-CHECK-LEAP-YEAR.
065100     MOVE "N" TO WS-FOUND-FLAG.
065200     DIVIDE WS-TMP-YEAR BY 4 GIVING WS-DC-TEMP
065300         REMAINDER WS-DC-QUOTIENT.
065400     IF WS-DC-QUOTIENT NOT = ZERO
065500         GO TO ZZ611-EXIT
065600     END-IF.
065700     DIVIDE WS-TMP-YEAR BY 100 GIVING WS-DC-TEMP
065800         REMAINDER WS-DC-QUOTIENT.
065900     IF WS-DC-QUOTIENT NOT = ZERO
066000         MOVE "Y" TO WS-FOUND-FLAG
066100         GO TO ZZ611-EXIT
066200     END-IF.
066300     DIVIDE WS-TMP-YEAR BY 400 GIVING WS-DC-TEMP
066400         REMAINDER WS-DC-QUOTIENT.
066500     IF WS-DC-QUOTIENT = ZERO
066600         MOVE "Y" TO WS-FOUND-FLAG
066700     END-IF.
066800 ZZ611-EXIT.
066900     EXIT.
067000*
067100* --- HH:MM PICTURE CHECK ---------------------------------
067200*
067300 ZZ620-CHECK-TIME.
067400     MOVE "Y" TO WS-TIME-VALID.
067500     IF WS-CHK-TIME-IN (3:1) NOT = ":"
067600         MOVE "N" TO WS-TIME-VALID
067700         GO TO ZZ620-EXIT
067800     END-IF.
067900     MOVE WS-CHK-TIME-IN (1:2) TO WS-CDT-HH.
068000     MOVE WS-CHK-TIME-IN (4:2) TO WS-CDT-MI.
068100     IF WS-CDT-HH > 23 OR WS-CDT-MI > 59
068200         MOVE "N" TO WS-TIME-VALID
068300     END-IF.
068400 ZZ620-EXIT.
068500     EXIT.
068600*
068700* --- AIRLINE CODE -> NAME, FALLS BACK TO THE RAW CODE ----
068800*     WHEN THE CODE IS NOT ON AIRLINE-CODES (CHANGE 2.2)
068900*
069000 ZZ910-RESOLVE-AIRLINE.
069100     MOVE "N" TO WS-FOUND-FLAG.
069200     IF WS-AIRLINES-LOADED = ZERO
069300         MOVE WS-LOOKUP-AIRLINE-CODE TO WS-LOOKUP-AIRLINE-NAME
069400         GO TO ZZ910-EXIT
069500     END-IF.
069600     MOVE 1 TO WS-IX1.
069700 ZZ910-SCAN.
069800     IF WS-IX1 > WS-AIRLINES-LOADED
069900         MOVE WS-LOOKUP-AIRLINE-CODE TO WS-LOOKUP-AIRLINE-NAME
070000         GO TO ZZ910-EXIT
070100     END-IF.
070200     SET AIRLINE-IX TO WS-IX1.
070300     IF WS-AL-CODE (AIRLINE-IX) = WS-LOOKUP-AIRLINE-CODE
070400         MOVE WS-AL-NAME (AIRLINE-IX) TO WS-LOOKUP-AIRLINE-NAME
070500         MOVE "Y" TO WS-FOUND-FLAG
070600         GO TO ZZ910-EXIT
070700     END-IF.
070800     ADD 1 TO WS-IX1.
070900     GO TO ZZ910-SCAN.
071000 ZZ910-EXIT.
071100     EXIT.
071200*
071300* --- IATA CODE -> CITY NAME -------------------------------
071400*
071500 ZZ920-RESOLVE-CITY.
071600     MOVE "N" TO WS-FOUND-FLAG.
071700     MOVE SPACES TO WS-LOOKUP-CITY.
071800     IF WS-IATA-LOADED = ZERO
071900         GO TO ZZ920-EXIT
072000     END-IF.
072100     MOVE 1 TO WS-IX1.
072200 ZZ920-SCAN.
072300     IF WS-IX1 > WS-IATA-LOADED
072400         GO TO ZZ920-EXIT
072500     END-IF.
072600     SET IATA-IX TO WS-IX1.
072700     IF WS-IC-CODE (IATA-IX) = WS-LOOKUP-CODE
072800         MOVE WS-IC-CITY (IATA-IX) TO WS-LOOKUP-CITY
072900         MOVE "Y" TO WS-FOUND-FLAG
073000         GO TO ZZ920-EXIT
073100     END-IF.
073200     ADD 1 TO WS-IX1.
073300     GO TO ZZ920-SCAN.
073400 ZZ920-EXIT.
073500     EXIT.
073600*
073700* --- IS WS-LOOKUP-CODE A KNOWN IATA CODE? ----------------
073800*
073900 ZZ930-FIND-IATA.
074000     MOVE "N" TO WS-FOUND-FLAG.
074100     IF WS-LOOKUP-CODE = SPACES
074200         GO TO ZZ930-EXIT
074300     END-IF.
074400     IF WS-IATA-LOADED = ZERO
074500         GO TO ZZ930-EXIT
074600     END-IF.
074700     MOVE 1 TO WS-IX1.
074800 ZZ930-SCAN.
074900     IF WS-IX1 > WS-IATA-LOADED
075000         GO TO ZZ930-EXIT
075100     END-IF.
075200     SET IATA-IX TO WS-IX1.
075300     IF WS-IC-CODE (IATA-IX) = WS-LOOKUP-CODE
075400         MOVE "Y" TO WS-FOUND-FLAG
075500         GO TO ZZ930-EXIT
075600     END-IF.
075700     ADD 1 TO WS-IX1.
075800     GO TO ZZ930-SCAN.
075900 ZZ930-EXIT.
076000     EXIT.
076100*
076200* --- WEEKDAY NAME -> MONDAY=0 .. SUNDAY=6 INDEX ----------
076300*     (CR-1255, REPLACES THE OLD STRING-FOR-STRING COMPARE)
076400*
076500 ZZ940-CHECK-WEEKDAY-NAME.
076600     MOVE "Y" TO WS-FOUND-FLAG.
076700     EVALUATE WS-LOOKUP-WEEKDAY
076800         WHEN "MONDAY   " MOVE 0 TO WS-WEEKDAY-IDX-OUT
076900         WHEN "TUESDAY  " MOVE 1 TO WS-WEEKDAY-IDX-OUT
077000         WHEN "WEDNESDAY" MOVE 2 TO WS-WEEKDAY-IDX-OUT
077100         WHEN "THURSDAY " MOVE 3 TO WS-WEEKDAY-IDX-OUT
077200         WHEN "FRIDAY   " MOVE 4 TO WS-WEEKDAY-IDX-OUT
077300         WHEN "SATURDAY " MOVE 5 TO WS-WEEKDAY-IDX-OUT
077400         WHEN "SUNDAY   " MOVE 6 TO WS-WEEKDAY-IDX-OUT
077500         WHEN OTHER MOVE "N" TO WS-FOUND-FLAG
077600     END-EVALUATE.
077700 ZZ940-EXIT.
077800     EXIT.
077900*
078000* --- LEG SEARCH - EVERY OFFER FROM/TO ON WS-LEG-DATE -----
078100*     RESULT LEFT SORTED CHEAPEST FIRST IN
078200*     WS-LEG-RESULT-TABLE (SHARED WORK TABLE)
078300*
078350* FB-1034 - DIRECT FLIGHTS ONLY, PER THE ELIGIBILITY RULE -
078360* SEGMENTS MUST BE EXACTLY 1 AND STOPS EXACTLY 0 OR THE
078370* OFFER DOES NOT QUALIFY, NO MATTER HOW THE FROM/TO/DATE
078380* COME OUT - THIS WAS MISSING, CONNECTING OFFERS WERE
078390* GETTING INTO EVERY LEG RESULT TABLE.
078400 BB100-LEG-SEARCH.
078500     MOVE ZERO TO WS-LEG-RESULT-CNT.
078600     IF WS-OFFERS-LOADED = ZERO
078700         GO TO BB100-EXIT
078800     END-IF.
078900     MOVE 1 TO WS-IX1.
079000 BB100-SCAN.
079100     IF WS-IX1 > WS-OFFERS-LOADED
079200         GO TO BB100-SORT
079300     END-IF.
079400     SET OFFER-IX TO WS-IX1.
079500     IF WS-OF-FROM (OFFER-IX) = WS-LEG-FROM AND
079600        WS-OF-TO (OFFER-IX) = WS-LEG-TO AND
079700        WS-OF-DEP-TS (OFFER-IX) (1:10) = WS-LEG-DATE AND
079710        WS-OF-SEGMENTS (OFFER-IX) = 1 AND
079720        WS-OF-STOPS (OFFER-IX) = 0
079800         IF WS-LEG-RESULT-CNT < WS-MAX-LEG
079900             ADD 1 TO WS-LEG-RESULT-CNT
080000             SET LEG-IX TO WS-LEG-RESULT-CNT
080100             MOVE WS-OF-FROM (OFFER-IX) TO WS-LG-FROM (LEG-IX)
080200             MOVE WS-OF-TO (OFFER-IX) TO WS-LG-TO (LEG-IX)
080300             MOVE WS-OF-DEP-TS (OFFER-IX) TO WS-LG-DEP-TS (LEG-IX)
080400             MOVE WS-OF-ARR-TS (OFFER-IX) TO WS-LG-ARR-TS (LEG-IX)
080500             MOVE WS-OF-PRICE (OFFER-IX) TO WS-LG-PRICE (LEG-IX)
080600             MOVE WS-OF-CURRENCY (OFFER-IX) TO
080700                  WS-LG-CURRENCY (LEG-IX)
080800             MOVE WS-OF-DURATION (OFFER-IX) TO
080900                  WS-LG-DURATION (LEG-IX)
081000             MOVE WS-OF-AIRLINE (OFFER-IX) TO
081100                  WS-LOOKUP-AIRLINE-CODE
081200             PERFORM ZZ910-RESOLVE-AIRLINE THRU ZZ910-EXIT
081300             MOVE WS-LOOKUP-AIRLINE-NAME TO
081400                  WS-LG-AIRLINE-NM (LEG-IX)
081500         END-IF
081600     END-IF.
081700     ADD 1 TO WS-IX1.
081800     GO TO BB100-SCAN.
081900 BB100-SORT.
082000     PERFORM BB150-SORT-LEG-BY-PRICE THRU BB150-EXIT.
082100 BB100-EXIT.
082200     EXIT.
082300*
082400* --- STABLE INSERTION SORT, LEG RESULT TABLE BY PRICE ----
082500*     (CHANGE 1.6 - MADE STABLE AFTER THE FARES DESK RERUN)
082600*
082700 BB150-SORT-LEG-BY-PRICE.
082800     IF WS-LEG-RESULT-CNT < 2
082900         GO TO BB150-EXIT
083000     END-IF.
083100     MOVE 2 TO WS-IX1.
083200 BB150-NEXT.
083300     IF WS-IX1 > WS-LEG-RESULT-CNT
083400         GO TO BB150-EXIT
083500     END-IF.
083600     SET LEG-IX TO WS-IX1.
083700     MOVE WS-LG-FROM (LEG-IX) TO WS-HOLD-LG-FROM.
083800     MOVE WS-LG-TO (LEG-IX) TO WS-HOLD-LG-TO.
083900     MOVE WS-LG-DEP-TS (LEG-IX) TO WS-HOLD-LG-DEP-TS.
084000     MOVE WS-LG-ARR-TS (LEG-IX) TO WS-HOLD-LG-ARR-TS.
084100     MOVE WS-LG-AIRLINE-NM (LEG-IX) TO WS-HOLD-LG-AIRLINE.
084200     MOVE WS-LG-PRICE (LEG-IX) TO WS-HOLD-LG-PRICE.
084300     MOVE WS-LG-CURRENCY (LEG-IX) TO WS-HOLD-LG-CURRENCY.
084400     MOVE WS-LG-DURATION (LEG-IX) TO WS-HOLD-LG-DURATION.
084500     PERFORM BB151-INSERT-ONE-LEG THRU BB151-EXIT.
084600     ADD 1 TO WS-IX1.
084700     GO TO BB150-NEXT.
084800 BB150-EXIT.
084900     EXIT.
085000*
085100 BB151-INSERT-ONE-LEG.
085200     MOVE WS-IX1 TO WS-IX2.
085300 BB152-SHIFT-UP.
085400     IF WS-IX2 < 2
085500         GO TO BB152-PLACE
085600     END-IF.
085700     COMPUTE WS-IX3 = WS-IX2 - 1.
085800     SET LEG-IX TO WS-IX3.
085900     IF WS-HOLD-LG-PRICE < WS-LG-PRICE (LEG-IX)
086000         SET LEG-IX TO WS-IX2
086100         MOVE WS-LG-FROM (WS-IX3) TO WS-LG-FROM (LEG-IX)
086200         MOVE WS-LG-TO (WS-IX3) TO WS-LG-TO (LEG-IX)
086300         MOVE WS-LG-DEP-TS (WS-IX3) TO WS-LG-DEP-TS (LEG-IX)
086400         MOVE WS-LG-ARR-TS (WS-IX3) TO WS-LG-ARR-TS (LEG-IX)
086500         MOVE WS-LG-AIRLINE-NM (WS-IX3) TO
086600              WS-LG-AIRLINE-NM (LEG-IX)
086700         MOVE WS-LG-PRICE (WS-IX3) TO WS-LG-PRICE (LEG-IX)
086800         MOVE WS-LG-CURRENCY (WS-IX3) TO WS-LG-CURRENCY (LEG-IX)
086900         MOVE WS-LG-DURATION (WS-IX3) TO WS-LG-DURATION (LEG-IX)
087000         SUBTRACT 1 FROM WS-IX2
087100         GO TO BB152-SHIFT-UP
087200     END-IF.
087300 BB152-PLACE.
087400     SET LEG-IX TO WS-IX2.
087500     MOVE WS-HOLD-LG-FROM TO WS-LG-FROM (LEG-IX).
087600     MOVE WS-HOLD-LG-TO TO WS-LG-TO (LEG-IX).
087700     MOVE WS-HOLD-LG-DEP-TS TO WS-LG-DEP-TS (LEG-IX).
087800     MOVE WS-HOLD-LG-ARR-TS TO WS-LG-ARR-TS (LEG-IX).
087900     MOVE WS-HOLD-LG-AIRLINE TO WS-LG-AIRLINE-NM (LEG-IX).
088000     MOVE WS-HOLD-LG-PRICE TO WS-LG-PRICE (LEG-IX).
088100     MOVE WS-HOLD-LG-CURRENCY TO WS-LG-CURRENCY (LEG-IX).
088200     MOVE WS-HOLD-LG-DURATION TO WS-LG-DURATION (LEG-IX).
088300 BB151-EXIT.
088400     EXIT.
088500*
088600* --- BASIC SEARCH - OUTBOUND LEG, RETURN LEG, EACH WITH --
088700*     ITS OWN TIME-WINDOW FILTER, THEN PRINTED -----------
088800*
088900 CC100-BASIC-SEARCH.
088910     MOVE "N" TO WS-RET-REQUESTED.
088920     MOVE ZERO TO WS-RET-LEG-CNT.
089000     MOVE REQ-FROM TO WS-LEG-FROM.
089100     MOVE REQ-TO TO WS-LEG-TO.
089200     MOVE REQ-DEP-DATE TO WS-LEG-DATE.
089300     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
089400     PERFORM CC110-FILTER-MIN-DEP THRU CC110-EXIT.
089500     MOVE WS-LEG-RESULT-CNT TO WS-DEP-LEG-CNT.
089600     MOVE 1 TO WS-IX1.
089700 CC100-COPY-DEP.
089800     IF WS-IX1 > WS-DEP-LEG-CNT
089900         GO TO CC100-DO-RET
090000     END-IF.
090100     SET LEG-IX TO WS-IX1.
090200     SET DEP-IX TO WS-IX1.
090300     MOVE WS-LEG-ENTRY (LEG-IX) TO WS-DEP-ENTRY (DEP-IX).
090400     ADD 1 TO WS-IX1.
090500     GO TO CC100-COPY-DEP.
090600 CC100-DO-RET.
090610     IF REQ-RET-DATE = SPACES
090620         GO TO CC100-PRINT
090630     END-IF.
090640     MOVE "Y" TO WS-RET-REQUESTED.
090700     MOVE REQ-TO TO WS-LEG-FROM.
090800     MOVE REQ-FROM TO WS-LEG-TO.
090900     MOVE REQ-RET-DATE TO WS-LEG-DATE.
091000     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
091100     PERFORM CC120-FILTER-MAX-ARR THRU CC120-EXIT.
091200     MOVE WS-LEG-RESULT-CNT TO WS-RET-LEG-CNT.
091300     MOVE 1 TO WS-IX1.
091400 CC100-COPY-RET.
091500     IF WS-IX1 > WS-RET-LEG-CNT
091600         GO TO CC100-PRINT
091700     END-IF.
091800     SET LEG-IX TO WS-IX1.
091900     SET RET-IX TO WS-IX1.
092000     MOVE WS-LEG-ENTRY (LEG-IX) TO WS-RET-ENTRY (RET-IX).
092100     ADD 1 TO WS-IX1.
092200     GO TO CC100-COPY-RET.
092300 CC100-PRINT.
092400     PERFORM EE200-PRINT-BASIC-SECTION THRU EE200-EXIT.
092500 CC100-EXIT.
092600     EXIT.
092700*
092800* --- DROP LEGS DEPARTING BEFORE REQ-MIN-DEP-TIME ---------
092900*     IN PLACE, COMPACTING THE RESULT TABLE
093000*
093100 CC110-FILTER-MIN-DEP.
093200     IF REQ-MIN-DEP-TIME = SPACES
093300         GO TO CC110-EXIT
093400     END-IF.
093500     IF WS-LEG-RESULT-CNT = ZERO
093600         GO TO CC110-EXIT
093700     END-IF.
093800     MOVE ZERO TO WS-IX2.
093900     MOVE 1 TO WS-IX1.
094000 CC110-SCAN.
094100     IF WS-IX1 > WS-LEG-RESULT-CNT
094200         GO TO CC110-SET-CNT
094300     END-IF.
094400     SET LEG-IX TO WS-IX1.
094500     MOVE WS-LG-DEP-TS (LEG-IX) (12:5) TO WS-DEP-TIME-OF-DAY.
094600     IF WS-DEP-TIME-OF-DAY NOT < REQ-MIN-DEP-TIME
094700         ADD 1 TO WS-IX2
094800         SET IATA-IX TO WS-IX2
094900         IF WS-IX2 NOT = WS-IX1
095000             MOVE WS-LG-FROM (LEG-IX) TO WS-LG-FROM (IATA-IX)
095100             MOVE WS-LG-TO (LEG-IX) TO WS-LG-TO (IATA-IX)
095200             MOVE WS-LG-DEP-TS (LEG-IX) TO WS-LG-DEP-TS (IATA-IX)
095300             MOVE WS-LG-ARR-TS (LEG-IX) TO WS-LG-ARR-TS (IATA-IX)
095400             MOVE WS-LG-AIRLINE-NM (LEG-IX) TO
095500                  WS-LG-AIRLINE-NM (IATA-IX)
095600             MOVE WS-LG-PRICE (LEG-IX) TO WS-LG-PRICE (IATA-IX)
095700             MOVE WS-LG-CURRENCY (LEG-IX) TO
095800                  WS-LG-CURRENCY (IATA-IX)
095900             MOVE WS-LG-DURATION (LEG-IX) TO
096000                  WS-LG-DURATION (IATA-IX)
096100         END-IF
096200     END-IF.
096300     ADD 1 TO WS-IX1.
096400     GO TO CC110-SCAN.
096500 CC110-SET-CNT.
096600     MOVE WS-IX2 TO WS-LEG-RESULT-CNT.
096700 CC110-EXIT.
096800     EXIT.
096900*
097000* --- DROP LEGS ARRIVING AFTER REQ-MAX-ARR-TIME -----------
097100*
097200 CC120-FILTER-MAX-ARR.
097300     IF REQ-MAX-ARR-TIME = SPACES
097400         GO TO CC120-EXIT
097500     END-IF.
097600     IF WS-LEG-RESULT-CNT = ZERO
097700         GO TO CC120-EXIT
097800     END-IF.
097900     MOVE ZERO TO WS-IX2.
098000     MOVE 1 TO WS-IX1.
098100 CC120-SCAN.
098200     IF WS-IX1 > WS-LEG-RESULT-CNT
098300         GO TO CC120-SET-CNT
098400     END-IF.
098500     SET LEG-IX TO WS-IX1.
098600     MOVE WS-LG-ARR-TS (LEG-IX) (12:5) TO WS-ARR-TIME-OF-DAY.
098700     IF WS-ARR-TIME-OF-DAY NOT > REQ-MAX-ARR-TIME
098800         ADD 1 TO WS-IX2
098900         SET IATA-IX TO WS-IX2
099000         IF WS-IX2 NOT = WS-IX1
099100             MOVE WS-LG-FROM (LEG-IX) TO WS-LG-FROM (IATA-IX)
099200             MOVE WS-LG-TO (LEG-IX) TO WS-LG-TO (IATA-IX)
099300             MOVE WS-LG-DEP-TS (LEG-IX) TO WS-LG-DEP-TS (IATA-IX)
099400             MOVE WS-LG-ARR-TS (LEG-IX) TO WS-LG-ARR-TS (IATA-IX)
099500             MOVE WS-LG-AIRLINE-NM (LEG-IX) TO
099600                  WS-LG-AIRLINE-NM (IATA-IX)
099700             MOVE WS-LG-PRICE (LEG-IX) TO WS-LG-PRICE (IATA-IX)
099800             MOVE WS-LG-CURRENCY (LEG-IX) TO
099900                  WS-LG-CURRENCY (IATA-IX)
100000             MOVE WS-LG-DURATION (LEG-IX) TO
100100                  WS-LG-DURATION (IATA-IX)
100200         END-IF
100300     END-IF.
100400     ADD 1 TO WS-IX1.
100500     GO TO CC120-SCAN.
100600 CC120-SET-CNT.
100700     MOVE WS-IX2 TO WS-LEG-RESULT-CNT.
100800 CC120-EXIT.
100900     EXIT.
101000*
101100* --- WEEKDAY PAIR GENERATION - WALK REQ-DEP-DATE THRU ----
101200*     REQ-RET-DATE, KEEPING EVERY DATE ON THE REQUESTED
101300*     OUTBOUND WEEKDAY, PAIRED WITH THE NEXT OCCURRENCE OF
101400*     THE REQUESTED RETURN WEEKDAY (CHANGE 1.7/CR-1255)
101500*
101600 DD100-BUILD-WEEKDAY-PAIRS.
101700     MOVE ZERO TO WS-PAIR-CNT.
101800     MOVE REQ-DEP-DATE (1:4) TO WS-WALK-YEAR.
101900     MOVE REQ-DEP-DATE (6:2) TO WS-WALK-MONTH.
102000     MOVE REQ-DEP-DATE (9:2) TO WS-WALK-DAY.
102100 DD100-WALK.
102200     MOVE WS-WALK-YEAR TO WS-WALK-DATE-TEXT (1:4).
102300     MOVE "-" TO WS-WALK-DATE-TEXT (5:1).
102400     MOVE WS-WALK-MONTH TO WS-WALK-DATE-TEXT (6:2).
102500     MOVE "-" TO WS-WALK-DATE-TEXT (8:1).
102600     MOVE WS-WALK-DAY TO WS-WALK-DATE-TEXT (9:2).
102700     IF WS-WALK-DATE-TEXT > REQ-RET-DATE
102800         GO TO DD100-EXIT
102900     END-IF.
103000     PERFORM DD120-WEEKDAY-OF-DATE THRU DD120-EXIT.
103100     IF WS-WEEKDAY-IDX-OUT = WS-DEP-WEEKDAY-IDX
103200         COMPUTE WS-DAYS-DIFF-SIGNED =
103300             WS-RET-WEEKDAY-IDX - WS-DEP-WEEKDAY-IDX
103400         IF WS-DAYS-DIFF-SIGNED < 0
103500             ADD 7 TO WS-DAYS-DIFF-SIGNED
103600         END-IF
103700         MOVE WS-DAYS-DIFF-SIGNED TO WS-DAYS-TO-RETURN
103800         MOVE WS-WALK-YEAR TO WS-TMP-YEAR
103900         MOVE WS-WALK-MONTH TO WS-TMP-MONTH
104000         MOVE WS-WALK-DAY TO WS-TMP-DAY
104100         MOVE WS-DAYS-TO-RETURN TO WS-IX4
104200         PERFORM DD130-ADD-ONE-TMP-DAY THRU DD130-EXIT
104300             WS-IX4 TIMES
104400         MOVE WS-TMP-YEAR TO WS-TMP-DATE-TEXT (1:4)
104500         MOVE "-" TO WS-TMP-DATE-TEXT (5:1)
104600         MOVE WS-TMP-MONTH TO WS-TMP-DATE-TEXT (6:2)
104700         MOVE "-" TO WS-TMP-DATE-TEXT (8:1)
104800         MOVE WS-TMP-DAY TO WS-TMP-DATE-TEXT (9:2)
104900         IF WS-TMP-DATE-TEXT NOT > REQ-RET-DATE AND
105000            WS-PAIR-CNT < WS-MAX-PAIRS
105100             ADD 1 TO WS-PAIR-CNT
105200             SET PAIR-IX TO WS-PAIR-CNT
105300             MOVE WS-WALK-DATE-TEXT TO WS-PR-DEP-DATE (PAIR-IX)
105400             MOVE WS-TMP-DATE-TEXT TO WS-PR-RET-DATE (PAIR-IX)
105500         END-IF
105600     END-IF.
105700     PERFORM DD110-ADD-ONE-DAY THRU DD110-EXIT.
105800     GO TO DD100-WALK.
105900 DD100-EXIT.
106000     EXIT.
106100*
106200* --- ADVANCE THE CALENDAR WALK DATE BY ONE DAY -----------
106300*
106400 DD110-ADD-ONE-DAY.
106500     ADD 1 TO WS-WALK-DAY.
106600     MOVE WS-WALK-MONTH TO WS-IX1.
106700     IF WS-WALK-MONTH = 2
106800         PERFORM DD140-LEAP-ADJUST-WALK THRU DD140-EXIT
106900     END-IF.
107000     IF WS-WALK-DAY > WS-MONTH-DAYS (WS-IX1)
107100         MOVE 1 TO WS-WALK-DAY
107200         ADD 1 TO WS-WALK-MONTH
107300         IF WS-WALK-MONTH > 12
107400             MOVE 1 TO WS-WALK-MONTH
107500             ADD 1 TO WS-WALK-YEAR
107600         END-IF
107700     END-IF.
107800 DD110-EXIT.
107900     EXIT.
108000*
108100* --- IS WS-WALK-YEAR A LEAP YEAR? BUMP FEBRUARY TO 29 ----
108200*     FOR THIS ONE CHECK ONLY (DIV4/DIV100/DIV400 RULE)
108300*
108400 DD140-LEAP-ADJUST-WALK.
108500     DIVIDE WS-WALK-YEAR BY 4 GIVING WS-DC-TEMP
108600         REMAINDER WS-DC-QUOTIENT.
108700     IF WS-DC-QUOTIENT NOT = ZERO
108800         GO TO DD140-EXIT
108900     END-IF.
109000     DIVIDE WS-WALK-YEAR BY 100 GIVING WS-DC-TEMP
109100         REMAINDER WS-DC-QUOTIENT.
109200     IF WS-DC-QUOTIENT NOT = ZERO
109300         MOVE 29 TO WS-MONTH-DAYS (2)
109400         GO TO DD140-EXIT
109500     END-IF.
109600     DIVIDE WS-WALK-YEAR BY 400 GIVING WS-DC-TEMP
109700         REMAINDER WS-DC-QUOTIENT.
109800     IF WS-DC-QUOTIENT = ZERO
109900         MOVE 29 TO WS-MONTH-DAYS (2)
110000     ELSE
110100         MOVE 28 TO WS-MONTH-DAYS (2)
110200     END-IF.
110300 DD140-EXIT.
110400     EXIT.
110500*
110600* --- SAME AS DD110/DD140 BUT ON THE SPARE WS-TMP-DATE ----
110700*     SCRATCH, USED WHILE WS-WALK-DATE IS STILL IN USE
110800*     FOR THE OUTER CALENDAR WALK (DD100)
110900*
111000 DD130-ADD-ONE-TMP-DAY.
111100     ADD 1 TO WS-TMP-DAY.
111200     MOVE WS-TMP-MONTH TO WS-IX2.
111300     IF WS-TMP-MONTH = 2
111400         PERFORM DD141-LEAP-ADJUST-TMP THRU DD141-EXIT
111500     END-IF.
111600     IF WS-TMP-DAY > WS-MONTH-DAYS (WS-IX2)
111700         MOVE 1 TO WS-TMP-DAY
111800         ADD 1 TO WS-TMP-MONTH
111900         IF WS-TMP-MONTH > 12
112000             MOVE 1 TO WS-TMP-MONTH
112100             ADD 1 TO WS-TMP-YEAR
112200         END-IF
112300     END-IF.
112400 DD130-EXIT.
112500     EXIT.
112600*
112700 DD141-LEAP-ADJUST-TMP.
112800     DIVIDE WS-TMP-YEAR BY 4 GIVING WS-DC-TEMP
112900         REMAINDER WS-DC-QUOTIENT.
113000     IF WS-DC-QUOTIENT NOT = ZERO
113100         GO TO DD141-EXIT
113200     END-IF.
113300     DIVIDE WS-TMP-YEAR BY 100 GIVING WS-DC-TEMP
113400         REMAINDER WS-DC-QUOTIENT.
113500     IF WS-DC-QUOTIENT NOT = ZERO
113600         MOVE 29 TO WS-MONTH-DAYS (2)
113700         GO TO DD141-EXIT
113800     END-IF.
113900     DIVIDE WS-TMP-YEAR BY 400 GIVING WS-DC-TEMP
114000         REMAINDER WS-DC-QUOTIENT.
114100     IF WS-DC-QUOTIENT = ZERO
114200         MOVE 29 TO WS-MONTH-DAYS (2)
114300     ELSE
114400         MOVE 28 TO WS-MONTH-DAYS (2)
114500     END-IF.
114600 DD141-EXIT.
114700     EXIT.
114800*
114900* --- DAY-OF-WEEK OF WS-WALK-YEAR/MONTH/DAY ---------------
115000*     HOWARD HINNANT'S DAYS-FROM-CIVIL, SIMPLIFIED FOR A
115100*     POST-1970 DATE (NO NEGATIVE-YEAR BRANCH NEEDED) -
115200*     EPOCH 1970-01-01 IS A THURSDAY (MONDAY=0 .. SUNDAY=6
115300*     SO THURSDAY=3) - SEE THE CHANGE LOG 1.5 Y2K NOTE.
115400*
115500 DD120-WEEKDAY-OF-DATE.
115600     IF WS-WALK-MONTH > 2
115700         COMPUTE WS-DC-MONTH-ADJ = WS-WALK-MONTH - 3
115800         MOVE WS-WALK-YEAR TO WS-DC-YEAR-ADJ
115900     ELSE
116000         COMPUTE WS-DC-MONTH-ADJ = WS-WALK-MONTH + 9
116100         COMPUTE WS-DC-YEAR-ADJ = WS-WALK-YEAR - 1
116200     END-IF.
116300     DIVIDE WS-DC-YEAR-ADJ BY 400 GIVING WS-DC-ERA
116400         REMAINDER WS-DC-YOE.
116500     COMPUTE WS-DC-TEMP = 153 * WS-DC-MONTH-ADJ + 2.
116600     DIVIDE WS-DC-TEMP BY 5 GIVING WS-DC-DOY.
116700     COMPUTE WS-DC-DOY = WS-DC-DOY + WS-WALK-DAY - 1.
116800     DIVIDE WS-DC-YOE BY 4 GIVING WS-DC-TEMP.
116900     DIVIDE WS-DC-YOE BY 100 GIVING WS-DC-QUOTIENT.
117000     COMPUTE WS-DC-DOE =
117100         WS-DC-YOE * 365 + WS-DC-TEMP - WS-DC-QUOTIENT
117200         + WS-DC-DOY.
117300     COMPUTE WS-DC-DAYS =
117400         WS-DC-ERA * 146097 + WS-DC-DOE - 719468.
117500     DIVIDE WS-DC-DAYS BY 7 GIVING WS-DC-QUOTIENT
117600         REMAINDER WS-DC-WEEKDAY-IDX.
117700     ADD 3 TO WS-DC-WEEKDAY-IDX.
117800     IF WS-DC-WEEKDAY-IDX > 6
117900         SUBTRACT 7 FROM WS-DC-WEEKDAY-IDX
118000     END-IF.
118100     MOVE WS-DC-WEEKDAY-IDX TO WS-WEEKDAY-IDX-OUT.
118200 DD120-EXIT.
118300     EXIT.
118400*
118500* --- WEEKDAY ROUND TRIP SEARCH - ONE LEG-SEARCH PER ------
118600*     DISTINCT PAIR DATE, CHEAPEST COMBINATION KEPT -------
118700*
118800 DD200-WEEKDAY-SEARCH.
118900     PERFORM DD100-BUILD-WEEKDAY-PAIRS THRU DD100-EXIT.
119000     MOVE ZERO TO WS-RT-CNT.
119100     IF WS-PAIR-CNT = ZERO
119200         GO TO DD200-PRINT
119300     END-IF.
119400     MOVE 1 TO WS-IX1.
119500 DD200-NEXT-PAIR.
119600     IF WS-IX1 > WS-PAIR-CNT
119700         GO TO DD200-SORT
119800     END-IF.
119900     SET PAIR-IX TO WS-IX1.
120000     MOVE REQ-FROM TO WS-LEG-FROM.
120100     MOVE REQ-TO TO WS-LEG-TO.
120200     MOVE WS-PR-DEP-DATE (PAIR-IX) TO WS-LEG-DATE.
120300     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
120400     PERFORM CC110-FILTER-MIN-DEP THRU CC110-EXIT.
120500     PERFORM CC120-FILTER-MAX-ARR THRU CC120-EXIT.
120600     IF WS-LEG-RESULT-CNT = ZERO
120700         GO TO DD200-SKIP-PAIR
120800     END-IF.
120900     SET LEG-IX TO 1.
121000     MOVE WS-PR-DEP-DATE (PAIR-IX) TO WS-BEST-OUT-DATE.
121100     MOVE WS-LG-DEP-TS (LEG-IX) (12:5) TO WS-BEST-OUT-TIME.
121200     MOVE WS-LG-PRICE (LEG-IX) TO WS-BEST-OUT-PRICE.
121300     MOVE REQ-TO TO WS-LEG-FROM.
121400     MOVE REQ-FROM TO WS-LEG-TO.
121500     MOVE WS-PR-RET-DATE (PAIR-IX) TO WS-LEG-DATE.
121600     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
121700     PERFORM CC110-FILTER-MIN-DEP THRU CC110-EXIT.
121800     PERFORM CC120-FILTER-MAX-ARR THRU CC120-EXIT.
121900     IF WS-LEG-RESULT-CNT = ZERO
122000         GO TO DD200-SKIP-PAIR
122100     END-IF.
122200     SET LEG-IX TO 1.
122300     IF WS-RT-CNT < WS-MAX-RT
122400         ADD 1 TO WS-RT-CNT
122500         SET RT-IX TO WS-RT-CNT
122600         MOVE WS-BEST-OUT-DATE TO WS-RT-DEP-DATE (RT-IX)
122700         MOVE WS-BEST-OUT-TIME TO WS-RT-DEP-TIME (RT-IX)
122800         MOVE WS-BEST-OUT-PRICE TO WS-RT-DEP-PRICE (RT-IX)
122900         MOVE WS-LG-ARR-TS (LEG-IX) (1:10) TO
123000              WS-RT-RET-DATE (RT-IX)
123100         MOVE WS-LG-ARR-TS (LEG-IX) (12:5) TO
123200              WS-RT-RET-TIME (RT-IX)
123300         MOVE WS-LG-PRICE (LEG-IX) TO WS-RT-RET-PRICE (RT-IX)
123400         COMPUTE WS-RT-TOTAL-PRICE (RT-IX) ROUNDED =
123500             WS-BEST-OUT-PRICE + WS-LG-PRICE (LEG-IX)
123600     END-IF.
123700 DD200-SKIP-PAIR.
123800     ADD 1 TO WS-IX1.
123900     GO TO DD200-NEXT-PAIR.
124000 DD200-SORT.
124100     PERFORM DD250-SORT-RT-BY-PRICE THRU DD250-EXIT.
124200 DD200-PRINT.
124300     PERFORM EE300-PRINT-WEEKDAY-SECTION THRU EE300-EXIT.
124400 DD200-EXIT.
124500     EXIT.
124600*
124700* --- STABLE INSERTION SORT, ROUND TRIP TABLE BY TOTAL ----
124800*     PRICE (SAME SHAPE AS BB150)
124900*
125000 DD250-SORT-RT-BY-PRICE.
125100     IF WS-RT-CNT < 2
125200         GO TO DD250-EXIT
125300     END-IF.
125400     MOVE 2 TO WS-IX1.
125500 DD250-NEXT.
125600     IF WS-IX1 > WS-RT-CNT
125700         GO TO DD250-EXIT
125800     END-IF.
125900     SET RT-IX TO WS-IX1.
126000     MOVE WS-RT-DEP-DATE (RT-IX) TO WS-HOLD-RT-DEP-DATE.
126100     MOVE WS-RT-DEP-TIME (RT-IX) TO WS-HOLD-RT-DEP-TIME.
126200     MOVE WS-RT-DEP-PRICE (RT-IX) TO WS-HOLD-RT-DEP-PRICE.
126300     MOVE WS-RT-RET-DATE (RT-IX) TO WS-HOLD-RT-RET-DATE.
126400     MOVE WS-RT-RET-TIME (RT-IX) TO WS-HOLD-RT-RET-TIME.
126500     MOVE WS-RT-RET-PRICE (RT-IX) TO WS-HOLD-RT-RET-PRICE.
126600     MOVE WS-RT-TOTAL-PRICE (RT-IX) TO WS-HOLD-RT-TOTAL.
126700     PERFORM DD251-INSERT-ONE-RT THRU DD251-EXIT.
126800     ADD 1 TO WS-IX1.
126900     GO TO DD250-NEXT.
127000 DD250-EXIT.
127100     EXIT.
127200*
127300 DD251-INSERT-ONE-RT.
127400     MOVE WS-IX1 TO WS-IX2.
127500 DD252-SHIFT-UP.
127600     IF WS-IX2 < 2
127700         GO TO DD252-PLACE
127800     END-IF.
127900     COMPUTE WS-IX3 = WS-IX2 - 1.
128000     SET RT-IX TO WS-IX3.
128100     IF WS-HOLD-RT-TOTAL < WS-RT-TOTAL-PRICE (RT-IX)
128200         SET PAIR-IX TO WS-IX2
128300         MOVE WS-RT-DEP-DATE (WS-IX3) TO WS-RT-DEP-DATE (PAIR-IX)
128400         MOVE WS-RT-DEP-TIME (WS-IX3) TO WS-RT-DEP-TIME (PAIR-IX)
128500         MOVE WS-RT-DEP-PRICE (WS-IX3) TO
128600              WS-RT-DEP-PRICE (PAIR-IX)
128700         MOVE WS-RT-RET-DATE (WS-IX3) TO WS-RT-RET-DATE (PAIR-IX)
128800         MOVE WS-RT-RET-TIME (WS-IX3) TO WS-RT-RET-TIME (PAIR-IX)
128900         MOVE WS-RT-RET-PRICE (WS-IX3) TO
129000              WS-RT-RET-PRICE (PAIR-IX)
129100         MOVE WS-RT-TOTAL-PRICE (WS-IX3) TO
129200              WS-RT-TOTAL-PRICE (PAIR-IX)
129300         SUBTRACT 1 FROM WS-IX2
129400         GO TO DD252-SHIFT-UP
129500     END-IF.
129600 DD252-PLACE.
129700     SET RT-IX TO WS-IX2.
129800     MOVE WS-HOLD-RT-DEP-DATE TO WS-RT-DEP-DATE (RT-IX).
129900     MOVE WS-HOLD-RT-DEP-TIME TO WS-RT-DEP-TIME (RT-IX).
130000     MOVE WS-HOLD-RT-DEP-PRICE TO WS-RT-DEP-PRICE (RT-IX).
130100     MOVE WS-HOLD-RT-RET-DATE TO WS-RT-RET-DATE (RT-IX).
130200     MOVE WS-HOLD-RT-RET-TIME TO WS-RT-RET-TIME (RT-IX).
130300     MOVE WS-HOLD-RT-RET-PRICE TO WS-RT-RET-PRICE (RT-IX).
130400     MOVE WS-HOLD-RT-TOTAL TO WS-RT-TOTAL-PRICE (RT-IX).
130500 DD251-EXIT.
130600     EXIT.
131200* --- CITY DIRECTORY LISTING (CHANGE 1.2, FB-1031) --------
131210*     SORTED BY CITY, PRINTED FIVE ACROSS, 26-BYTE COLUMN
131220*     WIDTH (SEE WS-PRINT-LINE-COLS ABOVE) - FB-1031 FIXED
131230*     THE OLD THREE COLUMN LOOP, IT WAS OVERLAPPING ITS OWN
131240*     ENTRIES.
131250*
131260 EE100-PRINT-CITY-DIRECTORY.
131270     MOVE SPACES TO WS-PRINT-LINE.
131280     MOVE "CITY NAME (IATA CODE):" TO WS-PRINT-LINE (1:23).
131290     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
131300     MOVE SPACES TO WS-PRINT-LINE.
131310     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
131320     IF WS-IATA-LOADED = ZERO
131330         GO TO EE100-EXIT
131340     END-IF.
131350     MOVE 1 TO WS-IX1.
131360 EE100-ROW.
131370     MOVE SPACES TO WS-PRINT-LINE.
131380     MOVE 1 TO WS-IX4.
131390 EE100-COL.
131400     IF WS-IX1 > WS-IATA-LOADED
131410         GO TO EE100-WRITE-ROW
131420     END-IF.
131430     IF WS-IX4 > 5
131440         GO TO EE100-WRITE-ROW
131450     END-IF.
131460     SET IATA-IX TO WS-IX1.
131470     COMPUTE WS-IX5 = (WS-IX4 - 1) * 26 + 1.
131480     STRING WS-IC-CITY (IATA-IX) DELIMITED BY SIZE
131490         " (" DELIMITED BY SIZE
131500         WS-IC-CODE (IATA-IX) DELIMITED BY SIZE
131510         ")" DELIMITED BY SIZE
131520         INTO WS-PRINT-LINE (WS-IX5:26)
131530     END-STRING.
131540     ADD 1 TO WS-IX1.
131550     ADD 1 TO WS-IX4.
131560     GO TO EE100-COL.
131570 EE100-WRITE-ROW.
131580     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
131590     IF WS-IX1 > WS-IATA-LOADED
131600         GO TO EE100-EXIT
131610     END-IF.
131620     GO TO EE100-ROW.
131630 EE100-EXIT.
131640     EXIT.
131650*
131660* --- BASIC SEARCH SECTION - NARRATIVE, THEN THE TWO -------
131670*     FLIGHT LISTS (FB-1031 REWRITE - THE OLD VERSION ONLY
131680*     EVER PRINTED ONE POSITIONAL HEADER LINE, NONE OF THE
131690*     COUNTER DESK'S WORDING WAS ON THE PRINTOUT)
131700*
131710 EE200-PRINT-BASIC-SECTION.
131720     MOVE REQ-PASSENGERS TO WS-PRT-PASS.
131730     MOVE SPACES TO WS-PRINT-LINE.
131740     IF REQ-MIN-DEP-TIME = SPACES
131750         STRING "SEARCHING FLIGHTS FROM " DELIMITED BY SIZE
131760             REQ-FROM DELIMITED BY SIZE
131770             " TO " DELIMITED BY SIZE
131780             REQ-TO DELIMITED BY SIZE
131790             " ON " DELIMITED BY SIZE
131800             REQ-DEP-DATE DELIMITED BY SIZE
131810             " FOR " DELIMITED BY SIZE
131820             WS-PRT-PASS DELIMITED BY SIZE
131830             " PASSENGER(S)..." DELIMITED BY SIZE
131840             INTO WS-PRINT-LINE
131850         END-STRING
131860     ELSE
131870         STRING "SEARCHING FLIGHTS FROM " DELIMITED BY SIZE
131880             REQ-FROM DELIMITED BY SIZE
131890             " TO " DELIMITED BY SIZE
131900             REQ-TO DELIMITED BY SIZE
131910             " (MINIMUM DEPARTING TIME: " DELIMITED BY SIZE
131920             REQ-MIN-DEP-TIME DELIMITED BY SIZE
131930             ") ON " DELIMITED BY SIZE
131940             REQ-DEP-DATE DELIMITED BY SIZE
131950             " FOR " DELIMITED BY SIZE
131960             WS-PRT-PASS DELIMITED BY SIZE
131970             " PASSENGER(S)..." DELIMITED BY SIZE
131980             INTO WS-PRINT-LINE
131990         END-STRING
132000     END-IF.
132010     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132020     MOVE SPACES TO WS-PRINT-LINE.
132030     MOVE WS-DEP-LEG-CNT TO WS-PRT-NUM.
132040     STRING "AVAILABLE DEPARTING FLIGHTS: " DELIMITED BY SIZE
132050         WS-PRT-NUM DELIMITED BY SIZE
132060         INTO WS-PRINT-LINE
132070     END-STRING.
132080     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132090     IF WS-RET-REQUESTED NOT = "Y"
132100         GO TO EE200-COMPLETED
132110     END-IF.
132120     MOVE SPACES TO WS-PRINT-LINE.
132130     IF REQ-MAX-ARR-TIME = SPACES
132140         STRING "SEARCHING FLIGHTS FROM " DELIMITED BY SIZE
132150             REQ-TO DELIMITED BY SIZE
132160             " TO " DELIMITED BY SIZE
132170             REQ-FROM DELIMITED BY SIZE
132180             " ON " DELIMITED BY SIZE
132190             REQ-RET-DATE DELIMITED BY SIZE
132200             " FOR " DELIMITED BY SIZE
132210             WS-PRT-PASS DELIMITED BY SIZE
132220             " PASSENGER(S)..." DELIMITED BY SIZE
132230             INTO WS-PRINT-LINE
132240         END-STRING
132250     ELSE
132260         STRING "SEARCHING FLIGHTS FROM " DELIMITED BY SIZE
132270             REQ-TO DELIMITED BY SIZE
132280             " TO " DELIMITED BY SIZE
132290             REQ-FROM DELIMITED BY SIZE
132300             " (MAXIMUM ARRIVAL TIME: " DELIMITED BY SIZE
132310             REQ-MAX-ARR-TIME DELIMITED BY SIZE
132320             ") ON " DELIMITED BY SIZE
132330             REQ-RET-DATE DELIMITED BY SIZE
132340             " FOR " DELIMITED BY SIZE
132350             WS-PRT-PASS DELIMITED BY SIZE
132360             " PASSENGER(S)..." DELIMITED BY SIZE
132370             INTO WS-PRINT-LINE
132380         END-STRING
132390     END-IF.
132400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132410     MOVE SPACES TO WS-PRINT-LINE.
132420     MOVE WS-RET-LEG-CNT TO WS-PRT-NUM.
132430     STRING "AVAILABLE RETURNING FLIGHTS: " DELIMITED BY SIZE
132440         WS-PRT-NUM DELIMITED BY SIZE
132450         INTO WS-PRINT-LINE
132460     END-STRING.
132470     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132480 EE200-COMPLETED.
132490     MOVE SPACES TO WS-PRINT-LINE.
132500     MOVE "SEARCH COMPLETED!" TO WS-PRINT-LINE (1:17).
132510     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132520     MOVE SPACES TO WS-PRINT-LINE.
132530     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132540     MOVE SPACES TO WS-PRINT-LINE.
132550     MOVE "AVAILABLE DEPARTING FLIGHTS:" TO WS-PRINT-LINE (1:28).
132560     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132570     MOVE "D" TO WS-LIST-KIND.
132580     MOVE 1 TO WS-IX2.
132590 EE200-DEP-LOOP.
132600     IF WS-IX2 > WS-DEP-LEG-CNT
132610         GO TO EE200-DEP-NONE
132620     END-IF.
132630     SET DEP-IX TO WS-IX2.
132640     SET LEG-IX TO WS-IX2.
132650     MOVE WS-DEP-ENTRY (DEP-IX) TO WS-LEG-ENTRY (LEG-IX).
132660     MOVE WS-IX2 TO WS-PRT-ENTRY-NUM.
132670     PERFORM EE210-PRINT-FLIGHT-LIST THRU EE210-EXIT.
132680     ADD 1 TO WS-IX2.
132690     GO TO EE200-DEP-LOOP.
132700 EE200-DEP-NONE.
132710     IF WS-DEP-LEG-CNT = ZERO
132720         MOVE SPACES TO WS-PRINT-LINE
132730         MOVE "NO OPTIONS MATCHING YOUR FILTERS" TO
132740              WS-PRINT-LINE (1:32)
132750         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
132760     END-IF.
132770     IF WS-RET-REQUESTED NOT = "Y"
132780         GO TO EE200-EXIT
132790     END-IF.
132800     MOVE SPACES TO WS-PRINT-LINE.
132810     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132820     MOVE SPACES TO WS-PRINT-LINE.
132830     MOVE "AVAILABLE RETURNING FLIGHTS:" TO WS-PRINT-LINE (1:28).
132840     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
132850     MOVE "R" TO WS-LIST-KIND.
132860     MOVE 1 TO WS-IX2.
132870 EE200-RET-LOOP.
132880     IF WS-IX2 > WS-RET-LEG-CNT
132890         GO TO EE200-RET-NONE
132900     END-IF.
132910     SET RET-IX TO WS-IX2.
132920     SET LEG-IX TO WS-IX2.
132930     MOVE WS-RET-ENTRY (RET-IX) TO WS-LEG-ENTRY (LEG-IX).
132940     MOVE WS-IX2 TO WS-PRT-ENTRY-NUM.
132950     PERFORM EE210-PRINT-FLIGHT-LIST THRU EE210-EXIT.
132960     ADD 1 TO WS-IX2.
132970     GO TO EE200-RET-LOOP.
132980 EE200-RET-NONE.
132990     IF WS-RET-LEG-CNT = ZERO
133000         MOVE SPACES TO WS-PRINT-LINE
133010         MOVE "NO OPTIONS MATCHING YOUR FILTERS" TO
133020              WS-PRINT-LINE (1:32)
133030         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
133040     END-IF.
133050 EE200-EXIT.
133060     EXIT.
133070*
133080* --- ONE FLIGHT LIST ENTRY - RESOLVES THE CITY NAMES AT ----
133090*     PRINT TIME, FALLS BACK TO THE RAW IATA CODE WHEN THE
133100*     CITY ISN'T ON FILE (FB-1031 - ALSO NOW PICKS UP THE
133110*     ARRIVAL TIME AND DURATION, NEITHER WAS EVER MOVED TO
133120*     THE PRINT LINE BEFORE)
133130*
133140 EE210-PRINT-FLIGHT-LIST.
133150     MOVE WS-LG-FROM (LEG-IX) TO WS-LOOKUP-CODE.
133160     MOVE WS-LG-FROM (LEG-IX) TO WS-PRT-FROM-CODE.
133170     PERFORM ZZ920-RESOLVE-CITY THRU ZZ920-EXIT.
133180     IF WS-FOUND-FLAG = "Y"
133190         MOVE WS-LOOKUP-CITY TO WS-PRT-FROM-CITY
133200     ELSE
133210         MOVE SPACES TO WS-PRT-FROM-CITY
133220         MOVE WS-LG-FROM (LEG-IX) TO WS-PRT-FROM-CITY (1:3)
133230     END-IF.
133240     MOVE WS-LG-TO (LEG-IX) TO WS-LOOKUP-CODE.
133250     MOVE WS-LG-TO (LEG-IX) TO WS-PRT-TO-CODE.
133260     PERFORM ZZ920-RESOLVE-CITY THRU ZZ920-EXIT.
133270     IF WS-FOUND-FLAG = "Y"
133280         MOVE WS-LOOKUP-CITY TO WS-PRT-TO-CITY
133290     ELSE
133300         MOVE SPACES TO WS-PRT-TO-CITY
133310         MOVE WS-LG-TO (LEG-IX) TO WS-PRT-TO-CITY (1:3)
133320     END-IF.
133330     MOVE WS-LG-AIRLINE-NM (LEG-IX) TO WS-PRT-AIRLINE.
133340     MOVE WS-LG-PRICE (LEG-IX) TO WS-PRT-PRICE.
133350     MOVE SPACES TO WS-PRINT-LINE.
133360     STRING WS-PRT-ENTRY-NUM DELIMITED BY SIZE
133370         ") FROM: " DELIMITED BY SIZE
133380         WS-PRT-FROM-CODE DELIMITED BY SIZE
133390         " (" DELIMITED BY SIZE
133400         WS-PRT-FROM-CITY DELIMITED BY SPACE
133410         ") - TO: " DELIMITED BY SIZE
133420         WS-PRT-TO-CODE DELIMITED BY SIZE
133430         " (" DELIMITED BY SIZE
133440         WS-PRT-TO-CITY DELIMITED BY SPACE
133450         ")" DELIMITED BY SIZE
133460         INTO WS-PRINT-LINE
133470     END-STRING.
133480     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133490     MOVE SPACES TO WS-PRINT-LINE.
133500     STRING "   - AIRLINE: " DELIMITED BY SIZE
133510         WS-PRT-AIRLINE DELIMITED BY SPACE
133520         INTO WS-PRINT-LINE
133530     END-STRING.
133540     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133550     MOVE SPACES TO WS-PRINT-LINE.
133560     STRING "   - DEPARTURE TIME: " DELIMITED BY SIZE
133570         WS-LG-DEP-TS (LEG-IX) (12:8) DELIMITED BY SIZE
133580         " - " DELIMITED BY SIZE
133590         WS-LG-DEP-TS (LEG-IX) (1:10) DELIMITED BY SIZE
133600         INTO WS-PRINT-LINE
133610     END-STRING.
133620     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133630     MOVE SPACES TO WS-PRINT-LINE.
133640     STRING "   - ARRIVAL TIME: " DELIMITED BY SIZE
133650         WS-LG-ARR-TS (LEG-IX) (12:8) DELIMITED BY SIZE
133660         " - " DELIMITED BY SIZE
133670         WS-LG-ARR-TS (LEG-IX) (1:10) DELIMITED BY SIZE
133680         INTO WS-PRINT-LINE
133690     END-STRING.
133700     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133710     MOVE SPACES TO WS-PRINT-LINE.
133720     STRING "   - DURATION: " DELIMITED BY SIZE
133730         WS-LG-DURATION (LEG-IX) (3:6) DELIMITED BY SIZE
133740         INTO WS-PRINT-LINE
133750     END-STRING.
133760     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133770     MOVE SPACES TO WS-PRINT-LINE.
133780     STRING "   - PRICE: " DELIMITED BY SIZE
133790         WS-PRT-PRICE DELIMITED BY SIZE
133800         " " DELIMITED BY SIZE
133810         WS-LG-CURRENCY (LEG-IX) DELIMITED BY SPACE
133820         INTO WS-PRINT-LINE
133830     END-STRING.
133840     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133850     MOVE SPACES TO WS-PRINT-LINE.
133860     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
133870 EE210-EXIT.
133880     EXIT.
133890*
133900* --- WEEKDAY SEARCH SECTION - COUNT, ECHO, CHEAPEST, THEN --
133910*     THE REST OF THE COMBINATIONS IN PRICE ORDER (FB-1031 -
133920*     PAIR-CNT WAS BEING COUNTED AND NEVER PRINTED, THE ECHO
133930*     BLOCK HAD NO PASSENGER COUNT, AND NEITHER LINE EVER
133940*     NAMED A WEEKDAY)
133950*
133960 EE300-PRINT-WEEKDAY-SECTION.
133970     MOVE SPACES TO WS-PRINT-LINE.
133980     MOVE WS-PAIR-CNT TO WS-PRT-NUM.
133990     STRING "FOUND " DELIMITED BY SIZE
134000         WS-PRT-NUM DELIMITED BY SIZE
134010         " MATCHING DATE COMBINATION(S)." DELIMITED BY SIZE
134020         INTO WS-PRINT-LINE
134030     END-STRING.
134040     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134050     IF WS-RT-CNT = ZERO
134060         MOVE SPACES TO WS-PRINT-LINE
134070         MOVE "NO OPTIONS MATCHING YOUR FILTERS" TO
134080              WS-PRINT-LINE (1:32)
134090         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
134100         GO TO EE300-EXIT
134110     END-IF.
134120     MOVE SPACES TO WS-PRINT-LINE.
134130     MOVE "YOU ARE LOOKING FOR A ROUND TRIP WITH THE" TO
134140          WS-PRINT-LINE (1:43).
134150     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134160     MOVE SPACES TO WS-PRINT-LINE.
134170     MOVE "FOLLOWING CHARACTERISTICS:" TO WS-PRINT-LINE (1:26).
134180     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134190     MOVE SPACES TO WS-PRINT-LINE.
134200     STRING "- RANGE: " DELIMITED BY SIZE
134210         REQ-DEP-DATE DELIMITED BY SIZE
134220         " - " DELIMITED BY SIZE
134230         REQ-RET-DATE DELIMITED BY SIZE
134240         INTO WS-PRINT-LINE
134250     END-STRING.
134260     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134270     MOVE SPACES TO WS-PRINT-LINE.
134280     MOVE REQ-PASSENGERS TO WS-PRT-PASS.
134290     STRING "- PASSENGER/S: " DELIMITED BY SIZE
134300         WS-PRT-PASS DELIMITED BY SIZE
134310         INTO WS-PRINT-LINE
134320     END-STRING.
134330     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134340     MOVE SPACES TO WS-PRINT-LINE.
134350     STRING "- DEPARTURE DAY: " DELIMITED BY SIZE
134360         REQ-DEP-WEEKDAY DELIMITED BY SPACE
134370         INTO WS-PRINT-LINE
134380     END-STRING.
134390     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134400     MOVE SPACES TO WS-PRINT-LINE.
134410     STRING "- RETURNING DAY: " DELIMITED BY SIZE
134420         REQ-RET-WEEKDAY DELIMITED BY SPACE
134430         INTO WS-PRINT-LINE
134440     END-STRING.
134450     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134460     MOVE SPACES TO WS-PRINT-LINE.
134470     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134480     SET RT-IX TO 1.
134490     MOVE ZERO TO WS-OPT-SEQ.
134500     PERFORM EE310-PRINT-ONE-RT THRU EE310-EXIT.
134510     IF WS-RT-CNT < 2
134520         GO TO EE300-EXIT
134530     END-IF.
134540     MOVE SPACES TO WS-PRINT-LINE.
134550     MOVE "OTHER OPTIONS:" TO WS-PRINT-LINE (1:14).
134560     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134570     MOVE 2 TO WS-IX1.
134580     MOVE 1 TO WS-OPT-SEQ.
134590 EE300-OTHERS.
134600     IF WS-IX1 > WS-RT-CNT
134610         GO TO EE300-EXIT
134620     END-IF.
134630     SET RT-IX TO WS-IX1.
134640     PERFORM EE310-PRINT-ONE-RT THRU EE310-EXIT.
134650     ADD 1 TO WS-OPT-SEQ.
134660     ADD 1 TO WS-IX1.
134670     GO TO EE300-OTHERS.
134680 EE300-EXIT.
134690     EXIT.
134700*
134710 EE310-PRINT-ONE-RT.
134720     IF WS-OPT-SEQ NOT = ZERO
134730         GO TO EE310-OTHER
134740     END-IF.
134750     MOVE WS-RT-DEP-PRICE (RT-IX) TO WS-PRT-PRICE.
134760     MOVE SPACES TO WS-PRINT-LINE.
134770     STRING "CHEAPEST OPTION - OUT: " DELIMITED BY SIZE
134780         REQ-DEP-WEEKDAY DELIMITED BY SPACE
134790         " " DELIMITED BY SIZE
134800         WS-RT-DEP-DATE (RT-IX) DELIMITED BY SIZE
134810         " " DELIMITED BY SIZE
134820         WS-RT-DEP-TIME (RT-IX) DELIMITED BY SPACE
134830         " (PRICE: " DELIMITED BY SIZE
134840         WS-PRT-PRICE DELIMITED BY SIZE
134850         " EUR)" DELIMITED BY SIZE
134860         INTO WS-PRINT-LINE
134870     END-STRING.
134880     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134890     MOVE WS-RT-RET-PRICE (RT-IX) TO WS-PRT-PRICE.
134900     MOVE SPACES TO WS-PRINT-LINE.
134910     STRING "                 - BACK: " DELIMITED BY SIZE
134920         REQ-RET-WEEKDAY DELIMITED BY SPACE
134930         " " DELIMITED BY SIZE
134940         WS-RT-RET-DATE (RT-IX) DELIMITED BY SIZE
134950         " " DELIMITED BY SIZE
134960         WS-RT-RET-TIME (RT-IX) DELIMITED BY SPACE
134970         " (PRICE: " DELIMITED BY SIZE
134980         WS-PRT-PRICE DELIMITED BY SIZE
134990         " EUR)" DELIMITED BY SIZE
135000         INTO WS-PRINT-LINE
135010     END-STRING.
135020     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135030     MOVE WS-RT-TOTAL-PRICE (RT-IX) TO WS-PRT-PRICE.
135040     MOVE SPACES TO WS-PRINT-LINE.
135050     STRING "                 - TOTAL PRICE: " DELIMITED BY SIZE
135060         WS-PRT-PRICE DELIMITED BY SIZE
135070         " EUR" DELIMITED BY SIZE
135080         INTO WS-PRINT-LINE
135090     END-STRING.
135100     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135110     GO TO EE310-EXIT.
135120 EE310-OTHER.
135130     MOVE WS-OPT-SEQ TO WS-PRT-OPT-NUM.
135140     MOVE WS-RT-TOTAL-PRICE (RT-IX) TO WS-PRT-PRICE.
135150     MOVE SPACES TO WS-PRINT-LINE.
135160     STRING WS-PRT-OPT-NUM DELIMITED BY SIZE
135170         ") OUT: " DELIMITED BY SIZE
135180         WS-RT-DEP-DATE (RT-IX) DELIMITED BY SIZE
135190         " " DELIMITED BY SIZE
135200         WS-RT-DEP-TIME (RT-IX) DELIMITED BY SPACE
135210         " - BACK: " DELIMITED BY SIZE
135220         WS-RT-RET-DATE (RT-IX) DELIMITED BY SIZE
135230         " " DELIMITED BY SIZE
135240         WS-RT-RET-TIME (RT-IX) DELIMITED BY SPACE
135250         " (TOTAL PRICE: " DELIMITED BY SIZE
135260         WS-PRT-PRICE DELIMITED BY SIZE
135270         " EUR)" DELIMITED BY SIZE
135280         INTO WS-PRINT-LINE
135290     END-STRING.
135300     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135310 EE310-EXIT.
135320     EXIT.
135330*
135340* --- END OF JOB CONTROL TOTALS (CHANGE 1.8/CR-1042) --------
135350*
135360 EE900-CONTROL-TOTALS.
135370     MOVE SPACES TO WS-PRINT-LINE.
135380     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135390     MOVE SPACES TO WS-PRINT-LINE.
135400     MOVE "CONTROL TOTALS" TO WS-PRINT-LINE (1:14).
135410     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135420     MOVE SPACES TO WS-PRINT-LINE.
135430     MOVE "AIRLINE CODES LOADED" TO WS-PRINT-LINE (1:20).
135440     MOVE WS-AIRLINES-LOADED TO WS-PRT-NUM.
135450     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135460     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135470     MOVE SPACES TO WS-PRINT-LINE.
135480     MOVE "IATA CODES LOADED" TO WS-PRINT-LINE (1:17).
135490     MOVE WS-IATA-LOADED TO WS-PRT-NUM.
135500     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135510     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135520     MOVE SPACES TO WS-PRINT-LINE.
135530     MOVE "OFFERS LOADED" TO WS-PRINT-LINE (1:13).
135540     MOVE WS-OFFERS-LOADED TO WS-PRT-NUM.
135550     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135560     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135570     MOVE SPACES TO WS-PRINT-LINE.
135580     MOVE "OFFERS REJECTED" TO WS-PRINT-LINE (1:15).
135590     MOVE WS-OFFERS-REJECTED TO WS-PRT-NUM.
135600     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135610     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135620     MOVE SPACES TO WS-PRINT-LINE.
135630     MOVE "REQUESTS READ" TO WS-PRINT-LINE (1:13).
135640     MOVE WS-REQUESTS-READ TO WS-PRT-NUM.
135650     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135660     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135670     MOVE SPACES TO WS-PRINT-LINE.
135680     MOVE "REQUESTS PROCESSED" TO WS-PRINT-LINE (1:18).
135690     MOVE WS-REQUESTS-DONE TO WS-PRT-NUM.
135700     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135710     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135720     MOVE SPACES TO WS-PRINT-LINE.
135730     MOVE "REQUESTS REJECTED" TO WS-PRINT-LINE (1:17).
135740     MOVE WS-REQUESTS-REJD TO WS-PRT-NUM.
135750     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
135760     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
135770 EE900-EXIT.
135780     EXIT.
135790*
