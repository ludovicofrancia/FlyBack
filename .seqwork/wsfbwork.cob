000100*****************************************************
000200*                                                    *
000300*    WSFBWORK   -  FLYBACK SEARCH BATCH WORKING      *
000400*                  FIELDS - SWITCHES, COUNTERS,      *
000500*                  DATE ARITHMETIC & ERROR TEXT       *
000600*                                                    *
000700*****************************************************
000800* CHANGE LOG.
000900* 21/05/1987 RHT - Created.
001000* 11/02/1990 RHT - Month-Days table added for the
001100*                  calendar walk, built the same way
001200*                  as the discount-code tables in
001300*                  MAPS01 - a REDEFINES over a string
001400*                  of 03 FILLER values.
001500* 19/03/1996 RHT - Day-count fields added so the
001600*                  weekday of a date can be worked
001700*                  out directly instead of carrying a
001800*                  day-of-week byte on every record.
001900* 22/12/1998 PJM - Y2K - Walk-Year / Max-Dep-Year and
002000*                  Today-Date all carry a 4 digit
002100*                  year already, no 2-digit year work
002200*                  fields exist here, nothing to fix.
002300* 30/06/2007 KLS - CR-1255 Req-Weekday-Idx split into
002400*                  separate dep/ret fields plus Days-
002500*                  To-Return, one combined field was
002600*                  not enough once round trips with a
002700*                  same weekday return came in.
002800* 09/11/2025 vbc - FB-1004 Reworked wholesale for the
002900*                  FlyBack search batch - load-phase
003000*                  switches, offer/request counters
003100*                  and the FBnnn error text added.
003200* 02/01/2026 vbc - FB-1018 FB090-094 added for offer
003300*                  validation rejects.
003400*
003500 01  WS-FB-SWITCHES.
003600     03  WS-AIRLINE-EOF       PIC X       VALUE "N".
003700     03  WS-IATA-EOF          PIC X       VALUE "N".
003800     03  WS-OFFER-EOF         PIC X       VALUE "N".
003900     03  WS-REQUEST-EOF       PIC X       VALUE "N".
004000     03  WS-REQUEST-REJECTED  PIC X       VALUE "N".
004100     03  WS-OFFER-VALID       PIC X       VALUE "Y".
004200     03  WS-CITY-HDR-PRINTED  PIC X       VALUE "N".
004300     03  FILLER               PIC X(13).
004400*
004500 01  WS-FB-COUNTERS.
004600     03  WS-AIRLINES-LOADED   BINARY-CHAR UNSIGNED
004700                              VALUE ZERO.
004800     03  WS-IATA-LOADED       BINARY-SHORT UNSIGNED
004900                              VALUE ZERO.
005000     03  WS-OFFERS-LOADED     BINARY-SHORT UNSIGNED
005100                              VALUE ZERO.
005200     03  WS-OFFERS-REJECTED   BINARY-SHORT UNSIGNED
005300                              VALUE ZERO.
005400     03  WS-REQUESTS-READ     BINARY-SHORT UNSIGNED
005500                              VALUE ZERO.
005600     03  WS-REQUESTS-DONE     BINARY-SHORT UNSIGNED
005700                              VALUE ZERO.
005800     03  WS-REQUESTS-REJD     BINARY-SHORT UNSIGNED
005900                              VALUE ZERO.
006000     03  FILLER               PIC X(10).
006100*
006200 01  WS-FB-SUBSCRIPTS.
006300     03  WS-IX1               BINARY-SHORT UNSIGNED
006400                              VALUE ZERO.
006500     03  WS-IX2               BINARY-SHORT UNSIGNED
006600                              VALUE ZERO.
006700     03  WS-IX3               BINARY-SHORT UNSIGNED
006800                              VALUE ZERO.
006900     03  WS-IX4               BINARY-SHORT UNSIGNED
007000                              VALUE ZERO.
007100     03  WS-FOUND-FLAG        PIC X       VALUE "N".
007200     03  FILLER               PIC X(9).
007300*
007400 01  WS-FB-DERIVED.
007500     03  WS-TOTAL-PRICE       PIC 9(7)V99 VALUE ZERO.
007600     03  WS-PAIR-DEP-DATE     PIC X(10)   VALUE SPACES.
007700     03  WS-PAIR-RET-DATE     PIC X(10)   VALUE SPACES.
007800     03  WS-DEP-TIME-OF-DAY   PIC X(8)    VALUE SPACES.
007900     03  WS-ARR-TIME-OF-DAY   PIC X(8)    VALUE SPACES.
008000     03  FILLER               PIC X(4).
008100*
008200* --- CALENDAR WALK - CURRENT WALK DATE & ITS PARTS --
008300*
008400 01  WS-WALK-DATE.
008500     03  WS-WALK-YEAR         PIC 9(4)    VALUE ZERO.
008600     03  WS-WALK-MONTH        PIC 99      VALUE ZERO.
008700     03  WS-WALK-DAY          PIC 99      VALUE ZERO.
008800 01  WS-WALK-DATE-X.
008900     03  WS-WALK-DATE-TEXT    PIC X(10)   VALUE SPACES.
009000*
009100 01  WS-MAX-DEP-DATE.
009200     03  WS-MAX-DEP-YEAR      PIC 9(4)    VALUE ZERO.
009300     03  WS-MAX-DEP-MONTH     PIC 99      VALUE ZERO.
009400     03  WS-MAX-DEP-DAY       PIC 99      VALUE ZERO.
009500*
009600* --- DAY-COUNT WORK AREA (DAYS-FROM-CIVIL ALGORITHM) -
009700*     EVERY DIVIDE HERE IS ON A NON-NEGATIVE OPERAND
009800*     SO A PLAIN TRUNCATING INTEGER DIVIDE BEHAVES
009900*     EXACTLY LIKE A FLOOR DIVIDE.
010000*
010100 01  WS-DC-WORK.
010200     03  WS-DC-MONTH-ADJ      BINARY-SHORT VALUE ZERO.
010300     03  WS-DC-YEAR-ADJ       BINARY-LONG UNSIGNED
010400                              VALUE ZERO.
010500     03  WS-DC-ERA            BINARY-LONG UNSIGNED
010600                              VALUE ZERO.
010700     03  WS-DC-YOE            BINARY-LONG UNSIGNED
010800                              VALUE ZERO.
010900     03  WS-DC-DOY            BINARY-LONG UNSIGNED
011000                              VALUE ZERO.
011100     03  WS-DC-DOE            BINARY-LONG UNSIGNED
011200                              VALUE ZERO.
011300     03  WS-DC-DAYS           BINARY-LONG UNSIGNED
011400                              VALUE ZERO.
011500     03  WS-DC-TEMP           BINARY-LONG UNSIGNED
011600                              VALUE ZERO.
011700     03  WS-DC-QUOTIENT       BINARY-LONG UNSIGNED
011800                              VALUE ZERO.
011900     03  WS-DC-WEEKDAY-IDX    PIC 9       VALUE ZERO.
012000*
012100 01  WS-REQ-WEEKDAY-IDX.
012200     03  WS-DEP-WEEKDAY-IDX   PIC 9       VALUE ZERO.
012300     03  WS-RET-WEEKDAY-IDX   PIC 9       VALUE ZERO.
012400     03  WS-DAYS-TO-RETURN    PIC 9       VALUE ZERO.
012500*
012600* --- DAYS-IN-MONTH TABLE, BUILT THE DISCOUNT-TABLE
012700*     WAY (MAPS01) - A STRING OF FILLER VALUES
012800*     REDEFINED AS AN OCCURS TABLE.
012900*
013000*    JAN  FEB  MAR  APR  MAY  JUN  JUL  AUG  SEP  OCT
013100*    NOV  DEC
013200 01  WS-MONTH-DAYS-STRING.
013300     03  FILLER               PIC 99 VALUE 31.
013400     03  FILLER               PIC 99 VALUE 28.
013500     03  FILLER               PIC 99 VALUE 31.
013600     03  FILLER               PIC 99 VALUE 30.
013700     03  FILLER               PIC 99 VALUE 31.
013800     03  FILLER               PIC 99 VALUE 30.
013900     03  FILLER               PIC 99 VALUE 31.
014000     03  FILLER               PIC 99 VALUE 31.
014100     03  FILLER               PIC 99 VALUE 30.
014200     03  FILLER               PIC 99 VALUE 31.
014300     03  FILLER               PIC 99 VALUE 30.
014400     03  FILLER               PIC 99 VALUE 31.
014500 01  WS-MONTH-DAYS-TAB REDEFINES WS-MONTH-DAYS-STRING.
014600     03  WS-MONTH-DAYS        PIC 99 OCCURS 12.
014700*
014800 01  WS-TODAY-DATE            PIC X(10)   VALUE SPACES.
014900*
015000* --- TIMESTAMP VALIDATION SCRATCH (ZZ510/ZZ520) ------
015100*
015200 01  WS-CHK-TS                PIC X(19)   VALUE SPACES.
015300 01  WS-CHK-PARTS.
015400     03  WS-CHK-MM            PIC 99      VALUE ZERO.
015500     03  WS-CHK-DD            PIC 99      VALUE ZERO.
015600     03  WS-CHK-HH            PIC 99      VALUE ZERO.
015700     03  WS-CHK-MI            PIC 99      VALUE ZERO.
015800     03  WS-CHK-SE            PIC 99      VALUE ZERO.
015900*
016000* --- INSERTION SORT HOLD AREA, IATA TABLE BY CITY ----
016100*     (AA025, SEE FBSRCH PROCEDURE DIVISION)
016200*
016300 01  WS-IATA-HOLD-ENTRY.
016400     03  WS-HOLD-CODE         PIC X(3)    VALUE SPACES.
016500     03  WS-HOLD-CITY         PIC X(20)   VALUE SPACES.
016600*
016700* --- INSERTION SORT HOLD AREA, LEG/ROUND-TRIP LISTS --
016800*     (BB150, SEE FBSRCH PROCEDURE DIVISION)
016900*
017000 01  WS-LEG-HOLD-ENTRY.
017100     03  WS-HOLD-LG-FROM      PIC X(3).
017200     03  WS-HOLD-LG-TO        PIC X(3).
017300     03  WS-HOLD-LG-DEP-TS    PIC X(19).
017400     03  WS-HOLD-LG-ARR-TS    PIC X(19).
017500     03  WS-HOLD-LG-AIRLINE   PIC X(30).
017600     03  WS-HOLD-LG-PRICE     PIC 9(7)V99.
017700     03  WS-HOLD-LG-CURRENCY  PIC X(3).
017800     03  WS-HOLD-LG-DURATION  PIC X(8).
017900*
018000 01  WS-RT-HOLD-ENTRY.
018100     03  WS-HOLD-RT-DEP-DATE  PIC X(10).
018200     03  WS-HOLD-RT-DEP-TIME  PIC X(8).
018300     03  WS-HOLD-RT-DEP-PRICE PIC 9(7)V99.
018400     03  WS-HOLD-RT-RET-DATE  PIC X(10).
018500     03  WS-HOLD-RT-RET-TIME  PIC X(8).
018600     03  WS-HOLD-RT-RET-PRICE PIC 9(7)V99.
018700     03  WS-HOLD-RT-TOTAL     PIC 9(7)V99.
018800*
018900* --- REPORT LINE WORK AREAS --------------------------
019000*
019100 01  WS-PRT-NUM               PIC ZZ9.
019200 01  WS-PRT-PRICE             PIC Z,ZZZ,ZZ9.99.
019300 01  WS-PRT-PASS              PIC Z9.
019400*
019500* --- EDITED (EBCDIC-STYLE) DATE, REDEFINING THE WALK
019600*     DATE SO A REPORT LINE CAN PICK UP DD/MM/YYYY
019700*     WITHOUT A SEPARATE MOVE - HELD HERE, NOT USED
019800*     TO DRIVE ANY ARITHMETIC.
019900*
020000 01  WS-WALK-DATE-EUR REDEFINES WS-WALK-DATE.
020100     03  WS-WALK-EUR-YEAR     PIC 9(4).
020200     03  WS-WALK-EUR-MONTH    PIC 99.
020300     03  WS-WALK-EUR-DAY      PIC 99.
020400*
020500* --- ERROR / REJECTION MESSAGES ----------------------
020600*
020700 01  FB-ERROR-MESSAGES.
020800*    START OF DAY / LOAD PHASE
020900     03  FB001  PIC X(40)
021000         VALUE "FB001 AIRLINE CODES FILE NOT FOUND -   ".
021100     03  FB002  PIC X(40)
021200         VALUE "FB002 IATA CODES FILE NOT FOUND -      ".
021300     03  FB003  PIC X(40)
021400         VALUE "FB003 FLIGHT OFFERS FILE NOT FOUND -   ".
021500     03  FB004  PIC X(40)
021600         VALUE "FB004 SEARCH REQUESTS FILE NOT FOUND - ".
021700*    REQUEST VALIDATION
021800     03  FB010  PIC X(40)
021900         VALUE "FB010 INVALID REQ-TYPE, MUST BE B OR W ".
022000     03  FB011  PIC X(40)
022100         VALUE "FB011 REQ-FROM NOT 3 CHARS OR NOT KNOWN".
022200     03  FB012  PIC X(40)
022300         VALUE "FB012 REQ-TO NOT 3 CHARS OR NOT KNOWN  ".
022400     03  FB013  PIC X(40)
022500         VALUE "FB013 REQ-PASSENGERS MUST BE GT ZERO   ".
022600     03  FB014  PIC X(40)
022700         VALUE "FB014 DEP DATE NOT VALID YYYY-MM-DD    ".
022800     03  FB015  PIC X(40)
022900         VALUE "FB015 RET DATE NOT VALID YYYY-MM-DD    ".
023000     03  FB016  PIC X(40)
023100         VALUE "FB016 RET DATE NOT AFTER DEP DATE      ".
023200     03  FB017  PIC X(40)
023300         VALUE "FB017 TIME NOT VALID HH:MM             ".
023400     03  FB018  PIC X(40)
023500         VALUE "FB018 WEEKDAY NAME NOT RECOGNISED      ".
023600*    OFFER VALIDATION (REJECTED FROM THE OFFER TABLE)
023700     03  FB090  PIC X(40)
023800         VALUE "FB090 OFFER REJECTED - BAD IATA CODE   ".
023900     03  FB091  PIC X(40)
024000         VALUE "FB091 OFFER REJECTED - BAD TIMESTAMP   ".
024100     03  FB092  PIC X(40)
024200         VALUE "FB092 OFFER REJECTED - PRICE NOT GT ZERO".
024300     03  FB093  PIC X(40)
024400         VALUE "FB093 OFFER REJECTED - CURRENCY BLANK  ".
024500     03  FB094  PIC X(40)
024600         VALUE "FB094 OFFER REJECTED - DURATION NOT PT ".
024700*
024800 01  FB-REJECT-MESSAGE        PIC X(40)   VALUE SPACES.
024900*
