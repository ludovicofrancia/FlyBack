021400 PROCEDURE                DIVISION.
021500*================================
021600*
021700 AA000-MAIN SECTION.
021800*
021900 AA000-START.
022000     PERFORM AA010-LOAD-AIRLINES THRU AA010-EXIT.
022100     PERFORM AA020-LOAD-IATA THRU AA020-EXIT.
022200     PERFORM AA025-SORT-IATA-BY-CITY THRU AA025-EXIT.
022300     PERFORM AA030-LOAD-OFFERS THRU AA030-EXIT.
022400     PERFORM EE100-PRINT-CITY-DIRECTORY THRU EE100-EXIT.
022500     PERFORM AA040-PROCESS-REQUESTS THRU AA040-EXIT.
022600     PERFORM EE900-CONTROL-TOTALS THRU EE900-EXIT.
022700     CLOSE AIRLINE-FILE IATA-FILE OFFER-FILE
022800           REQUEST-FILE REPORT-FILE.
022900     STOP RUN.
023000*
023100 AA000-EXIT.
023200     EXIT.
023300*
023400* --- LOAD THE AIRLINE CODE -> NAME LOOKUP ----------------
023500*
023600 AA010-LOAD-AIRLINES.
023700     OPEN INPUT AIRLINE-FILE.
023800     IF WS-AIRLINE-STATUS NOT = "00"
023900         MOVE FB001 TO FB-REJECT-MESSAGE
024000         DISPLAY FB-REJECT-MESSAGE
024100         GO TO AA010-EXIT
024200     END-IF.
024300     PERFORM AA011-READ-AIRLINE THRU AA011-EXIT.
024400 AA010-NEXT.
024500     IF WS-AIRLINE-EOF = "Y"
024600         GO TO AA010-DONE
024700     END-IF.
024800     ADD 1 TO WS-AIRLINES-LOADED.
024900     SET AIRLINE-IX TO WS-AIRLINES-LOADED.
025000     MOVE FB-AIRLINE-RECORD TO WS-AIRLINE-ENTRY (AIRLINE-IX).
025100     PERFORM AA011-READ-AIRLINE THRU AA011-EXIT.
025200     GO TO AA010-NEXT.
025300 AA010-DONE.
025400     CLOSE AIRLINE-FILE.
025500 AA010-EXIT.
025600     EXIT.
025700*
025800 AA011-READ-AIRLINE.
025900     READ AIRLINE-FILE INTO FB-AIRLINE-RECORD
026000         AT END
026100             MOVE "Y" TO WS-AIRLINE-EOF
026200             GO TO AA011-EXIT
026300     END-READ.
026400 AA011-EXIT.
026500     EXIT.
026600*
026700* --- LOAD THE IATA AIRPORT CODE -> CITY LOOKUP -----------
026800*
026900 AA020-LOAD-IATA.
027000     OPEN INPUT IATA-FILE.
027100     IF WS-IATA-STATUS NOT = "00"
027200         MOVE FB002 TO FB-REJECT-MESSAGE
027300         DISPLAY FB-REJECT-MESSAGE
027400         GO TO AA020-EXIT
027500     END-IF.
027600     PERFORM AA021-READ-IATA THRU AA021-EXIT.
027700 AA020-NEXT.
027800     IF WS-IATA-EOF = "Y"
027900         GO TO AA020-DONE
028000     END-IF.
028100     ADD 1 TO WS-IATA-LOADED.
028200     SET IATA-IX TO WS-IATA-LOADED.
028300     MOVE FB-IATA-RECORD TO WS-IATA-ENTRY (IATA-IX).
028400     PERFORM AA021-READ-IATA THRU AA021-EXIT.
028500     GO TO AA020-NEXT.
028600 AA020-DONE.
028700     CLOSE IATA-FILE.
028800 AA020-EXIT.
028900     EXIT.
029000*
029100 AA021-READ-IATA.
029200     READ IATA-FILE INTO FB-IATA-RECORD
029300         AT END
029400             MOVE "Y" TO WS-IATA-EOF
029500             GO TO AA021-EXIT
029600     END-READ.
029700 AA021-EXIT.
029800     EXIT.
029900*
030000* --- SORT THE IATA TABLE INTO CITY NAME ORDER, FOR THE ---
030100*     CITY DIRECTORY LISTING (EE100) - A STABLE INSERTION
030200*     SORT, THE SAME SHAPE AS THE OLD DISCOUNT-BAND SORT
030300*     IN MAPS01.
030400*
030500 AA025-SORT-IATA-BY-CITY.
030600     IF WS-IATA-LOADED < 2
030700         GO TO AA025-EXIT
030800     END-IF.
030900     MOVE 2 TO WS-IX1.
031000 AA025-NEXT-CITY.
031100     IF WS-IX1 > WS-IATA-LOADED
031200         GO TO AA025-EXIT
031300     END-IF.
031400     SET IATA-IX TO WS-IX1.
031500     MOVE WS-IATA-ENTRY (IATA-IX) TO WS-IATA-HOLD-ENTRY.
031600     PERFORM AA026-INSERT-ONE-CITY THRU AA026-EXIT.
031700     ADD 1 TO WS-IX1.
031800     GO TO AA025-NEXT-CITY.
031900 AA025-EXIT.
032000     EXIT.
032100*
032200 AA026-INSERT-ONE-CITY.
032300     MOVE WS-IX1 TO WS-IX2.
032400 AA027-SHIFT-UP.
032500     IF WS-IX2 < 2
032600         GO TO AA027-PLACE
032700     END-IF.
032800     SET IATA-IX TO WS-IX2.
032900     COMPUTE WS-IX3 = WS-IX2 - 1.
033000     SET AIRLINE-IX TO WS-IX3.
033100     IF WS-HOLD-CITY < WS-IC-CITY (WS-IX3)
033200         MOVE WS-IATA-ENTRY (WS-IX3) TO WS-IATA-ENTRY (WS-IX2)
033300         SUBTRACT 1 FROM WS-IX2
033400         GO TO AA027-SHIFT-UP
033500     END-IF.
033600 AA027-PLACE.
033700     SET IATA-IX TO WS-IX2.
033800     MOVE WS-HOLD-CODE TO WS-IC-CODE (IATA-IX).
033900     MOVE WS-HOLD-CITY TO WS-IC-CITY (IATA-IX).
034000 AA026-EXIT.
034100     EXIT.
034200*
034300* --- LOAD & VALIDATE THE FLIGHT OFFER UNIVERSE -----------
034400*
034500 AA030-LOAD-OFFERS.
034600     OPEN INPUT OFFER-FILE.
034700     IF WS-OFFER-STATUS NOT = "00"
034800         MOVE FB003 TO FB-REJECT-MESSAGE
034900         DISPLAY FB-REJECT-MESSAGE
035000         GO TO AA030-EXIT
035100     END-IF.
035200     PERFORM AA031-READ-OFFER THRU AA031-EXIT.
035300 AA030-NEXT.
035400     IF WS-OFFER-EOF = "Y"
035500         GO TO AA030-DONE
035600     END-IF.
035700     MOVE "Y" TO WS-OFFER-VALID.
035800     PERFORM ZZ500-VALIDATE-OFFER THRU ZZ500-EXIT.
035900     IF WS-OFFER-VALID = "Y"
036000         ADD 1 TO WS-OFFERS-LOADED
036100         SET OFFER-IX TO WS-OFFERS-LOADED
036200         MOVE FB-OFFER-RECORD TO WS-OFFER-ENTRY (OFFER-IX)
036300     ELSE
036400         ADD 1 TO WS-OFFERS-REJECTED
036500         DISPLAY FB-REJECT-MESSAGE
036600     END-IF.
036700     PERFORM AA031-READ-OFFER THRU AA031-EXIT.
036800     GO TO AA030-NEXT.
036900 AA030-DONE.
037000     CLOSE OFFER-FILE.
037100 AA030-EXIT.
037200     EXIT.
037300*
037400 AA031-READ-OFFER.
037500     READ OFFER-FILE INTO FB-OFFER-RECORD
037600         AT END
037700             MOVE "Y" TO WS-OFFER-EOF
037800             GO TO AA031-EXIT
037900     END-READ.
038000 AA031-EXIT.
038100     EXIT.
038200*
038300* --- OFFER VALIDATION, FB090-094 - A BAD OFFER DOES NOT --
038400*     STOP THE LOAD, IT IS COUNTED AND LOGGED (FB-1018) --
038500*
038600 ZZ500-VALIDATE-OFFER.
038700     MOVE SPACES TO WS-LOOKUP-CODE.
038800     MOVE OFFER-FROM TO WS-LOOKUP-CODE.
038900     PERFORM ZZ930-FIND-IATA THRU ZZ930-EXIT.
039000     IF WS-FOUND-FLAG = "N"
039100         MOVE FB090 TO FB-REJECT-MESSAGE
039200         MOVE "N" TO WS-OFFER-VALID
039300         GO TO ZZ500-EXIT
039400     END-IF.
039500     MOVE OFFER-TO TO WS-LOOKUP-CODE.
039600     PERFORM ZZ930-FIND-IATA THRU ZZ930-EXIT.
039700     IF WS-FOUND-FLAG = "N"
039800         MOVE FB090 TO FB-REJECT-MESSAGE
039900         MOVE "N" TO WS-OFFER-VALID
040000         GO TO ZZ500-EXIT
040100     END-IF.
040200     MOVE OFFER-DEP-TS TO WS-CHK-TS.
040300     PERFORM ZZ510-CHECK-TIMESTAMP THRU ZZ510-EXIT.
040400     IF WS-DATE-VALID = "N"
040500         MOVE FB091 TO FB-REJECT-MESSAGE
040600         MOVE "N" TO WS-OFFER-VALID
040700         GO TO ZZ500-EXIT
040800     END-IF.
040900     MOVE OFFER-ARR-TS TO WS-CHK-TS.
041000     PERFORM ZZ510-CHECK-TIMESTAMP THRU ZZ510-EXIT.
041100     IF WS-DATE-VALID = "N"
041200         MOVE FB091 TO FB-REJECT-MESSAGE
041300         MOVE "N" TO WS-OFFER-VALID
041400         GO TO ZZ500-EXIT
041500     END-IF.
041600     IF OFFER-PRICE NOT > ZERO
041700         MOVE FB092 TO FB-REJECT-MESSAGE
041800         MOVE "N" TO WS-OFFER-VALID
041900         GO TO ZZ500-EXIT
042000     END-IF.
042100     IF OFFER-CURRENCY = SPACES
042200         MOVE FB093 TO FB-REJECT-MESSAGE
042300         MOVE "N" TO WS-OFFER-VALID
042400         GO TO ZZ500-EXIT
042500     END-IF.
042600     IF OFFER-DURATION (1:2) NOT = "PT"
042700         MOVE FB094 TO FB-REJECT-MESSAGE
042800         MOVE "N" TO WS-OFFER-VALID
042900         GO TO ZZ500-EXIT
043000     END-IF.
043100 ZZ500-EXIT.
043200     EXIT.
043300*
043400* --- TIMESTAMP PICTURE CHECK, YYYY-MM-DDTHH:MM:SS --------
043500*     (NOT A CALENDAR CHECK - SEE ZZ610 FOR THAT)
043600*
043700 ZZ510-CHECK-TIMESTAMP.
043800     MOVE "Y" TO WS-DATE-VALID.
043900     IF WS-CHK-TS (5:1) NOT = "-" OR
044000        WS-CHK-TS (8:1) NOT = "-" OR
044100        WS-CHK-TS (11:1) NOT = "T" OR
044200        WS-CHK-TS (14:1) NOT = ":" OR
044300        WS-CHK-TS (17:1) NOT = ":"
044400         MOVE "N" TO WS-DATE-VALID
044500         GO TO ZZ510-EXIT
044600     END-IF.
044700     MOVE WS-CHK-TS (6:2) TO WS-CHK-MM.
044800     MOVE WS-CHK-TS (9:2) TO WS-CHK-DD.
044900     MOVE WS-CHK-TS (12:2) TO WS-CHK-HH.
045000     MOVE WS-CHK-TS (15:2) TO WS-CHK-MI.
045100     MOVE WS-CHK-TS (18:2) TO WS-CHK-SE.
045200     IF WS-CHK-MM < 1 OR WS-CHK-MM > 12 OR
045300        WS-CHK-DD < 1 OR WS-CHK-DD > 31 OR
045400        WS-CHK-HH > 23 OR WS-CHK-MI > 59 OR
045500        WS-CHK-SE > 59
045600         MOVE "N" TO WS-DATE-VALID
045700     END-IF.
045800 ZZ510-EXIT.
045900     EXIT.
046000*
046100* --- READ & VALIDATE EVERY SEARCH REQUEST ----------------
046200*
046300 AA040-PROCESS-REQUESTS.
046400     OPEN INPUT REQUEST-FILE.
046500     OPEN OUTPUT REPORT-FILE.
046600     IF WS-REQUEST-STATUS NOT = "00"
046700         MOVE FB004 TO FB-REJECT-MESSAGE
046800         DISPLAY FB-REJECT-MESSAGE
046900         GO TO AA040-EXIT
047000     END-IF.
047100     PERFORM AA041-READ-REQUEST THRU AA041-EXIT.
047200 AA040-NEXT.
047300     IF WS-REQUEST-EOF = "Y"
047400         GO TO AA040-DONE
047500     END-IF.
047600     ADD 1 TO WS-REQUESTS-READ.
047700     MOVE "N" TO WS-REQUEST-REJECTED.
047800     PERFORM ZZ600-VALIDATE-REQUEST THRU ZZ600-EXIT.
047900     IF WS-REQUEST-REJECTED = "Y"
048000         ADD 1 TO WS-REQUESTS-REJD
048100         MOVE SPACES TO WS-PRINT-LINE
048200         STRING "*** REQUEST REJECTED - "
048300             FB-REJECT-MESSAGE DELIMITED BY SIZE
048400             INTO WS-PRINT-LINE
048500         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
048600     ELSE
048700         ADD 1 TO WS-REQUESTS-DONE
048800         IF REQ-TYPE = "B"
048900             PERFORM CC100-BASIC-SEARCH THRU CC100-EXIT
049000         ELSE
049100             PERFORM DD200-WEEKDAY-SEARCH THRU DD200-EXIT
049200         END-IF
049300     END-IF.
049400     PERFORM AA041-READ-REQUEST THRU AA041-EXIT.
049500     GO TO AA040-NEXT.
049600 AA040-DONE.
049700     CLOSE REQUEST-FILE.
049800 AA040-EXIT.
049900     EXIT.
050000*
050100 AA041-READ-REQUEST.
050200     READ REQUEST-FILE INTO FB-REQUEST-RECORD
050300         AT END
050400             MOVE "Y" TO WS-REQUEST-EOF
050500             GO TO AA041-EXIT
050600     END-READ.
050700 AA041-EXIT.
050800     EXIT.
050900*
051000* --- REQUEST FIELD VALIDATION, FB010-018 (CR-1187) -------
051100*
051200 ZZ600-VALIDATE-REQUEST.
051300     IF REQ-TYPE NOT = "B" AND REQ-TYPE NOT = "W"
051400         MOVE FB010 TO FB-REJECT-MESSAGE
051500         MOVE "Y" TO WS-REQUEST-REJECTED
051600         GO TO ZZ600-EXIT
051700     END-IF.
051800     MOVE REQ-FROM TO WS-LOOKUP-CODE.
051900     PERFORM ZZ930-FIND-IATA THRU ZZ930-EXIT.
052000     IF WS-FOUND-FLAG = "N"
052100         MOVE FB011 TO FB-REJECT-MESSAGE
052200         MOVE "Y" TO WS-REQUEST-REJECTED
052300         GO TO ZZ600-EXIT
052400     END-IF.
052500     MOVE REQ-TO TO WS-LOOKUP-CODE.
052600     PERFORM ZZ930-FIND-IATA THRU ZZ930-EXIT.
052700     IF WS-FOUND-FLAG = "N"
052800         MOVE FB012 TO FB-REJECT-MESSAGE
052900         MOVE "Y" TO WS-REQUEST-REJECTED
053000         GO TO ZZ600-EXIT
053100     END-IF.
053200     IF REQ-PASSENGERS NOT > ZERO
053300         MOVE FB013 TO FB-REJECT-MESSAGE
053400         MOVE "Y" TO WS-REQUEST-REJECTED
053500         GO TO ZZ600-EXIT
053600     END-IF.
053700     MOVE REQ-DEP-DATE TO WS-CHK-DATE-IN.
053800     PERFORM ZZ610-CHECK-DATE THRU ZZ610-EXIT.
053900     IF WS-DATE-VALID = "N"
054000         MOVE FB014 TO FB-REJECT-MESSAGE
054100         MOVE "Y" TO WS-REQUEST-REJECTED
054200         GO TO ZZ600-EXIT
054300     END-IF.
054400     IF REQ-TYPE = "B"
054500         MOVE REQ-RET-DATE TO WS-CHK-DATE-IN
054600         PERFORM ZZ610-CHECK-DATE THRU ZZ610-EXIT
054700         IF WS-DATE-VALID = "N"
054800             MOVE FB015 TO FB-REJECT-MESSAGE
054900             MOVE "Y" TO WS-REQUEST-REJECTED
055000             GO TO ZZ600-EXIT
055100         END-IF
055200         IF REQ-RET-DATE NOT > REQ-DEP-DATE
055300             MOVE FB016 TO FB-REJECT-MESSAGE
055400             MOVE "Y" TO WS-REQUEST-REJECTED
055500             GO TO ZZ600-EXIT
055600         END-IF
055700     END-IF.
055800     IF REQ-TYPE = "W"
055900         MOVE REQ-RET-DATE TO WS-CHK-DATE-IN
056000         PERFORM ZZ610-CHECK-DATE THRU ZZ610-EXIT
056100         IF WS-DATE-VALID = "N"
056200             MOVE FB015 TO FB-REJECT-MESSAGE
056300             MOVE "Y" TO WS-REQUEST-REJECTED
056400             GO TO ZZ600-EXIT
056500         END-IF
056600         IF REQ-RET-DATE NOT > REQ-DEP-DATE
056700             MOVE FB016 TO FB-REJECT-MESSAGE
056800             MOVE "Y" TO WS-REQUEST-REJECTED
056900             GO TO ZZ600-EXIT
057000         END-IF
057100     END-IF.
057200     IF REQ-MIN-DEP-TIME NOT = SPACES
057300         MOVE REQ-MIN-DEP-TIME TO WS-CHK-TIME-IN
057400         PERFORM ZZ620-CHECK-TIME THRU ZZ620-EXIT
057500         IF WS-TIME-VALID = "N"
057600             MOVE FB017 TO FB-REJECT-MESSAGE
057700             MOVE "Y" TO WS-REQUEST-REJECTED
057800             GO TO ZZ600-EXIT
057900         END-IF
058000     END-IF.
058100     IF REQ-MAX-ARR-TIME NOT = SPACES
058200         MOVE REQ-MAX-ARR-TIME TO WS-CHK-TIME-IN
058300         PERFORM ZZ620-CHECK-TIME THRU ZZ620-EXIT
058400         IF WS-TIME-VALID = "N"
058500             MOVE FB017 TO FB-REJECT-MESSAGE
058600             MOVE "Y" TO WS-REQUEST-REJECTED
058700             GO TO ZZ600-EXIT
058800         END-IF
058900     END-IF.
059000     IF REQ-TYPE = "W"
059100         MOVE REQ-DEP-WEEKDAY TO WS-LOOKUP-WEEKDAY
059200         PERFORM ZZ940-CHECK-WEEKDAY-NAME THRU ZZ940-EXIT
059300         IF WS-FOUND-FLAG = "N"
059400             MOVE FB018 TO FB-REJECT-MESSAGE
059500             MOVE "Y" TO WS-REQUEST-REJECTED
059600             GO TO ZZ600-EXIT
059700         END-IF
059800         MOVE WS-WEEKDAY-IDX-OUT TO WS-DEP-WEEKDAY-IDX
059900         MOVE REQ-RET-WEEKDAY TO WS-LOOKUP-WEEKDAY
060000         PERFORM ZZ940-CHECK-WEEKDAY-NAME THRU ZZ940-EXIT
060100         IF WS-FOUND-FLAG = "N"
060200             MOVE FB018 TO FB-REJECT-MESSAGE
060300             MOVE "Y" TO WS-REQUEST-REJECTED
060400             GO TO ZZ600-EXIT
060500         END-IF
060600         MOVE WS-WEEKDAY-IDX-OUT TO WS-RET-WEEKDAY-IDX
060700     END-IF.
060800 ZZ600-EXIT.
060900     EXIT.
061000*
061100* --- CALENDAR CHECK ON A YYYY-MM-DD FIELD, LEAP YEAR -----
061200*     AWARE (GREGORIAN RULE, DIV4/DIV100/DIV400)
061300*
061400 ZZ610-CHECK-DATE.
061500     MOVE "Y" TO WS-DATE-VALID.
061600     IF WS-CHK-DATE-IN (5:1) NOT = "-" OR
061700        WS-CHK-DATE-IN (8:1) NOT = "-"
061800         MOVE "N" TO WS-DATE-VALID
061900         GO TO ZZ610-EXIT
062000     END-IF.
062100     MOVE WS-CHK-DATE-IN (6:2) TO WS-CDT-MM.
062200     MOVE WS-CHK-DATE-IN (9:2) TO WS-CDT-DD.
062300     IF WS-CDT-MM < 1 OR WS-CDT-MM > 12
062400         MOVE "N" TO WS-DATE-VALID
062500         GO TO ZZ610-EXIT
062600     END-IF.
062700     IF WS-CDT-DD < 1
062800         MOVE "N" TO WS-DATE-VALID
062900         GO TO ZZ610-EXIT
063000     END-IF.
063100     MOVE WS-CDT-MM TO WS-IX1.
063200     IF WS-CDT-DD > WS-MONTH-DAYS (WS-IX1)
063300         IF WS-CDT-MM = 2 AND WS-CDT-DD = 29
063400             MOVE WS-CHK-DATE-IN (1:4) TO WS-TMP-YEAR
063500             PERFORM ZZ611-CHECK-LEAP-YEAR THRU ZZ611-EXIT
063600             IF WS-FOUND-FLAG = "N"
063700                 MOVE "N" TO WS-DATE-VALID
063800             END-IF
063900         ELSE
064000             MOVE "N" TO WS-DATE-VALID
064100         END-IF
064200     END-IF.
064300 ZZ610-EXIT.
064400     EXIT.
064500*
064600* --- IS WS-TMP-YEAR A LEAP YEAR? (DIV4/DIV100/DIV400) ----
064700*     USED ONLY TO VALIDATE A 29 FEB REQUEST DATE, DOES
064800*     NOT TOUCH THE WS-MONTH-DAYS TABLE.
064900*
065000 ZZ611-CHECK-LEAP-YEAR.
065100     MOVE "N" TO WS-FOUND-FLAG.
065200     DIVIDE WS-TMP-YEAR BY 4 GIVING WS-DC-TEMP
065300         REMAINDER WS-DC-QUOTIENT.
065400     IF WS-DC-QUOTIENT NOT = ZERO
065500         GO TO ZZ611-EXIT
065600     END-IF.
065700     DIVIDE WS-TMP-YEAR BY 100 GIVING WS-DC-TEMP
065800         REMAINDER WS-DC-QUOTIENT.
065900     IF WS-DC-QUOTIENT NOT = ZERO
066000         MOVE "Y" TO WS-FOUND-FLAG
066100         GO TO ZZ611-EXIT
066200     END-IF.
066300     DIVIDE WS-TMP-YEAR BY 400 GIVING WS-DC-TEMP
066400         REMAINDER WS-DC-QUOTIENT.
066500     IF WS-DC-QUOTIENT = ZERO
066600         MOVE "Y" TO WS-FOUND-FLAG
066700     END-IF.
066800 ZZ611-EXIT.
066900     EXIT.
067000*
067100* --- HH:MM PICTURE CHECK ---------------------------------
067200*
067300 ZZ620-CHECK-TIME.
067400     MOVE "Y" TO WS-TIME-VALID.
067500     IF WS-CHK-TIME-IN (3:1) NOT = ":"
067600         MOVE "N" TO WS-TIME-VALID
067700         GO TO ZZ620-EXIT
067800     END-IF.
067900     MOVE WS-CHK-TIME-IN (1:2) TO WS-CDT-HH.
068000     MOVE WS-CHK-TIME-IN (4:2) TO WS-CDT-MI.
068100     IF WS-CDT-HH > 23 OR WS-CDT-MI > 59
068200         MOVE "N" TO WS-TIME-VALID
068300     END-IF.
068400 ZZ620-EXIT.
068500     EXIT.
068600*
068700* --- AIRLINE CODE -> NAME, FALLS BACK TO THE RAW CODE ----
068800*     WHEN THE CODE IS NOT ON AIRLINE-CODES (CHANGE 2.2)
068900*
069000 ZZ910-RESOLVE-AIRLINE.
069100     MOVE "N" TO WS-FOUND-FLAG.
069200     IF WS-AIRLINES-LOADED = ZERO
069300         MOVE WS-LOOKUP-AIRLINE-CODE TO WS-LOOKUP-AIRLINE-NAME
069400         GO TO ZZ910-EXIT
069500     END-IF.
069600     MOVE 1 TO WS-IX1.
069700 ZZ910-SCAN.
069800     IF WS-IX1 > WS-AIRLINES-LOADED
069900         MOVE WS-LOOKUP-AIRLINE-CODE TO WS-LOOKUP-AIRLINE-NAME
070000         GO TO ZZ910-EXIT
070100     END-IF.
070200     SET AIRLINE-IX TO WS-IX1.
070300     IF WS-AL-CODE (AIRLINE-IX) = WS-LOOKUP-AIRLINE-CODE
070400         MOVE WS-AL-NAME (AIRLINE-IX) TO WS-LOOKUP-AIRLINE-NAME
070500         MOVE "Y" TO WS-FOUND-FLAG
070600         GO TO ZZ910-EXIT
070700     END-IF.
070800     ADD 1 TO WS-IX1.
070900     GO TO ZZ910-SCAN.
071000 ZZ910-EXIT.
071100     EXIT.
071200*
071300* --- IATA CODE -> CITY NAME -------------------------------
071400*
071500 ZZ920-RESOLVE-CITY.
071600     MOVE "N" TO WS-FOUND-FLAG.
071700     MOVE SPACES TO WS-LOOKUP-CITY.
071800     IF WS-IATA-LOADED = ZERO
071900         GO TO ZZ920-EXIT
072000     END-IF.
072100     MOVE 1 TO WS-IX1.
072200 ZZ920-SCAN.
072300     IF WS-IX1 > WS-IATA-LOADED
072400         GO TO ZZ920-EXIT
072500     END-IF.
072600     SET IATA-IX TO WS-IX1.
072700     IF WS-IC-CODE (IATA-IX) = WS-LOOKUP-CODE
072800         MOVE WS-IC-CITY (IATA-IX) TO WS-LOOKUP-CITY
072900         MOVE "Y" TO WS-FOUND-FLAG
073000         GO TO ZZ920-EXIT
073100     END-IF.
073200     ADD 1 TO WS-IX1.
073300     GO TO ZZ920-SCAN.
073400 ZZ920-EXIT.
073500     EXIT.
073600*
073700* --- IS WS-LOOKUP-CODE A KNOWN IATA CODE? ----------------
073800*
073900 ZZ930-FIND-IATA.
074000     MOVE "N" TO WS-FOUND-FLAG.
074100     IF WS-LOOKUP-CODE = SPACES
074200         GO TO ZZ930-EXIT
074300     END-IF.
074400     IF WS-IATA-LOADED = ZERO
074500         GO TO ZZ930-EXIT
074600     END-IF.
074700     MOVE 1 TO WS-IX1.
074800 ZZ930-SCAN.
074900     IF WS-IX1 > WS-IATA-LOADED
075000         GO TO ZZ930-EXIT
075100     END-IF.
075200     SET IATA-IX TO WS-IX1.
075300     IF WS-IC-CODE (IATA-IX) = WS-LOOKUP-CODE
075400         MOVE "Y" TO WS-FOUND-FLAG
075500         GO TO ZZ930-EXIT
075600     END-IF.
075700     ADD 1 TO WS-IX1.
075800     GO TO ZZ930-SCAN.
075900 ZZ930-EXIT.
076000     EXIT.
076100*
076200* --- WEEKDAY NAME -> MONDAY=0 .. SUNDAY=6 INDEX ----------
076300*     (CR-1255, REPLACES THE OLD STRING-FOR-STRING COMPARE)
076400*
076500 ZZ940-CHECK-WEEKDAY-NAME.
076600     MOVE "Y" TO WS-FOUND-FLAG.
076700     EVALUATE WS-LOOKUP-WEEKDAY
076800         WHEN "MONDAY   " MOVE 0 TO WS-WEEKDAY-IDX-OUT
076900         WHEN "TUESDAY  " MOVE 1 TO WS-WEEKDAY-IDX-OUT
077000         WHEN "WEDNESDAY" MOVE 2 TO WS-WEEKDAY-IDX-OUT
077100         WHEN "THURSDAY " MOVE 3 TO WS-WEEKDAY-IDX-OUT
077200         WHEN "FRIDAY   " MOVE 4 TO WS-WEEKDAY-IDX-OUT
077300         WHEN "SATURDAY " MOVE 5 TO WS-WEEKDAY-IDX-OUT
077400         WHEN "SUNDAY   " MOVE 6 TO WS-WEEKDAY-IDX-OUT
077500         WHEN OTHER MOVE "N" TO WS-FOUND-FLAG
077600     END-EVALUATE.
077700 ZZ940-EXIT.
077800     EXIT.
077900*
078000* --- LEG SEARCH - EVERY OFFER FROM/TO ON WS-LEG-DATE -----
078100*     RESULT LEFT SORTED CHEAPEST FIRST IN
078200*     WS-LEG-RESULT-TABLE (SHARED WORK TABLE)
078300*
078400 BB100-LEG-SEARCH.
078500     MOVE ZERO TO WS-LEG-RESULT-CNT.
078600     IF WS-OFFERS-LOADED = ZERO
078700         GO TO BB100-EXIT
078800     END-IF.
078900     MOVE 1 TO WS-IX1.
079000 BB100-SCAN.
079100     IF WS-IX1 > WS-OFFERS-LOADED
079200         GO TO BB100-SORT
079300     END-IF.
079400     SET OFFER-IX TO WS-IX1.
079500     IF WS-OF-FROM (OFFER-IX) = WS-LEG-FROM AND
079600        WS-OF-TO (OFFER-IX) = WS-LEG-TO AND
079700        WS-OF-DEP-TS (OFFER-IX) (1:10) = WS-LEG-DATE
079800         IF WS-LEG-RESULT-CNT < WS-MAX-LEG
079900             ADD 1 TO WS-LEG-RESULT-CNT
080000             SET LEG-IX TO WS-LEG-RESULT-CNT
080100             MOVE WS-OF-FROM (OFFER-IX) TO WS-LG-FROM (LEG-IX)
080200             MOVE WS-OF-TO (OFFER-IX) TO WS-LG-TO (LEG-IX)
080300             MOVE WS-OF-DEP-TS (OFFER-IX) TO WS-LG-DEP-TS (LEG-IX)
080400             MOVE WS-OF-ARR-TS (OFFER-IX) TO WS-LG-ARR-TS (LEG-IX)
080500             MOVE WS-OF-PRICE (OFFER-IX) TO WS-LG-PRICE (LEG-IX)
080600             MOVE WS-OF-CURRENCY (OFFER-IX) TO
080700                  WS-LG-CURRENCY (LEG-IX)
080800             MOVE WS-OF-DURATION (OFFER-IX) TO
080900                  WS-LG-DURATION (LEG-IX)
081000             MOVE WS-OF-AIRLINE (OFFER-IX) TO
081100                  WS-LOOKUP-AIRLINE-CODE
081200             PERFORM ZZ910-RESOLVE-AIRLINE THRU ZZ910-EXIT
081300             MOVE WS-LOOKUP-AIRLINE-NAME TO
081400                  WS-LG-AIRLINE-NM (LEG-IX)
081500         END-IF
081600     END-IF.
081700     ADD 1 TO WS-IX1.
081800     GO TO BB100-SCAN.
081900 BB100-SORT.
082000     PERFORM BB150-SORT-LEG-BY-PRICE THRU BB150-EXIT.
082100 BB100-EXIT.
082200     EXIT.
082300*
082400* --- STABLE INSERTION SORT, LEG RESULT TABLE BY PRICE ----
082500*     (CHANGE 1.6 - MADE STABLE AFTER THE FARES DESK RERUN)
082600*
082700 BB150-SORT-LEG-BY-PRICE.
082800     IF WS-LEG-RESULT-CNT < 2
082900         GO TO BB150-EXIT
083000     END-IF.
083100     MOVE 2 TO WS-IX1.
083200 BB150-NEXT.
083300     IF WS-IX1 > WS-LEG-RESULT-CNT
083400         GO TO BB150-EXIT
083500     END-IF.
083600     SET LEG-IX TO WS-IX1.
083700     MOVE WS-LG-FROM (LEG-IX) TO WS-HOLD-LG-FROM.
083800     MOVE WS-LG-TO (LEG-IX) TO WS-HOLD-LG-TO.
083900     MOVE WS-LG-DEP-TS (LEG-IX) TO WS-HOLD-LG-DEP-TS.
084000     MOVE WS-LG-ARR-TS (LEG-IX) TO WS-HOLD-LG-ARR-TS.
084100     MOVE WS-LG-AIRLINE-NM (LEG-IX) TO WS-HOLD-LG-AIRLINE.
084200     MOVE WS-LG-PRICE (LEG-IX) TO WS-HOLD-LG-PRICE.
084300     MOVE WS-LG-CURRENCY (LEG-IX) TO WS-HOLD-LG-CURRENCY.
084400     MOVE WS-LG-DURATION (LEG-IX) TO WS-HOLD-LG-DURATION.
084500     PERFORM BB151-INSERT-ONE-LEG THRU BB151-EXIT.
084600     ADD 1 TO WS-IX1.
084700     GO TO BB150-NEXT.
084800 BB150-EXIT.
084900     EXIT.
085000*
085100 BB151-INSERT-ONE-LEG.
085200     MOVE WS-IX1 TO WS-IX2.
085300 BB152-SHIFT-UP.
085400     IF WS-IX2 < 2
085500         GO TO BB152-PLACE
085600     END-IF.
085700     COMPUTE WS-IX3 = WS-IX2 - 1.
085800     SET LEG-IX TO WS-IX3.
085900     IF WS-HOLD-LG-PRICE < WS-LG-PRICE (LEG-IX)
086000         SET LEG-IX TO WS-IX2
086100         MOVE WS-LG-FROM (WS-IX3) TO WS-LG-FROM (LEG-IX)
086200         MOVE WS-LG-TO (WS-IX3) TO WS-LG-TO (LEG-IX)
086300         MOVE WS-LG-DEP-TS (WS-IX3) TO WS-LG-DEP-TS (LEG-IX)
086400         MOVE WS-LG-ARR-TS (WS-IX3) TO WS-LG-ARR-TS (LEG-IX)
086500         MOVE WS-LG-AIRLINE-NM (WS-IX3) TO
086600              WS-LG-AIRLINE-NM (LEG-IX)
086700         MOVE WS-LG-PRICE (WS-IX3) TO WS-LG-PRICE (LEG-IX)
086800         MOVE WS-LG-CURRENCY (WS-IX3) TO WS-LG-CURRENCY (LEG-IX)
086900         MOVE WS-LG-DURATION (WS-IX3) TO WS-LG-DURATION (LEG-IX)
087000         SUBTRACT 1 FROM WS-IX2
087100         GO TO BB152-SHIFT-UP
087200     END-IF.
087300 BB152-PLACE.
087400     SET LEG-IX TO WS-IX2.
087500     MOVE WS-HOLD-LG-FROM TO WS-LG-FROM (LEG-IX).
087600     MOVE WS-HOLD-LG-TO TO WS-LG-TO (LEG-IX).
087700     MOVE WS-HOLD-LG-DEP-TS TO WS-LG-DEP-TS (LEG-IX).
087800     MOVE WS-HOLD-LG-ARR-TS TO WS-LG-ARR-TS (LEG-IX).
087900     MOVE WS-HOLD-LG-AIRLINE TO WS-LG-AIRLINE-NM (LEG-IX).
088000     MOVE WS-HOLD-LG-PRICE TO WS-LG-PRICE (LEG-IX).
088100     MOVE WS-HOLD-LG-CURRENCY TO WS-LG-CURRENCY (LEG-IX).
088200     MOVE WS-HOLD-LG-DURATION TO WS-LG-DURATION (LEG-IX).
088300 BB151-EXIT.
088400     EXIT.
088500*
088600* --- BASIC SEARCH - OUTBOUND LEG, RETURN LEG, EACH WITH --
088700*     ITS OWN TIME-WINDOW FILTER, THEN PRINTED -----------
088800*
088900 CC100-BASIC-SEARCH.
089000     MOVE REQ-FROM TO WS-LEG-FROM.
089100     MOVE REQ-TO TO WS-LEG-TO.
089200     MOVE REQ-DEP-DATE TO WS-LEG-DATE.
089300     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
089400     PERFORM CC110-FILTER-MIN-DEP THRU CC110-EXIT.
089500     MOVE WS-LEG-RESULT-CNT TO WS-DEP-LEG-CNT.
089600     MOVE 1 TO WS-IX1.
089700 CC100-COPY-DEP.
089800     IF WS-IX1 > WS-DEP-LEG-CNT
089900         GO TO CC100-DO-RET
090000     END-IF.
090100     SET LEG-IX TO WS-IX1.
090200     SET DEP-IX TO WS-IX1.
090300     MOVE WS-LEG-ENTRY (LEG-IX) TO WS-DEP-ENTRY (DEP-IX).
090400     ADD 1 TO WS-IX1.
090500     GO TO CC100-COPY-DEP.
090600 CC100-DO-RET.
090700     MOVE REQ-TO TO WS-LEG-FROM.
090800     MOVE REQ-FROM TO WS-LEG-TO.
090900     MOVE REQ-RET-DATE TO WS-LEG-DATE.
091000     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
091100     PERFORM CC120-FILTER-MAX-ARR THRU CC120-EXIT.
091200     MOVE WS-LEG-RESULT-CNT TO WS-RET-LEG-CNT.
091300     MOVE 1 TO WS-IX1.
091400 CC100-COPY-RET.
091500     IF WS-IX1 > WS-RET-LEG-CNT
091600         GO TO CC100-PRINT
091700     END-IF.
091800     SET LEG-IX TO WS-IX1.
091900     SET RET-IX TO WS-IX1.
092000     MOVE WS-LEG-ENTRY (LEG-IX) TO WS-RET-ENTRY (RET-IX).
092100     ADD 1 TO WS-IX1.
092200     GO TO CC100-COPY-RET.
092300 CC100-PRINT.
092400     PERFORM EE200-PRINT-BASIC-SECTION THRU EE200-EXIT.
092500 CC100-EXIT.
092600     EXIT.
092700*
092800* --- DROP LEGS DEPARTING BEFORE REQ-MIN-DEP-TIME ---------
092900*     IN PLACE, COMPACTING THE RESULT TABLE
093000*
093100 CC110-FILTER-MIN-DEP.
093200     IF REQ-MIN-DEP-TIME = SPACES
093300         GO TO CC110-EXIT
093400     END-IF.
093500     IF WS-LEG-RESULT-CNT = ZERO
093600         GO TO CC110-EXIT
093700     END-IF.
093800     MOVE ZERO TO WS-IX2.
093900     MOVE 1 TO WS-IX1.
094000 CC110-SCAN.
094100     IF WS-IX1 > WS-LEG-RESULT-CNT
094200         GO TO CC110-SET-CNT
094300     END-IF.
094400     SET LEG-IX TO WS-IX1.
094500     MOVE WS-LG-DEP-TS (LEG-IX) (12:5) TO WS-DEP-TIME-OF-DAY.
094600     IF WS-DEP-TIME-OF-DAY NOT < REQ-MIN-DEP-TIME
094700         ADD 1 TO WS-IX2
094800         SET IATA-IX TO WS-IX2
094900         IF WS-IX2 NOT = WS-IX1
095000             MOVE WS-LG-FROM (LEG-IX) TO WS-LG-FROM (IATA-IX)
095100             MOVE WS-LG-TO (LEG-IX) TO WS-LG-TO (IATA-IX)
095200             MOVE WS-LG-DEP-TS (LEG-IX) TO WS-LG-DEP-TS (IATA-IX)
095300             MOVE WS-LG-ARR-TS (LEG-IX) TO WS-LG-ARR-TS (IATA-IX)
095400             MOVE WS-LG-AIRLINE-NM (LEG-IX) TO
095500                  WS-LG-AIRLINE-NM (IATA-IX)
095600             MOVE WS-LG-PRICE (LEG-IX) TO WS-LG-PRICE (IATA-IX)
095700             MOVE WS-LG-CURRENCY (LEG-IX) TO
095800                  WS-LG-CURRENCY (IATA-IX)
095900             MOVE WS-LG-DURATION (LEG-IX) TO
096000                  WS-LG-DURATION (IATA-IX)
096100         END-IF
096200     END-IF.
096300     ADD 1 TO WS-IX1.
096400     GO TO CC110-SCAN.
096500 CC110-SET-CNT.
096600     MOVE WS-IX2 TO WS-LEG-RESULT-CNT.
096700 CC110-EXIT.
096800     EXIT.
096900*
097000* --- DROP LEGS ARRIVING AFTER REQ-MAX-ARR-TIME -----------
097100*
097200 CC120-FILTER-MAX-ARR.
097300     IF REQ-MAX-ARR-TIME = SPACES
097400         GO TO CC120-EXIT
097500     END-IF.
097600     IF WS-LEG-RESULT-CNT = ZERO
097700         GO TO CC120-EXIT
097800     END-IF.
097900     MOVE ZERO TO WS-IX2.
098000     MOVE 1 TO WS-IX1.
098100 CC120-SCAN.
098200     IF WS-IX1 > WS-LEG-RESULT-CNT
098300         GO TO CC120-SET-CNT
098400     END-IF.
098500     SET LEG-IX TO WS-IX1.
098600     MOVE WS-LG-ARR-TS (LEG-IX) (12:5) TO WS-ARR-TIME-OF-DAY.
098700     IF WS-ARR-TIME-OF-DAY NOT > REQ-MAX-ARR-TIME
098800         ADD 1 TO WS-IX2
098900         SET IATA-IX TO WS-IX2
099000         IF WS-IX2 NOT = WS-IX1
099100             MOVE WS-LG-FROM (LEG-IX) TO WS-LG-FROM (IATA-IX)
099200             MOVE WS-LG-TO (LEG-IX) TO WS-LG-TO (IATA-IX)
099300             MOVE WS-LG-DEP-TS (LEG-IX) TO WS-LG-DEP-TS (IATA-IX)
099400             MOVE WS-LG-ARR-TS (LEG-IX) TO WS-LG-ARR-TS (IATA-IX)
099500             MOVE WS-LG-AIRLINE-NM (LEG-IX) TO
099600                  WS-LG-AIRLINE-NM (IATA-IX)
099700             MOVE WS-LG-PRICE (LEG-IX) TO WS-LG-PRICE (IATA-IX)
099800             MOVE WS-LG-CURRENCY (LEG-IX) TO
099900                  WS-LG-CURRENCY (IATA-IX)
100000             MOVE WS-LG-DURATION (LEG-IX) TO
100100                  WS-LG-DURATION (IATA-IX)
100200         END-IF
100300     END-IF.
100400     ADD 1 TO WS-IX1.
100500     GO TO CC120-SCAN.
100600 CC120-SET-CNT.
100700     MOVE WS-IX2 TO WS-LEG-RESULT-CNT.
100800 CC120-EXIT.
100900     EXIT.
101000*
101100* --- WEEKDAY PAIR GENERATION - WALK REQ-DEP-DATE THRU ----
101200*     REQ-RET-DATE, KEEPING EVERY DATE ON THE REQUESTED
101300*     OUTBOUND WEEKDAY, PAIRED WITH THE NEXT OCCURRENCE OF
101400*     THE REQUESTED RETURN WEEKDAY (CHANGE 1.7/CR-1255)
101500*
101600 DD100-BUILD-WEEKDAY-PAIRS.
101700     MOVE ZERO TO WS-PAIR-CNT.
101800     MOVE REQ-DEP-DATE (1:4) TO WS-WALK-YEAR.
101900     MOVE REQ-DEP-DATE (6:2) TO WS-WALK-MONTH.
102000     MOVE REQ-DEP-DATE (9:2) TO WS-WALK-DAY.
102100 DD100-WALK.
102200     MOVE WS-WALK-YEAR TO WS-WALK-DATE-TEXT (1:4).
102300     MOVE "-" TO WS-WALK-DATE-TEXT (5:1).
102400     MOVE WS-WALK-MONTH TO WS-WALK-DATE-TEXT (6:2).
102500     MOVE "-" TO WS-WALK-DATE-TEXT (8:1).
102600     MOVE WS-WALK-DAY TO WS-WALK-DATE-TEXT (9:2).
102700     IF WS-WALK-DATE-TEXT > REQ-RET-DATE
102800         GO TO DD100-EXIT
102900     END-IF.
103000     PERFORM DD120-WEEKDAY-OF-DATE THRU DD120-EXIT.
103100     IF WS-WEEKDAY-IDX-OUT = WS-DEP-WEEKDAY-IDX
103200         COMPUTE WS-DAYS-DIFF-SIGNED =
103300             WS-RET-WEEKDAY-IDX - WS-DEP-WEEKDAY-IDX
103400         IF WS-DAYS-DIFF-SIGNED < 0
103500             ADD 7 TO WS-DAYS-DIFF-SIGNED
103600         END-IF
103700         MOVE WS-DAYS-DIFF-SIGNED TO WS-DAYS-TO-RETURN
103800         MOVE WS-WALK-YEAR TO WS-TMP-YEAR
103900         MOVE WS-WALK-MONTH TO WS-TMP-MONTH
104000         MOVE WS-WALK-DAY TO WS-TMP-DAY
104100         MOVE WS-DAYS-TO-RETURN TO WS-IX4
104200         PERFORM DD130-ADD-ONE-TMP-DAY THRU DD130-EXIT
104300             WS-IX4 TIMES
104400         MOVE WS-TMP-YEAR TO WS-TMP-DATE-TEXT (1:4)
104500         MOVE "-" TO WS-TMP-DATE-TEXT (5:1)
104600         MOVE WS-TMP-MONTH TO WS-TMP-DATE-TEXT (6:2)
104700         MOVE "-" TO WS-TMP-DATE-TEXT (8:1)
104800         MOVE WS-TMP-DAY TO WS-TMP-DATE-TEXT (9:2)
104900         IF WS-TMP-DATE-TEXT NOT > REQ-RET-DATE AND
105000            WS-PAIR-CNT < WS-MAX-PAIRS
105100             ADD 1 TO WS-PAIR-CNT
105200             SET PAIR-IX TO WS-PAIR-CNT
105300             MOVE WS-WALK-DATE-TEXT TO WS-PR-DEP-DATE (PAIR-IX)
105400             MOVE WS-TMP-DATE-TEXT TO WS-PR-RET-DATE (PAIR-IX)
105500         END-IF
105600     END-IF.
105700     PERFORM DD110-ADD-ONE-DAY THRU DD110-EXIT.
105800     GO TO DD100-WALK.
105900 DD100-EXIT.
106000     EXIT.
106100*
106200* --- ADVANCE THE CALENDAR WALK DATE BY ONE DAY -----------
106300*
106400 DD110-ADD-ONE-DAY.
106500     ADD 1 TO WS-WALK-DAY.
106600     MOVE WS-WALK-MONTH TO WS-IX1.
106700     IF WS-WALK-MONTH = 2
106800         PERFORM DD140-LEAP-ADJUST-WALK THRU DD140-EXIT
106900     END-IF.
107000     IF WS-WALK-DAY > WS-MONTH-DAYS (WS-IX1)
107100         MOVE 1 TO WS-WALK-DAY
107200         ADD 1 TO WS-WALK-MONTH
107300         IF WS-WALK-MONTH > 12
107400             MOVE 1 TO WS-WALK-MONTH
107500             ADD 1 TO WS-WALK-YEAR
107600         END-IF
107700     END-IF.
107800 DD110-EXIT.
107900     EXIT.
108000*
108100* --- IS WS-WALK-YEAR A LEAP YEAR? BUMP FEBRUARY TO 29 ----
108200*     FOR THIS ONE CHECK ONLY (DIV4/DIV100/DIV400 RULE)
108300*
108400 DD140-LEAP-ADJUST-WALK.
108500     DIVIDE WS-WALK-YEAR BY 4 GIVING WS-DC-TEMP
108600         REMAINDER WS-DC-QUOTIENT.
108700     IF WS-DC-QUOTIENT NOT = ZERO
108800         GO TO DD140-EXIT
108900     END-IF.
109000     DIVIDE WS-WALK-YEAR BY 100 GIVING WS-DC-TEMP
109100         REMAINDER WS-DC-QUOTIENT.
109200     IF WS-DC-QUOTIENT NOT = ZERO
109300         MOVE 29 TO WS-MONTH-DAYS (2)
109400         GO TO DD140-EXIT
109500     END-IF.
109600     DIVIDE WS-WALK-YEAR BY 400 GIVING WS-DC-TEMP
109700         REMAINDER WS-DC-QUOTIENT.
109800     IF WS-DC-QUOTIENT = ZERO
109900         MOVE 29 TO WS-MONTH-DAYS (2)
110000     ELSE
110100         MOVE 28 TO WS-MONTH-DAYS (2)
110200     END-IF.
110300 DD140-EXIT.
110400     EXIT.
110500*
110600* --- SAME AS DD110/DD140 BUT ON THE SPARE WS-TMP-DATE ----
110700*     SCRATCH, USED WHILE WS-WALK-DATE IS STILL IN USE
110800*     FOR THE OUTER CALENDAR WALK (DD100)
110900*
111000 DD130-ADD-ONE-TMP-DAY.
111100     ADD 1 TO WS-TMP-DAY.
111200     MOVE WS-TMP-MONTH TO WS-IX2.
111300     IF WS-TMP-MONTH = 2
111400         PERFORM DD141-LEAP-ADJUST-TMP THRU DD141-EXIT
111500     END-IF.
111600     IF WS-TMP-DAY > WS-MONTH-DAYS (WS-IX2)
111700         MOVE 1 TO WS-TMP-DAY
111800         ADD 1 TO WS-TMP-MONTH
111900         IF WS-TMP-MONTH > 12
112000             MOVE 1 TO WS-TMP-MONTH
112100             ADD 1 TO WS-TMP-YEAR
112200         END-IF
112300     END-IF.
112400 DD130-EXIT.
112500     EXIT.
112600*
112700 DD141-LEAP-ADJUST-TMP.
112800     DIVIDE WS-TMP-YEAR BY 4 GIVING WS-DC-TEMP
112900         REMAINDER WS-DC-QUOTIENT.
113000     IF WS-DC-QUOTIENT NOT = ZERO
113100         GO TO DD141-EXIT
113200     END-IF.
113300     DIVIDE WS-TMP-YEAR BY 100 GIVING WS-DC-TEMP
113400         REMAINDER WS-DC-QUOTIENT.
113500     IF WS-DC-QUOTIENT NOT = ZERO
113600         MOVE 29 TO WS-MONTH-DAYS (2)
113700         GO TO DD141-EXIT
113800     END-IF.
113900     DIVIDE WS-TMP-YEAR BY 400 GIVING WS-DC-TEMP
114000         REMAINDER WS-DC-QUOTIENT.
114100     IF WS-DC-QUOTIENT = ZERO
114200         MOVE 29 TO WS-MONTH-DAYS (2)
114300     ELSE
114400         MOVE 28 TO WS-MONTH-DAYS (2)
114500     END-IF.
114600 DD141-EXIT.
114700     EXIT.
114800*
114900* --- DAY-OF-WEEK OF WS-WALK-YEAR/MONTH/DAY ---------------
115000*     HOWARD HINNANT'S DAYS-FROM-CIVIL, SIMPLIFIED FOR A
115100*     POST-1970 DATE (NO NEGATIVE-YEAR BRANCH NEEDED) -
115200*     EPOCH 1970-01-01 IS A THURSDAY (MONDAY=0 .. SUNDAY=6
115300*     SO THURSDAY=3) - SEE THE CHANGE LOG 1.5 Y2K NOTE.
115400*
115500 DD120-WEEKDAY-OF-DATE.
115600     IF WS-WALK-MONTH > 2
115700         COMPUTE WS-DC-MONTH-ADJ = WS-WALK-MONTH - 3
115800         MOVE WS-WALK-YEAR TO WS-DC-YEAR-ADJ
115900     ELSE
116000         COMPUTE WS-DC-MONTH-ADJ = WS-WALK-MONTH + 9
116100         COMPUTE WS-DC-YEAR-ADJ = WS-WALK-YEAR - 1
116200     END-IF.
116300     DIVIDE WS-DC-YEAR-ADJ BY 400 GIVING WS-DC-ERA
116400         REMAINDER WS-DC-YOE.
116500     COMPUTE WS-DC-TEMP = 153 * WS-DC-MONTH-ADJ + 2.
116600     DIVIDE WS-DC-TEMP BY 5 GIVING WS-DC-DOY.
116700     COMPUTE WS-DC-DOY = WS-DC-DOY + WS-WALK-DAY - 1.
116800     DIVIDE WS-DC-YOE BY 4 GIVING WS-DC-TEMP.
116900     DIVIDE WS-DC-YOE BY 100 GIVING WS-DC-QUOTIENT.
117000     COMPUTE WS-DC-DOE =
117100         WS-DC-YOE * 365 + WS-DC-TEMP - WS-DC-QUOTIENT
117200         + WS-DC-DOY.
117300     COMPUTE WS-DC-DAYS =
117400         WS-DC-ERA * 146097 + WS-DC-DOE - 719468.
117500     DIVIDE WS-DC-DAYS BY 7 GIVING WS-DC-QUOTIENT
117600         REMAINDER WS-DC-WEEKDAY-IDX.
117700     ADD 3 TO WS-DC-WEEKDAY-IDX.
117800     IF WS-DC-WEEKDAY-IDX > 6
117900         SUBTRACT 7 FROM WS-DC-WEEKDAY-IDX
118000     END-IF.
118100     MOVE WS-DC-WEEKDAY-IDX TO WS-WEEKDAY-IDX-OUT.
118200 DD120-EXIT.
118300     EXIT.
118400*
118500* --- WEEKDAY ROUND TRIP SEARCH - ONE LEG-SEARCH PER ------
118600*     DISTINCT PAIR DATE, CHEAPEST COMBINATION KEPT -------
118700*
118800 DD200-WEEKDAY-SEARCH.
118900     PERFORM DD100-BUILD-WEEKDAY-PAIRS THRU DD100-EXIT.
119000     MOVE ZERO TO WS-RT-CNT.
119100     IF WS-PAIR-CNT = ZERO
119200         GO TO DD200-PRINT
119300     END-IF.
119400     MOVE 1 TO WS-IX1.
119500 DD200-NEXT-PAIR.
119600     IF WS-IX1 > WS-PAIR-CNT
119700         GO TO DD200-SORT
119800     END-IF.
119900     SET PAIR-IX TO WS-IX1.
120000     MOVE REQ-FROM TO WS-LEG-FROM.
120100     MOVE REQ-TO TO WS-LEG-TO.
120200     MOVE WS-PR-DEP-DATE (PAIR-IX) TO WS-LEG-DATE.
120300     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
120400     PERFORM CC110-FILTER-MIN-DEP THRU CC110-EXIT.
120500     PERFORM CC120-FILTER-MAX-ARR THRU CC120-EXIT.
120600     IF WS-LEG-RESULT-CNT = ZERO
120700         GO TO DD200-SKIP-PAIR
120800     END-IF.
120900     SET LEG-IX TO 1.
121000     MOVE WS-PR-DEP-DATE (PAIR-IX) TO WS-BEST-OUT-DATE.
121100     MOVE WS-LG-DEP-TS (LEG-IX) (12:5) TO WS-BEST-OUT-TIME.
121200     MOVE WS-LG-PRICE (LEG-IX) TO WS-BEST-OUT-PRICE.
121300     MOVE REQ-TO TO WS-LEG-FROM.
121400     MOVE REQ-FROM TO WS-LEG-TO.
121500     MOVE WS-PR-RET-DATE (PAIR-IX) TO WS-LEG-DATE.
121600     PERFORM BB100-LEG-SEARCH THRU BB100-EXIT.
121700     PERFORM CC110-FILTER-MIN-DEP THRU CC110-EXIT.
121800     PERFORM CC120-FILTER-MAX-ARR THRU CC120-EXIT.
121900     IF WS-LEG-RESULT-CNT = ZERO
122000         GO TO DD200-SKIP-PAIR
122100     END-IF.
122200     SET LEG-IX TO 1.
122300     IF WS-RT-CNT < WS-MAX-RT
122400         ADD 1 TO WS-RT-CNT
122500         SET RT-IX TO WS-RT-CNT
122600         MOVE WS-BEST-OUT-DATE TO WS-RT-DEP-DATE (RT-IX)
122700         MOVE WS-BEST-OUT-TIME TO WS-RT-DEP-TIME (RT-IX)
122800         MOVE WS-BEST-OUT-PRICE TO WS-RT-DEP-PRICE (RT-IX)
122900         MOVE WS-LG-ARR-TS (LEG-IX) (1:10) TO
123000              WS-RT-RET-DATE (RT-IX)
123100         MOVE WS-LG-ARR-TS (LEG-IX) (12:5) TO
123200              WS-RT-RET-TIME (RT-IX)
123300         MOVE WS-LG-PRICE (LEG-IX) TO WS-RT-RET-PRICE (RT-IX)
123400         COMPUTE WS-RT-TOTAL-PRICE (RT-IX) ROUNDED =
123500             WS-BEST-OUT-PRICE + WS-LG-PRICE (LEG-IX)
123600     END-IF.
123700 DD200-SKIP-PAIR.
123800     ADD 1 TO WS-IX1.
123900     GO TO DD200-NEXT-PAIR.
124000 DD200-SORT.
124100     PERFORM DD250-SORT-RT-BY-PRICE THRU DD250-EXIT.
124200 DD200-PRINT.
124300     PERFORM EE300-PRINT-WEEKDAY-SECTION THRU EE300-EXIT.
124400 DD200-EXIT.
124500     EXIT.
124600*
124700* --- STABLE INSERTION SORT, ROUND TRIP TABLE BY TOTAL ----
124800*     PRICE (SAME SHAPE AS BB150)
124900*
125000 DD250-SORT-RT-BY-PRICE.
125100     IF WS-RT-CNT < 2
125200         GO TO DD250-EXIT
125300     END-IF.
125400     MOVE 2 TO WS-IX1.
125500 DD250-NEXT.
125600     IF WS-IX1 > WS-RT-CNT
125700         GO TO DD250-EXIT
125800     END-IF.
125900     SET RT-IX TO WS-IX1.
126000     MOVE WS-RT-DEP-DATE (RT-IX) TO WS-HOLD-RT-DEP-DATE.
126100     MOVE WS-RT-DEP-TIME (RT-IX) TO WS-HOLD-RT-DEP-TIME.
126200     MOVE WS-RT-DEP-PRICE (RT-IX) TO WS-HOLD-RT-DEP-PRICE.
126300     MOVE WS-RT-RET-DATE (RT-IX) TO WS-HOLD-RT-RET-DATE.
126400     MOVE WS-RT-RET-TIME (RT-IX) TO WS-HOLD-RT-RET-TIME.
126500     MOVE WS-RT-RET-PRICE (RT-IX) TO WS-HOLD-RT-RET-PRICE.
126600     MOVE WS-RT-TOTAL-PRICE (RT-IX) TO WS-HOLD-RT-TOTAL.
126700     PERFORM DD251-INSERT-ONE-RT THRU DD251-EXIT.
126800     ADD 1 TO WS-IX1.
126900     GO TO DD250-NEXT.
127000 DD250-EXIT.
127100     EXIT.
127200*
127300 DD251-INSERT-ONE-RT.
127400     MOVE WS-IX1 TO WS-IX2.
127500 DD252-SHIFT-UP.
127600     IF WS-IX2 < 2
127700         GO TO DD252-PLACE
127800     END-IF.
127900     COMPUTE WS-IX3 = WS-IX2 - 1.
128000     SET RT-IX TO WS-IX3.
128100     IF WS-HOLD-RT-TOTAL < WS-RT-TOTAL-PRICE (RT-IX)
128200         SET PAIR-IX TO WS-IX2
128300         MOVE WS-RT-DEP-DATE (WS-IX3) TO WS-RT-DEP-DATE (PAIR-IX)
128400         MOVE WS-RT-DEP-TIME (WS-IX3) TO WS-RT-DEP-TIME (PAIR-IX)
128500         MOVE WS-RT-DEP-PRICE (WS-IX3) TO
128600              WS-RT-DEP-PRICE (PAIR-IX)
128700         MOVE WS-RT-RET-DATE (WS-IX3) TO WS-RT-RET-DATE (PAIR-IX)
128800         MOVE WS-RT-RET-TIME (WS-IX3) TO WS-RT-RET-TIME (PAIR-IX)
128900         MOVE WS-RT-RET-PRICE (WS-IX3) TO
129000              WS-RT-RET-PRICE (PAIR-IX)
129100         MOVE WS-RT-TOTAL-PRICE (WS-IX3) TO
129200              WS-RT-TOTAL-PRICE (PAIR-IX)
129300         SUBTRACT 1 FROM WS-IX2
129400         GO TO DD252-SHIFT-UP
129500     END-IF.
129600 DD252-PLACE.
129700     SET RT-IX TO WS-IX2.
129800     MOVE WS-HOLD-RT-DEP-DATE TO WS-RT-DEP-DATE (RT-IX).
129900     MOVE WS-HOLD-RT-DEP-TIME TO WS-RT-DEP-TIME (RT-IX).
130000     MOVE WS-HOLD-RT-DEP-PRICE TO WS-RT-DEP-PRICE (RT-IX).
130100     MOVE WS-HOLD-RT-RET-DATE TO WS-RT-RET-DATE (RT-IX).
130200     MOVE WS-HOLD-RT-RET-TIME TO WS-RT-RET-TIME (RT-IX).
130300     MOVE WS-HOLD-RT-RET-PRICE TO WS-RT-RET-PRICE (RT-IX).
130400     MOVE WS-HOLD-RT-TOTAL TO WS-RT-TOTAL-PRICE (RT-IX).
130500 DD251-EXIT.
130600     EXIT.
130700*
130800* --- CITY DIRECTORY LISTING (CHANGE 1.2) - IATA CODES ----
130900*     SORTED BY CITY, PRINTED FIVE ACROSS WITH A 44-BYTE
131000*     COLUMN WIDTH (SEE WS-PRINT-LINE-COLS IN FBSRCH)
131100*
131200 EE100-PRINT-CITY-DIRECTORY.
131300     MOVE SPACES TO WS-PRINT-LINE.
131400     MOVE "FLYBACK FARES BUREAU - AIRPORT CITY DIRECTORY"
131500         TO WS-PRINT-LINE (1:46).
131600     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
131700     MOVE SPACES TO WS-PRINT-LINE.
131800     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
131900     IF WS-IATA-LOADED = ZERO
132000         GO TO EE100-EXIT
132100     END-IF.
132200     MOVE 1 TO WS-IX1.
132300 EE100-ROW.
132400     MOVE SPACES TO WS-PRINT-LINE.
132500     MOVE 1 TO WS-IX4.
132600 EE100-COL.
132700     IF WS-IX1 > WS-IATA-LOADED
132800         GO TO EE100-WRITE-ROW
132900     END-IF.
133000     IF WS-IX4 > 3
133100         GO TO EE100-WRITE-ROW
133200     END-IF.
133300     SET IATA-IX TO WS-IX1.
133400     MOVE SPACES TO WS-PL-COL-1.
133500     STRING WS-IC-CODE (IATA-IX) DELIMITED BY SIZE
133600         " - " DELIMITED BY SIZE
133700         WS-IC-CITY (IATA-IX) DELIMITED BY SIZE
133800         INTO WS-PRINT-LINE (WS-IX4:26)
133900     END-STRING.
134000     ADD 1 TO WS-IX1.
134100     ADD 1 TO WS-IX4.
134200     GO TO EE100-COL.
134300 EE100-WRITE-ROW.
134400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
134500     IF WS-IX1 > WS-IATA-LOADED
134600         GO TO EE100-EXIT
134700     END-IF.
134800     GO TO EE100-ROW.
134900 EE100-EXIT.
135000     EXIT.
135100*
135200* --- BASIC SEARCH SECTION HEADER + THE TWO FLIGHT LISTS -
135300*
135400 EE200-PRINT-BASIC-SECTION.
135500     MOVE SPACES TO WS-PRINT-LINE.
135600     MOVE "BASIC SEARCH" TO WS-PRINT-LINE (1:12).
135700     MOVE REQ-FROM TO WS-PRINT-LINE (14:3).
135800     MOVE "TO" TO WS-PRINT-LINE (18:2).
135900     MOVE REQ-TO TO WS-PRINT-LINE (21:3).
136000     MOVE "FOR" TO WS-PRINT-LINE (25:3).
136100     MOVE REQ-PASSENGERS TO WS-PRT-PASS.
136200     MOVE WS-PRT-PASS TO WS-PRINT-LINE (29:2).
136300     MOVE "PASSENGERS" TO WS-PRINT-LINE (32:10).
136400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
136500     MOVE SPACES TO WS-PRINT-LINE.
136600     MOVE "OUTBOUND" TO WS-PRINT-LINE (1:8).
136700     MOVE REQ-DEP-DATE TO WS-PRINT-LINE (10:10).
136800     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
136900     MOVE "D" TO WS-LIST-KIND.
137000     MOVE WS-DEP-LEG-CNT TO WS-LEG-RESULT-CNT.
137100     MOVE 1 TO WS-IX1.
137200 EE200-DEP-LOOP.
137300     IF WS-IX1 > WS-DEP-LEG-CNT
137400         GO TO EE200-RET-HDR
137500     END-IF.
137600     SET DEP-IX TO WS-IX1.
137700     SET LEG-IX TO WS-IX1.
137800     MOVE WS-DL-FROM (DEP-IX) TO WS-LG-FROM (LEG-IX).
137900     MOVE WS-DL-TO (DEP-IX) TO WS-LG-TO (LEG-IX).
138000     MOVE WS-DL-DEP-TS (DEP-IX) TO WS-LG-DEP-TS (LEG-IX).
138100     MOVE WS-DL-ARR-TS (DEP-IX) TO WS-LG-ARR-TS (LEG-IX).
138200     MOVE WS-DL-AIRLINE-NM (DEP-IX) TO WS-LG-AIRLINE-NM (LEG-IX).
138300     MOVE WS-DL-PRICE (DEP-IX) TO WS-LG-PRICE (LEG-IX).
138400     MOVE WS-DL-CURRENCY (DEP-IX) TO WS-LG-CURRENCY (LEG-IX).
138500     MOVE WS-DL-DURATION (DEP-IX) TO WS-LG-DURATION (LEG-IX).
138600     PERFORM EE210-PRINT-FLIGHT-LIST THRU EE210-EXIT.
138700     ADD 1 TO WS-IX1.
138800     GO TO EE200-DEP-LOOP.
138900 EE200-RET-HDR.
139000     IF WS-DEP-LEG-CNT = ZERO
139100         MOVE SPACES TO WS-PRINT-LINE
139200         MOVE "NO FLIGHTS FOUND" TO WS-PRINT-LINE (1:16)
139300         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
139400     END-IF.
139500     MOVE SPACES TO WS-PRINT-LINE.
139600     MOVE "RETURN" TO WS-PRINT-LINE (1:6).
139700     MOVE REQ-RET-DATE TO WS-PRINT-LINE (10:10).
139800     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
139900     MOVE "R" TO WS-LIST-KIND.
140000     MOVE 1 TO WS-IX1.
140100 EE200-RET-LOOP.
140200     IF WS-IX1 > WS-RET-LEG-CNT
140300         GO TO EE200-DONE
140400     END-IF.
140500     SET RET-IX TO WS-IX1.
140600     SET LEG-IX TO WS-IX1.
140700     MOVE WS-RL-FROM (RET-IX) TO WS-LG-FROM (LEG-IX).
140800     MOVE WS-RL-TO (RET-IX) TO WS-LG-TO (LEG-IX).
140900     MOVE WS-RL-DEP-TS (RET-IX) TO WS-LG-DEP-TS (LEG-IX).
141000     MOVE WS-RL-ARR-TS (RET-IX) TO WS-LG-ARR-TS (LEG-IX).
141100     MOVE WS-RL-AIRLINE-NM (RET-IX) TO WS-LG-AIRLINE-NM (LEG-IX).
141200     MOVE WS-RL-PRICE (RET-IX) TO WS-LG-PRICE (LEG-IX).
141300     MOVE WS-RL-CURRENCY (RET-IX) TO WS-LG-CURRENCY (LEG-IX).
141400     MOVE WS-RL-DURATION (RET-IX) TO WS-LG-DURATION (LEG-IX).
141500     PERFORM EE210-PRINT-FLIGHT-LIST THRU EE210-EXIT.
141600     ADD 1 TO WS-IX1.
141700     GO TO EE200-RET-LOOP.
141800 EE200-DONE.
141900     IF WS-RET-LEG-CNT = ZERO
142000         MOVE SPACES TO WS-PRINT-LINE
142100         MOVE "NO FLIGHTS FOUND" TO WS-PRINT-LINE (1:16)
142200         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
142300     END-IF.
142400     MOVE SPACES TO WS-PRINT-LINE.
142500     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
142600 EE200-EXIT.
142700     EXIT.
142800*
142900* --- ONE FLIGHT LIST LINE - RESOLVES THE CITY NAMES AT ---
143000*     PRINT TIME, THE LEG TABLE ONLY HOLDS THE CODES ------
143100*
143200 EE210-PRINT-FLIGHT-LIST.
143300     MOVE WS-LG-FROM (LEG-IX) TO WS-LOOKUP-CODE.
143400     PERFORM ZZ920-RESOLVE-CITY THRU ZZ920-EXIT.
143500     MOVE WS-LOOKUP-CITY TO WS-PRT-FROM-CITY.
143600     MOVE WS-LG-TO (LEG-IX) TO WS-LOOKUP-CODE.
143700     PERFORM ZZ920-RESOLVE-CITY THRU ZZ920-EXIT.
143800     MOVE WS-LOOKUP-CITY TO WS-PRT-TO-CITY.
143900     MOVE WS-LG-PRICE (LEG-IX) TO WS-PRT-PRICE.
144000     MOVE SPACES TO WS-PRINT-LINE.
144100     STRING "  " DELIMITED BY SIZE
144200         WS-PRT-FROM-CITY DELIMITED BY SIZE
144300         " TO " DELIMITED BY SIZE
144400         WS-PRT-TO-CITY DELIMITED BY SIZE
144500         INTO WS-PRINT-LINE (1:48)
144600     END-STRING.
144700     MOVE WS-LG-DEP-TS (LEG-IX) TO WS-PRINT-LINE (50:19).
144800     MOVE WS-LG-AIRLINE-NM (LEG-IX) TO WS-PRINT-LINE (71:30).
144900     MOVE WS-PRT-PRICE TO WS-PRINT-LINE (103:12).
145000     MOVE WS-LG-CURRENCY (LEG-IX) TO WS-PRINT-LINE (116:3).
145100     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
145200 EE210-EXIT.
145300     EXIT.
145400*
145500* --- WEEKDAY SEARCH SECTION - ECHO, CHEAPEST, THEN THE ---
145600*     REST OF THE COMBINATIONS IN PRICE ORDER --------------
145700*
145800 EE300-PRINT-WEEKDAY-SECTION.
145900     MOVE SPACES TO WS-PRINT-LINE.
146000     MOVE "WEEKDAY ROUND TRIP SEARCH" TO WS-PRINT-LINE (1:25).
146100     MOVE REQ-FROM TO WS-PRINT-LINE (27:3).
146200     MOVE "TO" TO WS-PRINT-LINE (31:2).
146300     MOVE REQ-TO TO WS-PRINT-LINE (34:3).
146400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
146500     MOVE SPACES TO WS-PRINT-LINE.
146600     MOVE "OUT" TO WS-PRINT-LINE (1:3).
146700     MOVE REQ-DEP-WEEKDAY TO WS-PRINT-LINE (5:9).
146800     MOVE "RETURN" TO WS-PRINT-LINE (15:6).
146900     MOVE REQ-RET-WEEKDAY TO WS-PRINT-LINE (22:9).
147000     MOVE "RANGE" TO WS-PRINT-LINE (32:5).
147100     MOVE REQ-DEP-DATE TO WS-PRINT-LINE (38:10).
147200     MOVE "TO" TO WS-PRINT-LINE (49:2).
147300     MOVE REQ-RET-DATE TO WS-PRINT-LINE (52:10).
147400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
147500     MOVE SPACES TO WS-PRINT-LINE.
147600     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
147700     IF WS-RT-CNT = ZERO
147800         MOVE SPACES TO WS-PRINT-LINE
147900         MOVE "NO ROUND TRIP COMBINATIONS FOUND" TO
148000              WS-PRINT-LINE (1:32)
148100         WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE
148200         GO TO EE300-EXIT
148300     END-IF.
148400     SET RT-IX TO 1.
148500     MOVE SPACES TO WS-PRINT-LINE.
148600     MOVE "CHEAPEST -" TO WS-PRINT-LINE (1:10).
148700     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
148800     PERFORM EE310-PRINT-ONE-RT THRU EE310-EXIT.
148900     IF WS-RT-CNT < 2
149000         GO TO EE300-EXIT
149100     END-IF.
149200     MOVE SPACES TO WS-PRINT-LINE.
149300     MOVE "OTHER OPTIONS -" TO WS-PRINT-LINE (1:15).
149400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
149500     MOVE 2 TO WS-IX1.
149600 EE300-OTHERS.
149700     IF WS-IX1 > WS-RT-CNT
149800         GO TO EE300-EXIT
149900     END-IF.
150000     SET RT-IX TO WS-IX1.
150100     PERFORM EE310-PRINT-ONE-RT THRU EE310-EXIT.
150200     ADD 1 TO WS-IX1.
150300     GO TO EE300-OTHERS.
150400 EE300-EXIT.
150500     EXIT.
150600*
150700 EE310-PRINT-ONE-RT.
150800     MOVE WS-RT-TOTAL-PRICE (RT-IX) TO WS-PRT-PRICE.
150900     MOVE SPACES TO WS-PRINT-LINE.
151000     MOVE "  OUT" TO WS-PRINT-LINE (1:5).
151100     MOVE WS-RT-DEP-DATE (RT-IX) TO WS-PRINT-LINE (7:10).
151200     MOVE WS-RT-DEP-TIME (RT-IX) TO WS-PRINT-LINE (18:8).
151300     MOVE "BACK" TO WS-PRINT-LINE (27:4).
151400     MOVE WS-RT-RET-DATE (RT-IX) TO WS-PRINT-LINE (32:10).
151500     MOVE WS-RT-RET-TIME (RT-IX) TO WS-PRINT-LINE (43:8).
151600     MOVE "TOTAL" TO WS-PRINT-LINE (52:5).
151700     MOVE WS-PRT-PRICE TO WS-PRINT-LINE (58:12).
151800     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
151900 EE310-EXIT.
152000     EXIT.
152100*
152200* --- END OF JOB CONTROL TOTALS (CHANGE 1.8/CR-1042) ------
152300*
152400 EE900-CONTROL-TOTALS.
152500     MOVE SPACES TO WS-PRINT-LINE.
152600     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
152700     MOVE SPACES TO WS-PRINT-LINE.
152800     MOVE "CONTROL TOTALS" TO WS-PRINT-LINE (1:14).
152900     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
153000     MOVE SPACES TO WS-PRINT-LINE.
153100     MOVE "AIRLINE CODES LOADED" TO WS-PRINT-LINE (1:20).
153200     MOVE WS-AIRLINES-LOADED TO WS-PRT-NUM.
153300     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
153400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
153500     MOVE SPACES TO WS-PRINT-LINE.
153600     MOVE "IATA CODES LOADED" TO WS-PRINT-LINE (1:17).
153700     MOVE WS-IATA-LOADED TO WS-PRT-NUM.
153800     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
153900     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
154000     MOVE SPACES TO WS-PRINT-LINE.
154100     MOVE "OFFERS LOADED" TO WS-PRINT-LINE (1:13).
154200     MOVE WS-OFFERS-LOADED TO WS-PRT-NUM.
154300     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
154400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
154500     MOVE SPACES TO WS-PRINT-LINE.
154600     MOVE "OFFERS REJECTED" TO WS-PRINT-LINE (1:15).
154700     MOVE WS-OFFERS-REJECTED TO WS-PRT-NUM.
154800     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
154900     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
155000     MOVE SPACES TO WS-PRINT-LINE.
155100     MOVE "REQUESTS READ" TO WS-PRINT-LINE (1:13).
155200     MOVE WS-REQUESTS-READ TO WS-PRT-NUM.
155300     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
155400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
155500     MOVE SPACES TO WS-PRINT-LINE.
155600     MOVE "REQUESTS PROCESSED" TO WS-PRINT-LINE (1:18).
155700     MOVE WS-REQUESTS-DONE TO WS-PRT-NUM.
155800     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
155900     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
156000     MOVE SPACES TO WS-PRINT-LINE.
156100     MOVE "REQUESTS REJECTED" TO WS-PRINT-LINE (1:17).
156200     MOVE WS-REQUESTS-REJD TO WS-PRT-NUM.
156300     MOVE WS-PRT-NUM TO WS-PRINT-LINE (22:3).
156400     WRITE REPORT-FILE-RECORD FROM WS-PRINT-LINE.
156500 EE900-EXIT.
156600     EXIT.
156700*
