000100****************************************************************
000200*                FLYBACK FLIGHT DEAL SEARCH RUN                *
000300*                                                               *
000400*         BASIC & WEEKDAY ROUND TRIP SEARCH AGAINST THE        *
000500*         NIGHTLY FARES FEED, REPLACES THE OLD COUNTER         *
000600*         ENQUIRY SLIP RUN                                     *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.       FBSRCH.
001300*
001400 AUTHOR.           R H TYLER.
001500*
001600 INSTALLATION.     APPLEWOOD TRAVEL SYSTEMS - FARES BUREAU.
001700*
001800 DATE-WRITTEN.     21/05/1987.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.         COPYRIGHT (C) 1987 - 2026 & LATER, APPLEWOOD
002300*                  TRAVEL SYSTEMS.  DISTRIBUTED UNDER THE GNU
002400*                  GENERAL PUBLIC LICENSE.  SEE THE FILE
002500*                  COPYING FOR DETAILS.
002600*
002700*    REMARKS.      READS THE NIGHTLY FARES FEED (FLIGHT-OFFERS)
002800*                  AND THE AIRLINE & IATA CITY LOOKUPS INTO
002900*                  TABLES, THEN RUNS EVERY REQUEST ON
003000*                  SEARCH-REQUESTS AGAINST THEM - A BASIC
003100*                  SINGLE/RETURN FARE SEARCH, OR A WEEKDAY
003200*                  ROUND TRIP SEARCH OVER A DATE RANGE.
003300*                  REPLACES THE OLD COUNTER ENQUIRY SLIP RUN
003400*                  AND THE LIVE PRICING SERVICE DIALOGUE IT
003500*                  ONCE DROVE - THE BUREAU NOW SUPPLIES A
003600*                  FLAT FARES FILE EVERY NIGHT INSTEAD.
003700*
003800*    VERSION.      SEE PROG-NAME IN WS.
003900*
004000*    CALLED MODULES.
004100*                  NONE.
004200*
004300*    FUNCTIONS USED:
004400*                  NONE.
004500*
004600*    FILES USED :
004700*                  AIRLINE-CODES.  AIRLINE CODE -> NAME LOOKUP.
004800*                  IATA-CODES.     AIRPORT CODE -> CITY LOOKUP.
004900*                  FLIGHT-OFFERS.  THE OFFER UNIVERSE.
005000*                  SEARCH-REQUESTS.  ONE SEARCH PER RECORD.
005100*                  REPORT.         FORMATTED SEARCH RESULTS.
005200*
005300*    ERROR MESSAGES USED.
005400*                  SEE FB-ERROR-MESSAGES IN WSFBWORK.
005500*
005600*    PROGRAM SPECIFIC:
005700*                  FB001 - 004, FB010 - 018, FB090 - 094.
005800*
005900* CHANGE LOG.
006000* 21/05/1987 RHT - 1.0 Created - basic single leg and return leg
006100*                  search against the morning fares punch run.
006200* 14/09/1988 RHT - 1.1 Return leg search added, prior release
006300*                  was single leg only.
006400* 02/09/1991 RHT - 1.2 City/IATA directory listing added ahead
006500*                  of each counter enquiry, bureau staff were
006600*                  having to thumb a paper list.
006700* 30/01/1993 RHT - 1.3 Min departure / max arrival time window
006800*                  filters added for the charter desk.
006900* 19/03/1996 RHT - 1.4 Weekday round trip search added - walks
007000*                  the calendar for a date range and finds the
007100*                  cheapest combination per weekday pair.
007200* 08/12/1998 PJM - 1.5 Y2K - every date field on this run
007300*                  already carries a 4 digit year (fares feed
007400*                  was changed ahead of most of the bureau's
007500*                  other runs) - checked the weekday arithmetic
007600*                  rolls correctly over 1999/2000/2001 test
007700*                  dates and the leap year test for 2000, no
007800*                  code changes required, logging the check.
007900* 17/06/2002 PJM - 1.6 Insertion sort on the offer lists made
008000*                  stable - equal priced offers were coming out
008100*                  in a different order to the input file, fares
008200*                  desk noticed on a rerun.
008300* 30/06/2007 KLS - 1.7 CR-1255 Weekday pair generation reworked
008400*                  to use a proper day index (Monday=0) instead
008500*                  of comparing weekday names string for string
008600*                  seven times over.
008700* 23/04/2009 KLS - 1.8 CR-1042 Control totals trailer added at
008800*                  EOJ - requests read/processed/rejected and
008900*                  offers loaded, to match the rest of the
009000*                  bureau's nightly runs.
009100* 08/05/2013 KLS - 1.9 CR-1301 Table limits raised, see WSFBTABS
009200*                  change log.
009300* 14/08/2011 KLS - 1.10 CR-1187 Request validation tightened -
009400*                  a bad request now produces a rejection line
009500*                  on the report and the run carries on, it no
009600*                  longer aborts the whole batch.
009700* 09/11/2025 VBC - 2.0 FB-1000 Converted from the interactive
009800*                  fares desk terminal program to a batch run -
009900*                  requests and the offer universe are now both
010000*                  flat files, replacing the live pricing
010100*                  service call and the operator prompt loops.
010200* 02/01/2026 VBC - 2.1 FB-1018 Offer validation added at load
010300*                  time (FB090-094) - the old terminal program
010400*                  trusted everything the pricing service sent
010500*                  back, a flat file feed needs checking.
010600* 19/01/2026 VBC - 2.2 FB-1021 Leg search airline name fallback
010700*                  to the raw code confirmed working when the
010800*                  code is not on AIRLINE-CODES.
010900* 06/02/2026 VBC - 2.3 FB-1024 Tidied up after the GnuCOBOL
011000*                  build check run by the tools group - no
011100*                  logic changes.
011200*
011300******************************************************************
011400* COPYRIGHT NOTICE.
011500* ****************
011600*
011700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
011800*
011900* THIS PROGRAM IS PART OF THE APPLEWOOD TRAVEL SYSTEMS FARES
012000* BUREAU SUITE AND IS COPYRIGHT (C) R H TYLER, 1987-2026 & LATER.
012100*
012200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
012300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
012400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
012500*
012600* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
012700* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED
012800* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
012900* PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE FOR DETAILS.
013000*
013100******************************************************************
013200*
013300 ENVIRONMENT             DIVISION.
013400*================================
013500*
013600 CONFIGURATION           SECTION.
013700 SPECIAL-NAMES.
013800     C01 IS TOP-OF-FORM
013900     CLASS UPPER-ALPHA IS "A" THRU "Z"
014000     UPSI-0 ON STATUS IS WS-UPSI-0-ON
014100            OFF STATUS IS WS-UPSI-0-OFF.
014200*
014300 INPUT-OUTPUT            SECTION.
014400 FILE-CONTROL.
014500     SELECT AIRLINE-FILE
014600         ASSIGN TO "AIRLINES"
014700         ORGANIZATION LINE SEQUENTIAL
014800         STATUS IS WS-AIRLINE-STATUS.
014900*
015000     SELECT IATA-FILE
015100         ASSIGN TO "IATACODE"
015200         ORGANIZATION LINE SEQUENTIAL
015300         STATUS IS WS-IATA-STATUS.
015400*
015500     SELECT OFFER-FILE
015600         ASSIGN TO "OFFERS"
015700         ORGANIZATION LINE SEQUENTIAL
015800         STATUS IS WS-OFFER-STATUS.
015900*
016000     SELECT REQUEST-FILE
016100         ASSIGN TO "REQUESTS"
016200         ORGANIZATION LINE SEQUENTIAL
016300         STATUS IS WS-REQUEST-STATUS.
016400*
016500     SELECT REPORT-FILE
016600         ASSIGN TO "REPORT"
016700         ORGANIZATION LINE SEQUENTIAL
016800         STATUS IS WS-REPORT-STATUS.
016900*
017000 DATA                    DIVISION.
017100*================================
017200*
017300 FILE SECTION.
017400*
017500 FD  AIRLINE-FILE.
017600 01  AIRLINE-FILE-RECORD      PIC X(32).
017700*
017800 FD  IATA-FILE.
017900 01  IATA-FILE-RECORD         PIC X(23).
018000*
018100 FD  OFFER-FILE.
018200 01  OFFER-FILE-RECORD        PIC X(80).
018300*
018400 FD  REQUEST-FILE.
018500 01  REQUEST-FILE-RECORD      PIC X(80).
018600*
018700 FD  REPORT-FILE.
018800 01  REPORT-FILE-RECORD       PIC X(132).
018900*
019000 WORKING-STORAGE SECTION.
019100*-----------------------
019200 77  PROG-NAME            PIC X(16) VALUE "FBSRCH V2.3".
019300*
019400 01  WS-DATA.
019500     03  WS-AIRLINE-STATUS    PIC XX  VALUE ZERO.
019600     03  WS-IATA-STATUS       PIC XX  VALUE ZERO.
019700     03  WS-OFFER-STATUS      PIC XX  VALUE ZERO.
019800     03  WS-REQUEST-STATUS    PIC XX  VALUE ZERO.
019900     03  WS-REPORT-STATUS     PIC XX  VALUE ZERO.
020000     03  FILLER               PIC X(10).
020100*
020200 01  WS-PRINT-LINE            PIC X(132) VALUE SPACES.
020300 01  WS-PRINT-LINE-COLS REDEFINES WS-PRINT-LINE.
020400     03  WS-PL-COL-1          PIC X(44).
020500     03  WS-PL-COL-2          PIC X(44).
020600     03  WS-PL-COL-3          PIC X(44).
020700*
020800 COPY "WSFBLKUP.COB".
020900 COPY "WSFBOFFR.COB".
021000 COPY "WSFBREQ.COB".
021100 COPY "WSFBWORK.COB".
021200 COPY "WSFBTABS.COB".
021300*
