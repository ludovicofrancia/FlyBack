000100*****************************************************
000200*                                                    *
000300*    WSFBTABS   -  IN-MEMORY TABLES FOR THE          *
000400*                  FLYBACK SEARCH BATCH - OFFER       *
000500*                  UNIVERSE, LOOKUPS, CANDIDATE       *
000600*                  & RESULT LISTS                     *
000700*                                                    *
000800*****************************************************
000900*   ALL LOADED ONCE AT START OF DAY, HELD FOR THE
001000*   LIFE OF THE RUN - THE OLD INTERACTIVE FARES DESK
001100*   TOOL WENT BACK TO THE PRICING SERVICE FOR EVERY
001200*   ENQUIRY, THE BATCH RUN READS FOUR FLAT FILES ONCE
001300*   INSTEAD AND KEEPS THE LOT IN CORE.
001400*
001500* CHANGE LOG.
001600* 21/05/1987 RHT - Created.  Sizes below are a first
001700*                  guess at the fares desk's volumes.
001800* 04/02/1994 RHT - Max-Offers raised 500 -> 2000 once
001900*                  the new Gatwick feed came on line.
002000* 17/01/1999 PJM - Y2K - no date arithmetic lives in
002100*                  this copybook, all plain tables,
002200*                  nothing to convert.
002300* 08/05/2013 KLS - CR-1301 Max-Pairs/Max-Rt raised to
002400*                  400, a leap year plus a margin for
002500*                  the odd daft date range the travel
002600*                  club keep asking for.
002700* 09/11/2025 vbc - FB-1005 Reworked wholesale for the
002800*                  FlyBack search batch.
002900* 12/12/2025 vbc - FB-1011 Leg result table made one
003000*                  shared work table - Basic search
003100*                  copies it to Dep/Ret before reuse
003200*                  for the other leg, Weekday search
003300*                  only ever needs entry (1), the
003400*                  cheapest, after the sort.
003500*
003600 01  WS-TABLE-LIMITS.
003700     03  WS-MAX-OFFERS        BINARY-SHORT UNSIGNED
003800                              VALUE 2000.
003900     03  WS-MAX-AIRLINES      BINARY-SHORT UNSIGNED
004000                              VALUE 200.
004100     03  WS-MAX-IATA          BINARY-SHORT UNSIGNED
004200                              VALUE 500.
004300     03  WS-MAX-LEG           BINARY-SHORT UNSIGNED
004400                              VALUE 100.
004500     03  WS-MAX-PAIRS         BINARY-SHORT UNSIGNED
004600                              VALUE 400.
004700     03  WS-MAX-RT            BINARY-SHORT UNSIGNED
004800                              VALUE 400.
004900     03  FILLER               PIC X(8).
005000*
005100* --- OFFER UNIVERSE - ONE ENTRY PER FLIGHT-OFFERS ----
005200*     RECORD.  LAYOUT IS BYTE FOR BYTE FB-OFFER-RECORD
005300*     (WSFBOFFR), 80 BYTES, SO A RECORD JUST MOVES
005400*     STRAIGHT ACROSS.
005500*
005600 01  WS-OFFER-TABLE.
005700     03  WS-OFFER-ENTRY OCCURS 2000 TIMES
005800                         INDEXED BY OFFER-IX.
005900         05  WS-OF-FROM          PIC X(3).
006000         05  WS-OF-TO            PIC X(3).
006100         05  WS-OF-DEP-TS        PIC X(19).
006200         05  WS-OF-ARR-TS        PIC X(19).
006300         05  WS-OF-AIRLINE       PIC X(2).
006400         05  WS-OF-PRICE         PIC 9(7)V99.
006500         05  WS-OF-CURRENCY      PIC X(3).
006600         05  WS-OF-STOPS         PIC 9(1).
006700         05  WS-OF-SEGMENTS      PIC 9(1).
006800         05  WS-OF-DURATION      PIC X(8).
006900         05  FILLER              PIC X(12).
007000*
007100* --- AIRLINE & IATA LOOKUP TABLES --------------------
007200*
007300 01  WS-AIRLINE-TABLE.
007400     03  WS-AIRLINE-ENTRY OCCURS 200 TIMES
007500                           INDEXED BY AIRLINE-IX.
007600         05  WS-AL-CODE          PIC X(2).
007700         05  WS-AL-NAME          PIC X(30).
007800*
007900 01  WS-IATA-TABLE.
008000     03  WS-IATA-ENTRY   OCCURS 500 TIMES
008100                         INDEXED BY IATA-IX.
008200         05  WS-IC-CODE          PIC X(3).
008300         05  WS-IC-CITY          PIC X(20).
008400*
008500* --- SHARED LEG-SEARCH RESULT TABLE (ONE DIRECTION) --
008600*     FILLED BY BB100-LEG-SEARCH, SORTED BY BB150-
008700*     SORT-BY-PRICE, THEN EITHER PRINTED DIRECT
008800*     (WEEKDAY SEARCH ONLY KEEPS ENTRY (1)) OR COPIED
008900*     WHOLE INTO DEP/RET-LEG-TABLE BY THE BASIC SEARCH.
009000*
009100 01  WS-LEG-RESULT-TABLE.
009200     03  WS-LEG-RESULT-CNT    BINARY-SHORT UNSIGNED
009300                              VALUE ZERO.
009400     03  WS-LEG-ENTRY    OCCURS 100 TIMES
009500                         INDEXED BY LEG-IX.
009600         05  WS-LG-FROM          PIC X(3).
009700         05  WS-LG-TO            PIC X(3).
009800         05  WS-LG-DEP-TS        PIC X(19).
009900         05  WS-LG-ARR-TS        PIC X(19).
010000         05  WS-LG-AIRLINE-NM    PIC X(30).
010100         05  WS-LG-PRICE         PIC 9(7)V99.
010200         05  WS-LG-CURRENCY      PIC X(3).
010300         05  WS-LG-DURATION      PIC X(8).
010400*
010500* --- BASIC SEARCH'S TWO KEPT LISTS -------------------
010600*
010700 01  WS-DEP-LEG-TABLE.
010800     03  WS-DEP-LEG-CNT       BINARY-SHORT UNSIGNED
010900                              VALUE ZERO.
011000     03  WS-DEP-ENTRY    OCCURS 100 TIMES
011100                         INDEXED BY DEP-IX.
011200         05  WS-DL-FROM          PIC X(3).
011300         05  WS-DL-TO            PIC X(3).
011400         05  WS-DL-DEP-TS        PIC X(19).
011500         05  WS-DL-ARR-TS        PIC X(19).
011600         05  WS-DL-AIRLINE-NM    PIC X(30).
011700         05  WS-DL-PRICE         PIC 9(7)V99.
011800         05  WS-DL-CURRENCY      PIC X(3).
011900         05  WS-DL-DURATION      PIC X(8).
012000*
012100 01  WS-RET-LEG-TABLE.
012200     03  WS-RET-LEG-CNT       BINARY-SHORT UNSIGNED
012300                              VALUE ZERO.
012400     03  WS-RET-ENTRY    OCCURS 100 TIMES
012500                         INDEXED BY RET-IX.
012600         05  WS-RL-FROM          PIC X(3).
012700         05  WS-RL-TO            PIC X(3).
012800         05  WS-RL-DEP-TS        PIC X(19).
012900         05  WS-RL-ARR-TS        PIC X(19).
013000         05  WS-RL-AIRLINE-NM    PIC X(30).
013100         05  WS-RL-PRICE         PIC 9(7)V99.
013200         05  WS-RL-CURRENCY      PIC X(3).
013300         05  WS-RL-DURATION      PIC X(8).
013400*
013500* --- WEEKDAY-PAIR TABLE (DEP-DATE / RET-DATE PAIRS) --
013600*
013700 01  WS-PAIR-TABLE.
013800     03  WS-PAIR-CNT          BINARY-SHORT UNSIGNED
013900                              VALUE ZERO.
014000     03  WS-PAIR-ENTRY   OCCURS 400 TIMES
014100                         INDEXED BY PAIR-IX.
014200         05  WS-PR-DEP-DATE      PIC X(10).
014300         05  WS-PR-RET-DATE      PIC X(10).
014400*
014500* --- WEEKDAY ROUND-TRIP RESULT TABLE -----------------
014600*     RET-DATE/TIME BELOW ARE THE RETURN FLIGHT'S
014700*     ARRIVAL DATE/TIME - IE WHEN THE PASSENGER IS
014800*     ACTUALLY BACK, NOT WHEN THE RETURN LEG DEPARTS.
014900*
015000 01  WS-RT-TABLE.
015100     03  WS-RT-CNT            BINARY-SHORT UNSIGNED
015200                              VALUE ZERO.
015300     03  WS-RT-ENTRY     OCCURS 400 TIMES
015400                         INDEXED BY RT-IX.
015500         05  WS-RT-DEP-DATE      PIC X(10).
015600         05  WS-RT-DEP-TIME      PIC X(8).
015700         05  WS-RT-DEP-PRICE     PIC 9(7)V99.
015800         05  WS-RT-RET-DATE      PIC X(10).
015900         05  WS-RT-RET-TIME      PIC X(8).
016000         05  WS-RT-RET-PRICE     PIC 9(7)V99.
016100         05  WS-RT-TOTAL-PRICE   PIC 9(7)V99.
016200*
